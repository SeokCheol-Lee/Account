000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMTRXNS.
000300 AUTHOR.        M CABRERA.
000400 INSTALLATION.  DEPTO DESARROLLO COBOL - AREA CUENTAS.
000500 DATE-WRITTEN.  02/04/1991.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - NO DISTRIBUIR FUERA DEL DEPTO.
000800
000900******************************************************************
001000*    TICKET 45 SINCRONICA                                       *
001100*    ======================                                     *
001200*    - RUTINA DE NEGOCIO DE MOVIMIENTOS, LLAMADA POR PROGM45S.   *
001300*    - ATIENDE USO DE SALDO (US), CANCELACION DE USO (CN) Y      *
001400*      CONSULTA DE TRANSACCION (QT).                             *
001500*    - NO ABRE NI LEE ARCHIVOS. TRABAJA UNICAMENTE SOBRE LAS     *
001600*      TABLAS DE USUARIOS, CUENTAS Y DIARIO DE MOVIMIENTOS QUE   *
001700*      LE PASA PROGM45S POR EL AREA DE COMUNICACION (LINKAGE).   *
001800*    - AL IGUAL QUE PGMACCTS, ES UNA SUBRUTINA PURA: NO TIENE    *
001900*      SENTIDO EJECUTARLA SUELTA PORQUE DEPENDE POR COMPLETO     *
002000*      DE LAS TABLAS QUE LE ARMA PROGM45S.                       *
002100*    - DE LOS TRES TIPOS DE PEDIDO, LA CANCELACION (CN) ES EL    *
002200*      MAS DELICADO PORQUE TOCA DOS REGISTROS A LA VEZ: LA       *
002300*      CUENTA (SE LE ACREDITA EL IMPORTE) Y LA TRANSACCION       *
002400*      ORIGEN (SE VALIDA SU ANTIGUEDAD ANTES DE ACEPTARLA).      *
002500******************************************************************
002600*    HISTORIAL DE CAMBIOS
002700*    ---------------------------------------------------------
002800*    02/04/1991 MCA TCK-045   ALTA DEL PROGRAMA - SOLO USO.       TCK-045
002900*    22/04/1991 MCA TCK-045   AGREGADA LA CONSULTA DE TRX.        TCK-045
003000*    30/06/1991 RGZ TCK-054   AGREGADA LA CANCELACION DE USO.     TCK-054
003100*    19/02/1992 LFV TCK-071   AGREGADO CHEQUEO DE ANTIGUEDAD      TCK-071
003200*                             MAXIMA DE UN ANO PARA CANCELAR.
003300*    04/03/1992 LFV TCK-071   EL USO FALLIDO TAMBIEN SE ASIENTA   TCK-071
003400*                             EN EL DIARIO CON RESULTADO 'F'.
003500*    26/01/1999 JLP TCK-Y2K2  VERIFICADO CORTE DE SIGLO EN EL     TCK-Y2K2
003600*                             CALCULO DE ANTIGUEDAD DE CANCELAR.
003700*    10/08/2026 MCA TCK-130   REVISADO CONTRA ESPECIFICACION      TCK-130
003800*                             NUEVA - SIN CAMBIOS DE LOGICA.
003900*    ---------------------------------------------------------
004000
004100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400
004500*    ESTE PROGRAMA TAMPOCO DECLARA SELECT PROPIOS. TODOS LOS
004600*    ARCHIVOS DEL LOTE (USERFILE, ACCTFILE, TRXFILE, PEDIFILE,
004700*    RESFILE) SON RESPONSABILIDAD EXCLUSIVA DE PROGM45S.
004800 SPECIAL-NAMES.
004900*    MISMA CONVENCION DE SPECIAL-NAMES QUE EL RESTO DE LAS
005000*    RUTINAS DEL TICKET 45, PARA QUE LOS TRES PROGRAMAS SE
005100*    LEAN PAREJOS.
005200*    C01 QUEDA DECLARADO POR CONSISTENCIA CON PROGM45S, AUNQUE
005300*    ESTE PROGRAMA NO IMPRIME NADA POR SI SOLO.
005400     C01 IS TOP-OF-FORM
005500*    CLASE-NUMERICA SE RESERVA PARA VALIDACIONES DE CAMPOS
005600*    NUMERICOS RECIBIDOS COMO ALFANUMERICOS; ACTUALMENTE NO SE
005700*    INVOCA DESDE NINGUN PARRAFO PERO SE MANTIENE POR SI UN
005800*    FUTURO TICKET LA NECESITA.
005900     CLASS CLASE-NUMERICA IS '0' THRU '9'.
006000
006100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006200 DATA DIVISION.
006300 WORKING-STORAGE SECTION.
006400*=======================*
006500
006600 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
006700
006800*    INDICES DE LAS TRES TABLAS QUE MANEJA ESTE PROGRAMA:
006900*    USUARIOS, CUENTAS Y TRANSACCIONES. TODOS COMP.
007000 77  WS-IX-USUARIO              PIC 9(4) COMP  VALUE ZEROS.
007100 77  WS-IX-CUENTA               PIC 9(4) COMP  VALUE ZEROS.
007200 77  WS-IX-TRX                  PIC 9(4) COMP  VALUE ZEROS.
007300*    BANDERAS DE BUSQUEDA, UNA POR TABLA. SE REINICIAN EN
007400*    MAIN-PROGRAM-I ANTES DE CADA LLAMADA.
007500 77  WS-USUARIO-ENCONTRADO      PIC X          VALUE 'N'.
007600     88  USUARIO-FUE-ENCONTRADO                VALUE 'S'.
007700 77  WS-CUENTA-ENCONTRADA       PIC X          VALUE 'N'.
007800     88  CUENTA-FUE-ENCONTRADA                 VALUE 'S'.
007900 77  WS-TRX-ENCONTRADA          PIC X          VALUE 'N'.
008000     88  TRX-FUE-ENCONTRADA                    VALUE 'S'.
008100*    AREA DONDE SE ARMA EL CODIGO DE ERROR ANTES DE COPIARLO
008200*    AL RESULTADO O AL ASIENTO DE MOVIMIENTO FALLIDO.
008300 77  WS-MSG-ERROR                PIC X(30)     VALUE SPACES.
008400
008500*---- DESCOMPOSICION DE FECHAS PARA EL CALCULO DE ANTIGUEDAD -----
008600*    ESTOS CAMPOS LOS USA UNICAMENTE 3225-VERIF-ANTIGUEDAD-I
008700*    PARA CALCULAR LA FECHA LIMITE DE CANCELACION (TCK-071):
008800*    HOY MENOS UN ANO, CONSERVANDO MES Y DIA.
008900 77  WS-ANIO-HOY                PIC 9(4) COMP  VALUE ZEROS.
009000 77  WS-RESTO-HOY               PIC 9(4) COMP  VALUE ZEROS.
009100 77  WS-ANIO-LIMITE             PIC 9(4) COMP  VALUE ZEROS.
009200 77  WS-FECHA-LIMITE            PIC 9(8) COMP  VALUE ZEROS.
009300
009400*---- ARMADO DEL ID DE TRANSACCION NUEVO -------------------------
009500*    EL ID DE TRANSACCION SE ARMA CONCATENANDO LA FECHA DE
009600*    PROCESO CON UN NUMERO DE SECUENCIA DE 12 DIGITOS. LA
009700*    VISTA X(20) ES LA QUE SE COPIA TAL CUAL A LOS CAMPOS
009800*    ALFANUMERICOS DE TRX-ID Y RES-TRX-ID.
009900 01  WS-TRX-ID-ARMADO.
010000     03  WS-TRX-ID-FECHA        PIC 9(08).
010100     03  WS-TRX-ID-SECUENCIA    PIC 9(12).
010200 01  WS-TRX-ID-ARMADO-X REDEFINES WS-TRX-ID-ARMADO
010300                                 PIC X(20).
010400
010500 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
010600
010700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
010800 LINKAGE SECTION.
010900
011000*    COPY CP-REQREC.
011100*    EN ESTE PROGRAMA LK-PED-TIPO TOMA LOS TRES CODIGOS DE
011200*    OPERACIONES SOBRE SALDO: US (USO), CN (CANCELACION) Y
011300*    QT (CONSULTA DE TRANSACCION).
011400 01  LK-REG-PEDIDO.
011500     03  LK-PED-TIPO            PIC X(02).
011600         88  LK-PED-ES-USO                     VALUE 'US'.
011700         88  LK-PED-ES-CANCEL                  VALUE 'CN'.
011800         88  LK-PED-ES-CONSULTA                VALUE 'QT'.
011900     03  LK-PED-USR-ID          PIC 9(10).
012000     03  LK-PED-NUMERO-CTA      PIC X(10).
012100*    EN USO, ESTE IMPORTE ES EL MONTO A DEBITAR. EN
012200*    CANCELACION, TIENE QUE COINCIDIR EXACTO CON EL IMPORTE
012300*    DE LA TRANSACCION ORIGEN (TCK-071, CANCEL_MUST_FULLY).
012400     03  LK-PED-IMPORTE         PIC S9(13).
012500*    EN CANCELACION Y CONSULTA, LK-PED-TRX-ID IDENTIFICA LA
012600*    TRANSACCION ORIGEN. EN USO NO SE USA.
012700     03  LK-PED-TRX-ID          PIC X(20).
012800*    VISTA ALTERNATIVA DEL PEDIDO PARA PODER DESARMAR EL
012900*    TRX-ID DEL PEDIDO EN SUS DOS PARTES (FECHA Y SECUENCIA)
013000*    SIN TENER QUE HACER UN REDEFINES APARTE SOBRE UN CAMPO
013100*    SUELTO.
013200 01  LK-REG-PEDIDO-TRXID REDEFINES LK-REG-PEDIDO.
013300     03  FILLER                 PIC X(35).
013400     03  LK-PTI-FECHA           PIC X(08).
013500     03  LK-PTI-SECUENCIA       PIC X(12).
013600
013700*    FECHA DE PROCESO DEL LOTE, REPARTIDA POR PROGM45S IGUAL
013800*    QUE A PGMACCTS. SE USA TANTO PARA FECHAR LOS ASIENTOS
013900*    NUEVOS COMO PARA EL CALCULO DE ANTIGUEDAD DE CANCELACION.
014000 01  LK-FECHA-PROCESO           PIC 9(08).
014100
014200*    TABLA DE USUARIOS. SOLO SE USA PARA VALIDAR QUE EL
014300*    USUARIO DEL PEDIDO EXISTA; ESTE PROGRAMA NUNCA LA
014400*    MODIFICA.
014500 01  LK-CANT-USUARIOS           PIC 9(4) COMP.
014600 01  LK-TAB-USUARIOS.
014700     05  LK-USUARIO OCCURS 500 TIMES
014800                    INDEXED BY LX-USUARIO.
014900         10  LK-USR-ID          PIC 9(10).
015000         10  LK-USR-NOMBRE      PIC X(20).
015100
015200*    TABLA DE CUENTAS. EL USO Y LA CANCELACION MODIFICAN EL
015300*    SALDO (LK-CTA-SALDO) DE LA CUENTA INVOLUCRADA. LA
015400*    REESCRITURA A DISCO LA HACE PROGM45S AL FINAL DEL RUN.
015500 01  LK-CANT-CUENTAS            PIC 9(4) COMP.
015600 01  LK-TAB-CUENTAS.
015700     05  LK-CUENTA  OCCURS 2000 TIMES
015800                    INDEXED BY LX-CUENTA.
015900         10  LK-CTA-ID          PIC 9(10).
016000         10  LK-CTA-USR-ID      PIC 9(10).
016100         10  LK-CTA-NUMERO      PIC X(10).
016200         10  LK-CTA-ESTADO      PIC X(01).
016300         10  LK-CTA-SALDO       PIC S9(13) COMP-3.
016400         10  LK-CTA-FEC-ALTA    PIC 9(08).
016500         10  LK-CTA-FEC-BAJA    PIC 9(08).
016600         10  FILLER             PIC X(08).
016700
016800*    DIARIO DE TRANSACCIONES EN MEMORIA. CADA USO Y CADA
016900*    CANCELACION EXITOSOS AGREGAN UN REGISTRO NUEVO AL FINAL;
017000*    EL USO FALLIDO TAMBIEN AGREGA REGISTRO (TCK-071) PERO
017100*    CON LK-TRX-RESULTADO EN 'F' Y SIN TOCAR EL SALDO.
017200 01  LK-CANT-TRXS               PIC 9(4) COMP.
017300 01  LK-TAB-TRXS.
017400     05  LK-TRX     OCCURS 5000 TIMES
017500                    INDEXED BY LX-TRX.
017600         10  LK-TRX-ID           PIC X(20).
017700         10  LK-TRX-NUMERO-CTA   PIC X(10).
017800         10  LK-TRX-CTA-ID       PIC 9(10).
017900*        'U' = USO DE SALDO, 'C' = CANCELACION.
018000         10  LK-TRX-TIPO         PIC X(01).
018100             88  LK-TRX-TIPO-USO                VALUE 'U'.
018200             88  LK-TRX-TIPO-CANCEL              VALUE 'C'.
018300*        'S' = EXITOSO, 'F' = FALLIDO (SOLO APLICA A USO).
018400         10  LK-TRX-RESULTADO    PIC X(01).
018500             88  LK-TRX-RESULT-OK                VALUE 'S'.
018600             88  LK-TRX-RESULT-FALLO             VALUE 'F'.
018700         10  LK-TRX-IMPORTE      PIC S9(13) COMP-3.
018800         10  LK-TRX-SALDO-RESULT PIC S9(13) COMP-3.
018900         10  LK-TRX-FECHA        PIC 9(08).
019000         10  FILLER              PIC X(07).
019100
019200*    COPY CP-RESREC.
019300*    RESULTADO DEVUELTO A PROGM45S PARA CADA LLAMADA. EL
019400*    TRX-ID VIAJA DE VUELTA EN LK-RES-TRX-ID PARA QUE EL
019500*    CLIENTE PUEDA GUARDARSELO Y USARLO EN UNA CANCELACION
019600*    POSTERIOR.
019700 01  LK-REG-RESULT.
019800     03  LK-RES-TIPO            PIC X(02).
019900     03  LK-RES-ESTADO          PIC X(04).
020000         88  LK-RES-ES-OK                      VALUE 'OK  '.
020100         88  LK-RES-ES-ERROR                   VALUE 'ERR '.
020200     03  LK-RES-COD-ERROR       PIC X(30).
020300     03  LK-RES-NUMERO-CTA      PIC X(10).
020400     03  LK-RES-IMPORTE         PIC S9(13).
020500     03  LK-RES-TRX-ID          PIC X(20).
020600*    VISTA ALTERNATIVA DEL RESULTADO, PARA PODER DESARMAR
020700*    EL TRX-ID DEVUELTO EN FECHA MAS SECUENCIA SIN TENER QUE
020800*    DECLARAR UN GRUPO APARTE SOBRE LK-RES-TRX-ID SOLO.
020900 01  LK-REG-RESULT-TRXID REDEFINES LK-REG-RESULT.
021000     03  FILLER                 PIC X(59).
021100     03  LK-RTI-FECHA           PIC X(08).
021200     03  LK-RTI-SECUENCIA       PIC X(12).
021300
021400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
021500*    PROCEDURE DIVISION
021600*    ==================
021700*    IMPLEMENTA EL SERVICIO DE MOVIMIENTOS: USO DE SALDO,
021800*    CANCELACION DE USO Y CONSULTA DE TRANSACCION. LA
021900*    NUMERACION 3XXX ES PROPIA DE ESTE PROGRAMA Y LA 8XXX ES
022000*    EL MISMO PAR DE PARRAFOS GENERICOS QUE USA PGMACCTS PARA
022100*    ARMAR EL RESULTADO.
022200*
022300*    DENTRO DEL RANGO 3XXX SE SIGUE UNA SUBCONVENCION: LOS
022400*    PARRAFOS TERMINADOS EN 00 (3100, 3200, 3300) SON LOS
022500*    PUNTOS DE ENTRADA DE CADA OPERACION; LOS TERMINADOS EN
022600*    10/20 (3010, 3020, 3110, 3120, 3130, 3210, 3220, 3225,
022700*    3230) SON LOS PASOS INTERMEDIOS DE VALIDACION Y GRABACION;
022800*    Y LOS TERMINADOS EN 15/25 (3015, 3025, 3215) SON LOS
022900*    CUERPOS DE COMPARACION QUE SE PERFORMAN DESDE ADENTRO DE
023000*    UN CICLO VARYING.
023100 PROCEDURE DIVISION USING LK-REG-PEDIDO
023200                           LK-FECHA-PROCESO
023300                           LK-CANT-USUARIOS  LK-TAB-USUARIOS
023400                           LK-CANT-CUENTAS   LK-TAB-CUENTAS
023500                           LK-CANT-TRXS      LK-TAB-TRXS
023600                           LK-REG-RESULT.
023700
023800*---- PARRAFO PRINCIPAL: DESPACHA SEGUN EL TIPO DE PEDIDO -------
023900 MAIN-PROGRAM-I.
024000
024100*    SE LIMPIA EL RESULTADO ANTES DE CADA LLAMADA, IGUAL QUE
024200*    EN PGMACCTS, PARA QUE NO QUEDEN RESIDUOS DE UNA LLAMADA
024300*    ANTERIOR.
024400     MOVE LK-PED-TIPO      TO LK-RES-TIPO
024500     MOVE SPACES           TO LK-RES-COD-ERROR
024600     MOVE SPACES           TO LK-RES-NUMERO-CTA
024700     MOVE ZEROS            TO LK-RES-IMPORTE
024800     MOVE SPACES           TO LK-RES-TRX-ID
024900*    LAS TRES BANDERAS DE BUSQUEDA SE REINICIAN JUNTAS.
025000     MOVE 'N'              TO WS-USUARIO-ENCONTRADO
025100     MOVE 'N'              TO WS-CUENTA-ENCONTRADA
025200     MOVE 'N'              TO WS-TRX-ENCONTRADA
025300
025400*    DESPACHO POR TIPO DE PEDIDO, SEGUN LOS TRES CODIGOS QUE
025500*    DEFINE EL SERVICIO DE TRANSACCIONES.
025600     EVALUATE TRUE
025700        WHEN LK-PED-ES-USO
025800*          DEBITO DE SALDO DE UNA CUENTA.
025900           PERFORM 3100-USAR-SALDO-I    THRU 3100-USAR-SALDO-F
026000        WHEN LK-PED-ES-CANCEL
026100*          REVERSION DE UN USO PREVIO, SI TODAVIA ESTA
026200*          DENTRO DEL PLAZO PERMITIDO.
026300           PERFORM 3200-CANCELAR-SALDO-I
026400              THRU 3200-CANCELAR-SALDO-F
026500        WHEN LK-PED-ES-CONSULTA
026600*          CONSULTA DE UNA TRANSACCION YA EXISTENTE, SIN
026700*          MODIFICAR NADA.
026800           PERFORM 3300-CONSULTAR-TRX-I
026900              THRU 3300-CONSULTAR-TRX-F
027000        WHEN OTHER
027100*          TIPO INESPERADO. AL IGUAL QUE EN PGMACCTS, ESTO
027200*          NO DEBERIA OCURRIR PORQUE PROGM45S YA FILTRA EL
027300*          TIPO ANTES DE LLAMAR A ESTA RUTINA.
027400           DISPLAY '* PGMTRXNS RECIBIO TIPO INVALIDO ='
027500                   LK-PED-TIPO
027600     END-EVALUATE.
027700
027800 MAIN-PROGRAM-F. GOBACK.
027900
028000
028100*---- USO DE SALDO (US) ------------------------------------------
028200*    SI EL USUARIO O LA CUENTA NO EXISTEN, NO SE ASIENTA NADA
028300*    EN EL DIARIO. UNA VEZ QUE LA CUENTA FUE ENCONTRADA, TODO
028400*    RECHAZO POSTERIOR SE ASIENTA COMO MOVIMIENTO FALLIDO
028500*    (TCK-071).                                                   TCK-071
028600 3100-USAR-SALDO-I.
028700
028800*    PRIMERA VALIDACION: EL USUARIO TIENE QUE EXISTIR.
028900     PERFORM 3010-BUSCAR-USUARIO-I THRU 3010-BUSCAR-USUARIO-F
029000
029100     IF NOT USUARIO-FUE-ENCONTRADO THEN
029200        MOVE 'USER_NOT_FOUND' TO WS-MSG-ERROR
029300        PERFORM 8000-SETEAR-ERROR-I THRU 8000-SETEAR-ERROR-F
029400     ELSE
029500*       SEGUNDA VALIDACION: LA CUENTA PEDIDA TIENE QUE
029600*       EXISTIR EN EL MAESTRO.
029700        PERFORM 3020-BUSCAR-CUENTA-I THRU 3020-BUSCAR-CUENTA-F
029800        IF NOT CUENTA-FUE-ENCONTRADA THEN
029900           MOVE 'ACCOUNT_NOT_FOUND' TO WS-MSG-ERROR
030000           PERFORM 8000-SETEAR-ERROR-I
030100              THRU 8000-SETEAR-ERROR-F
030200        ELSE
030300*          RECIEN DESDE ACA EN ADELANTE EMPIEZAN LOS RECHAZOS
030400*          QUE SE ASIENTAN EN EL DIARIO COMO 'F' (TCK-071).
030500           PERFORM 3110-VALIDAR-USO-I THRU 3110-VALIDAR-USO-F
030600        END-IF
030700     END-IF.
030800
030900 3100-USAR-SALDO-F. EXIT.
031000
031100
031200*---- BUSQUEDA LINEAL DEL USUARIO SOLICITANTE --------------------
031300*    IDENTICA EN ESPIRITU A LA DE PGMACCTS. SE MANTIENE
031400*    DUPLICADA EN LUGAR DE LLAMAR A PGMACCTS DESDE ACA PORQUE
031500*    LOS DOS PROGRAMAS TIENEN QUE PODER COMPILARSE Y
031600*    MANTENERSE POR SEPARADO.
031700 3010-BUSCAR-USUARIO-I.
031800
031900     MOVE 'N' TO WS-USUARIO-ENCONTRADO
032000     PERFORM 3015-COMPARAR-USUARIO-I THRU 3015-COMPARAR-USUARIO-F
032100        VARYING LX-USUARIO FROM 1 BY 1
032200          UNTIL LX-USUARIO > LK-CANT-USUARIOS.
032300
032400 3010-BUSCAR-USUARIO-F. EXIT.
032500
032600*    LA DUPLICACION DE ESTE PARRAFO ENTRE PGMACCTS Y PGMTRXNS
032700*    SE DISCUTIO EN SU MOMENTO Y SE DEJO ASI A PROPOSITO: LOS
032800*    DOS PROGRAMAS SE MANTIENEN POR SEPARADO Y NO SE QUISO
032900*    ATAR SU CICLO DE COMPILACION A UN TERCER SUBPROGRAMA
033000*    COMPARTIDO SOLO PARA UNA BUSQUEDA TAN CHICA.
033100
033200*---- COMPARA UN USUARIO DE LA TABLA CONTRA EL PEDIDO ------------
033300 3015-COMPARAR-USUARIO-I.
033400
033500*    MISMO CRITERIO DE COMPARACION QUE 2115 DE PGMACCTS: ID
033600*    NUMERICO EXACTO.
033700     IF LK-USR-ID (LX-USUARIO) = LK-PED-USR-ID THEN
033800        MOVE 'S' TO WS-USUARIO-ENCONTRADO
033900     END-IF.
034000
034100 3015-COMPARAR-USUARIO-F. EXIT.
034200
034300
034400*---- BUSQUEDA LINEAL DE LA CUENTA POR NUMERO EXTERNO ------------
034500*    SE USA TANTO EN USO (3100) COMO EN CANCELACION (3200),
034600*    POR ESO ES UN PARRAFO COMPARTIDO EN LUGAR DE ESTAR
034700*    DUPLICADO DENTRO DE CADA OPERACION.
034800 3020-BUSCAR-CUENTA-I.
034900
035000     MOVE 'N' TO WS-CUENTA-ENCONTRADA
035100     PERFORM 3025-COMPARAR-CUENTA-I THRU 3025-COMPARAR-CUENTA-F
035200        VARYING LX-CUENTA FROM 1 BY 1
035300          UNTIL LX-CUENTA > LK-CANT-CUENTAS.
035400
035500 3020-BUSCAR-CUENTA-F. EXIT.
035600
035700*    AL IGUAL QUE 2210 DE PGMACCTS, ESTE PARRAFO DEJA
035800*    LX-CUENTA POSICIONADO SOBRE LA CUENTA ENCONTRADA. LOS
035900*    PARRAFOS 3110, 3120, 3130, 3220 Y 3230 DEPENDEN DE ESTE
036000*    COMPORTAMIENTO PARA SEGUIR OPERANDO SOBRE LA MISMA
036100*    POSICION SIN VOLVER A BUSCAR.
036200
036300*---- COMPARA UNA CUENTA DE LA TABLA CONTRA EL PEDIDO ------------
036400 3025-COMPARAR-CUENTA-I.
036500
036600*    COMPARACION POR NUMERO EXTERNO DE CUENTA, IGUAL QUE
036700*    2215 DE PGMACCTS.
036800     IF LK-CTA-NUMERO (LX-CUENTA) = LK-PED-NUMERO-CTA THEN
036900        MOVE 'S' TO WS-CUENTA-ENCONTRADA
037000     END-IF.
037100
037200 3025-COMPARAR-CUENTA-F. EXIT.
037300*    PARRAFO CHICO A PROPOSITO, MISMO CRITERIO QUE 2125 DE
037400*    PGMACCTS: SE EJECUTA HASTA 2000 VECES POR PEDIDO Y
037500*    CUALQUIER LOGICA EXTRA ACA IMPACTA EL TIEMPO DE CORRIDA
037600*    DE TODO EL LOTE.
037700
037800
037900*---- VALIDACIONES DEL USO, CON LA CUENTA YA UBICADA EN LX-CUENTA
038000*    LAS TRES VALIDACIONES SIGUIENTES SE HACEN EN CASCADA,
038100*    LA UNA DENTRO DE LA OTRA, PORQUE CADA UNA SOLO TIENE
038200*    SENTIDO SI LA ANTERIOR PASO.
038300 3110-VALIDAR-USO-I.
038400
038500*    LA CUENTA TIENE QUE SER DEL USUARIO QUE PIDE EL USO.
038600     IF LK-CTA-USR-ID (LX-CUENTA) NOT = LK-PED-USR-ID THEN
038700        MOVE 'USER_ACCOUNT_UN_MATH' TO WS-MSG-ERROR
038800        PERFORM 3130-GRABAR-USO-FALLO-I
038900           THRU 3130-GRABAR-USO-FALLO-F
039000     ELSE
039100*       LA CUENTA NO PUEDE ESTAR DADA DE BAJA.
039200        IF LK-CTA-ESTADO (LX-CUENTA) = 'U' THEN
039300           MOVE 'ACCOUNT_ALREADY_UNREGISTERED' TO WS-MSG-ERROR
039400           PERFORM 3130-GRABAR-USO-FALLO-I
039500              THRU 3130-GRABAR-USO-FALLO-F
039600        ELSE
039700*          EL IMPORTE PEDIDO NO PUEDE SUPERAR EL SALDO
039800*          DISPONIBLE DE LA CUENTA.
039900           IF LK-PED-IMPORTE IS GREATER THAN
040000              LK-CTA-SALDO (LX-CUENTA) THEN
040100              MOVE 'AMOUNT_EXCEED_BALANCE' TO WS-MSG-ERROR
040200              PERFORM 3130-GRABAR-USO-FALLO-I
040300                 THRU 3130-GRABAR-USO-FALLO-F
040400           ELSE
040500*             TODAS LAS VALIDACIONES PASARON: SE DEBITA LA
040600*             CUENTA Y SE ASIENTA EL MOVIMIENTO EXITOSO.
040700              PERFORM 3120-GRABAR-USO-OK-I
040800                 THRU 3120-GRABAR-USO-OK-F
040900           END-IF
041000        END-IF
041100     END-IF.
041200
041300 3110-VALIDAR-USO-F. EXIT.
041400
041500
041600*---- DEBITA LA CUENTA Y ASIENTA EL MOVIMIENTO EXITOSO -----------
041700 3120-GRABAR-USO-OK-I.
041800
041900*    SE DEBITA PRIMERO EL SALDO, PARA QUE EL ASIENTO DEL
042000*    DIARIO QUEDE CON EL SALDO RESULTANTE YA ACTUALIZADO.
042100     SUBTRACT LK-PED-IMPORTE FROM LK-CTA-SALDO (LX-CUENTA)
042200
042300*    SE GENERA UN ID DE TRANSACCION NUEVO ANTES DE AGREGAR
042400*    EL REGISTRO AL DIARIO.
042500     PERFORM 3900-GENERAR-TRX-ID-I THRU 3900-GENERAR-TRX-ID-F
042600
042700*    SE AGREGA EL MOVIMIENTO AL FINAL DE LA TABLA DE
042800*    TRANSACCIONES EN MEMORIA. AL IGUAL QUE LAS CUENTAS, LAS
042900*    TRANSACCIONES SOLO SE AGREGAN, NUNCA SE BORRAN NI SE
043000*    REORDENAN.
043100     ADD 1 TO LK-CANT-TRXS
043200*    SET POSICIONA EL INDICE SOBRE LA NUEVA ULTIMA POSICION
043300*    DE LA TABLA, EXACTAMENTE IGUAL QUE EN 2140 DE PGMACCTS.
043400     SET LX-TRX TO LK-CANT-TRXS
043500     MOVE WS-TRX-ID-ARMADO-X       TO LK-TRX-ID (LX-TRX)
043600     MOVE LK-CTA-NUMERO (LX-CUENTA) TO
043700                               LK-TRX-NUMERO-CTA (LX-TRX)
043800     MOVE LK-CTA-ID (LX-CUENTA)     TO LK-TRX-CTA-ID (LX-TRX)
043900*    TIPO 'U' = USO.
044000     MOVE 'U'                       TO LK-TRX-TIPO (LX-TRX)
044100*    RESULTADO 'S' = EXITOSO.
044200     MOVE 'S'                       TO LK-TRX-RESULTADO (LX-TRX)
044300     MOVE LK-PED-IMPORTE            TO LK-TRX-IMPORTE (LX-TRX)
044400*    EL SALDO QUE SE GRABA EN EL DIARIO ES EL SALDO YA
044500*    DEBITADO, NO EL SALDO ANTERIOR AL USO.
044600     MOVE LK-CTA-SALDO (LX-CUENTA)  TO
044700                               LK-TRX-SALDO-RESULT (LX-TRX)
044800     MOVE LK-FECHA-PROCESO          TO LK-TRX-FECHA (LX-TRX)
044900
045000*    SE DEVUELVE AL PEDIDO EL TRX-ID NUEVO, EL NUMERO DE
045100*    CUENTA Y EL SALDO RESULTANTE, PARA QUE EL CLIENTE PUEDA
045200*    VERIFICAR EL RESULTADO DEL USO.
045300     MOVE WS-TRX-ID-ARMADO-X        TO LK-RES-TRX-ID
045400     MOVE LK-CTA-NUMERO (LX-CUENTA) TO LK-RES-NUMERO-CTA
045500     MOVE LK-CTA-SALDO (LX-CUENTA)  TO LK-RES-IMPORTE
045600
045700     PERFORM 8100-SETEAR-OK-I THRU 8100-SETEAR-OK-F.
045800
045900 3120-GRABAR-USO-OK-F. EXIT.
046000*    ESTE ES EL UNICO LUGAR DEL PROGRAMA DONDE SE DEBITA UNA
046100*    CUENTA. CUALQUIER LOGICA FUTURA DE DEBITO TENDRIA QUE
046200*    PASAR POR ACA PARA NO DUPLICAR EL ARMADO DEL ASIENTO.
046300
046400
046500*---- ASIENTA EL MOVIMIENTO DE USO RECHAZADO (SALDO NO CAMBIA) ---
046600*    ESTE PARRAFO EXISTE DESDE EL TCK-071. ANTES DE ESE
046700*    TICKET, UN USO RECHAZADO NO DEJABA NINGUN RASTRO EN EL
046800*    DIARIO, LO QUE DIFICULTABA INVESTIGAR RECLAMOS DE
046900*    CLIENTES QUE DECIAN HABER INTENTADO UN USO QUE NUNCA
047000*    SE VEIA REFLEJADO EN NINGUN LADO.
047100 3130-GRABAR-USO-FALLO-I.
047200
047300     PERFORM 3900-GENERAR-TRX-ID-I THRU 3900-GENERAR-TRX-ID-F
047400
047500*    SE ASIENTA EL RECHAZO EN EL DIARIO CON EL SALDO ACTUAL
047600*    DE LA CUENTA SIN MODIFICAR (EL DEBITO NO SE LLEGA A
047700*    HACER PORQUE ALGUNA VALIDACION FALLO ANTES).
047800     ADD 1 TO LK-CANT-TRXS
047900*    MISMO PATRON DE SET QUE EN 3120: EL INDICE QUEDA SOBRE
048000*    LA NUEVA POSICION AGREGADA AL FINAL DE LA TABLA.
048100     SET LX-TRX TO LK-CANT-TRXS
048200     MOVE WS-TRX-ID-ARMADO-X       TO LK-TRX-ID (LX-TRX)
048300     MOVE LK-CTA-NUMERO (LX-CUENTA) TO
048400                               LK-TRX-NUMERO-CTA (LX-TRX)
048500     MOVE LK-CTA-ID (LX-CUENTA)     TO LK-TRX-CTA-ID (LX-TRX)
048600     MOVE 'U'                       TO LK-TRX-TIPO (LX-TRX)
048700*    RESULTADO 'F' = FALLIDO.
048800     MOVE 'F'                       TO LK-TRX-RESULTADO (LX-TRX)
048900*    EL IMPORTE QUE SE GRABA ES EL IMPORTE PEDIDO, AUNQUE
049000*    NUNCA SE HAYA LLEGADO A DEBITAR, PARA QUE QUEDE
049100*    CONSTANCIA DE CUANTO SE INTENTO USAR.
049200     MOVE LK-PED-IMPORTE            TO LK-TRX-IMPORTE (LX-TRX)
049300*    EL SALDO QUE SE GRABA ACA ES EL SALDO SIN TOCAR, PORQUE
049400*    EL USO FALLIDO NUNCA LLEGA A MODIFICARLO.
049500     MOVE LK-CTA-SALDO (LX-CUENTA)  TO
049600                               LK-TRX-SALDO-RESULT (LX-TRX)
049700     MOVE LK-FECHA-PROCESO          TO LK-TRX-FECHA (LX-TRX)
049800
049900     PERFORM 8000-SETEAR-ERROR-I THRU 8000-SETEAR-ERROR-F.
050000
050100 3130-GRABAR-USO-FALLO-F. EXIT.
050200*    ESTE PARRAFO SE LLAMA DESDE LAS TRES RAMAS DE ERROR DE
050300*    3110 (USUARIO-CUENTA NO COINCIDEN, CUENTA DADA DE BAJA,
050400*    IMPORTE SUPERA SALDO). LAS TRES DEJAN CONSTANCIA EN EL
050500*    DIARIO DE LA MISMA MANERA, SOLO CAMBIA EL CODIGO DE
050600*    ERROR QUE VIAJA EN WS-MSG-ERROR.
050700
050800
050900*---- CANCELACION DE USO (CN) ------------------------------------
051000*    NO SE ASIENTA NADA EN EL DIARIO SI FALLA - SOLO SE DEVUELVE
051100*    EL ERROR AL PEDIDO.
051200*    A DIFERENCIA DEL USO, LA CANCELACION RECHAZADA NO GENERA
051300*    ASIENTO DE 'FALLIDO' PORQUE NO HAY UN MOVIMIENTO NUEVO
051400*    QUE REGISTRAR: LA TRANSACCION ORIGEN QUE SE INTENTO
051500*    CANCELAR SIGUE IGUAL QUE ANTES.
051600 3200-CANCELAR-SALDO-I.
051700
051800*    PRIMERA VALIDACION: LA TRANSACCION ORIGEN TIENE QUE
051900*    EXISTIR EN EL DIARIO.
052000     PERFORM 3210-BUSCAR-TRX-ORIGEN-I
052100        THRU 3210-BUSCAR-TRX-ORIGEN-F
052200
052300     IF NOT TRX-FUE-ENCONTRADA THEN
052400        MOVE 'TRANSACTION_NOT_FOUND' TO WS-MSG-ERROR
052500        PERFORM 8000-SETEAR-ERROR-I THRU 8000-SETEAR-ERROR-F
052600     ELSE
052700*       SEGUNDA VALIDACION: LA CUENTA DESTINO DEL PEDIDO
052800*       TIENE QUE EXISTIR EN EL MAESTRO.
052900        PERFORM 3020-BUSCAR-CUENTA-I THRU 3020-BUSCAR-CUENTA-F
053000        IF NOT CUENTA-FUE-ENCONTRADA THEN
053100           MOVE 'ACCOUNT_NOT_FOUND' TO WS-MSG-ERROR
053200           PERFORM 8000-SETEAR-ERROR-I
053300              THRU 8000-SETEAR-ERROR-F
053400        ELSE
053500*          RESTO DE LAS VALIDACIONES (CUENTA IGUAL A LA DE
053600*          LA TRANSACCION ORIGEN, IMPORTE COMPLETO, DENTRO
053700*          DEL PLAZO) SE HACEN EN 3220.
053800           PERFORM 3220-VALIDAR-CANCEL-I
053900              THRU 3220-VALIDAR-CANCEL-F
054000        END-IF
054100     END-IF.
054200
054300 3200-CANCELAR-SALDO-F. EXIT.
054400
054500
054600*---- BUSQUEDA LINEAL DE LA TRANSACCION ORIGEN POR ID ------------
054700*    SE USA TANTO PARA CANCELACION (3200) COMO PARA CONSULTA
054800*    (3300), POR ESO ES UN PARRAFO COMPARTIDO.
054900 3210-BUSCAR-TRX-ORIGEN-I.
055000
055100     MOVE 'N' TO WS-TRX-ENCONTRADA
055200     PERFORM 3215-COMPARAR-TRX-I THRU 3215-COMPARAR-TRX-F
055300        VARYING LX-TRX FROM 1 BY 1
055400          UNTIL LX-TRX > LK-CANT-TRXS.
055500
055600 3210-BUSCAR-TRX-ORIGEN-F. EXIT.
055700
055800*    ESTE PARRAFO RECORRE HASTA 5000 POSICIONES DE LA TABLA
055900*    DE TRANSACCIONES, QUE ES LA MAS GRANDE DE LAS TRES
056000*    TABLAS QUE MANEJA EL LOTE. SE ACEPTO ESE COSTO PORQUE
056100*    LA CANTIDAD DE CANCELACIONES Y CONSULTAS POR LOTE ES
056200*    MUY BAJA COMPARADA CON LA CANTIDAD DE USOS.
056300
056400*---- COMPARA UNA TRANSACCION DE LA TABLA CONTRA EL PEDIDO -------
056500 3215-COMPARAR-TRX-I.
056600
056700*    COMPARACION POR EL TRX-ID COMPLETO (FECHA + SECUENCIA),
056800*    QUE ES UNICO POR CONSTRUCCION (VER 3900).
056900     IF LK-TRX-ID (LX-TRX) = LK-PED-TRX-ID THEN
057000        MOVE 'S' TO WS-TRX-ENCONTRADA
057100     END-IF.
057200
057300 3215-COMPARAR-TRX-F. EXIT.
057400*    IGUAL QUE 3025 Y 3015, ESTE ES UN PARRAFO CHICO
057500*    EJECUTADO EN EL CUERPO DE UN CICLO. NO SE AGREGA
057600*    NINGUNA VALIDACION EXTRA ACA POR EL MISMO MOTIVO DE
057700*    COSTO POR VUELTA.
057800
057900
058000*---- VALIDACIONES DE LA CANCELACION, EN ORDEN DEL TICKET 071 ----
058100*    LX-TRX APUNTA A LA TRANSACCION ORIGEN. LX-CUENTA APUNTA A
058200*    LA CUENTA DESTINO DEL PEDIDO.
058300*    LAS TRES VALIDACIONES DE ESTE PARRAFO TAMBIEN VAN
058400*    ENCADENADAS EN CASCADA, IGUAL QUE EN 3110 Y EN 2220 DE
058500*    PGMACCTS.
058600 3220-VALIDAR-CANCEL-I.
058700
058800*    LA TRANSACCION ORIGEN TIENE QUE PERTENECER A LA MISMA
058900*    CUENTA QUE EL PEDIDO DE CANCELACION.
059000     IF LK-TRX-CTA-ID (LX-TRX) NOT = LK-CTA-ID (LX-CUENTA) THEN
059100        MOVE 'TRANSACTION_ACCOUNT_UN_MATCH' TO WS-MSG-ERROR
059200        PERFORM 8000-SETEAR-ERROR-I THRU 8000-SETEAR-ERROR-F
059300     ELSE
059400*       LA CANCELACION TIENE QUE SER POR EL IMPORTE COMPLETO
059500*       DE LA TRANSACCION ORIGEN. NO SE PERMITEN CANCELACIONES
059600*       PARCIALES.
059700        IF LK-PED-IMPORTE NOT = LK-TRX-IMPORTE (LX-TRX) THEN
059800           MOVE 'CANCEL_MUST_FULLY' TO WS-MSG-ERROR
059900           PERFORM 8000-SETEAR-ERROR-I
060000              THRU 8000-SETEAR-ERROR-F
060100        ELSE
060200*          ULTIMA VALIDACION: LA TRANSACCION ORIGEN NO PUEDE
060300*          TENER MAS DE UN ANO DE ANTIGUEDAD (TCK-071).
060400           PERFORM 3225-VERIF-ANTIGUEDAD-I
060500              THRU 3225-VERIF-ANTIGUEDAD-F
060600           IF LK-TRX-FECHA (LX-TRX) < WS-FECHA-LIMITE THEN
060700              MOVE 'TOO_OLD_ORDER_TO_CANCEL' TO WS-MSG-ERROR
060800              PERFORM 8000-SETEAR-ERROR-I
060900                 THRU 8000-SETEAR-ERROR-F
061000           ELSE
061100*             TODAS LAS VALIDACIONES PASARON: SE ACREDITA LA
061200*             CUENTA Y SE ASIENTA LA CANCELACION.
061300              PERFORM 3230-GRABAR-CANCEL-OK-I
061400                 THRU 3230-GRABAR-CANCEL-OK-F
061500           END-IF
061600        END-IF
061700     END-IF.
061800
061900 3220-VALIDAR-CANCEL-F. EXIT.
062000
062100
062200*---- CALCULA LA FECHA LIMITE (HOY MENOS UN ANO) -----------------
062300*    ESTE CALCULO SE REVISO EL 26/01/1999 (TCK-Y2K2) PARA
062400*    CONFIRMAR QUE EL AÑO DE CUATRO DIGITOS NO TENIA NINGUN
062500*    PROBLEMA DE CORTE DE SIGLO AL RESTAR 1: EL CAMPO SIEMPRE
062600*    FUE 9(4), NUNCA UNA REPRESENTACION DE DOS DIGITOS, ASI
062700*    QUE EL CALCULO QUEDO IGUAL DESPUES DE LA VERIFICACION.
062800 3225-VERIF-ANTIGUEDAD-I.
062900
063000*    SE DESCOMPONE LA FECHA DE PROCESO EN ANIO Y RESTO
063100*    (MMDD), SE LE RESTA UN ANIO AL ANIO Y SE VUELVE A ARMAR
063200*    LA FECHA LIMITE.
063300*    LA FECHA SE MANEJA SIEMPRE COMO PIC 9(08) EN FORMATO
063400*    AAAAMMDD, ASI QUE DIVIDIR POR 10000 AISLA LOS CUATRO
063500*    DIGITOS DEL ANIO Y EL RESTO DE LA DIVISION ENTERA DEJA
063600*    LOS CUATRO DIGITOS DE MES Y DIA.
063700     COMPUTE WS-ANIO-HOY  = LK-FECHA-PROCESO / 10000
063800     COMPUTE WS-RESTO-HOY = LK-FECHA-PROCESO -
063900                            (WS-ANIO-HOY * 10000)
064000*    SE LE RESTA UN ANIO CALENDARIO COMPLETO.
064100     COMPUTE WS-ANIO-LIMITE = WS-ANIO-HOY - 1
064200*    SE VUELVE A ARMAR LA FECHA LIMITE CON EL ANIO NUEVO Y EL
064300*    MISMO MES Y DIA DE LA FECHA DE PROCESO.
064400     COMPUTE WS-FECHA-LIMITE = (WS-ANIO-LIMITE * 10000) +
064500                               WS-RESTO-HOY.
064600
064700 3225-VERIF-ANTIGUEDAD-F. EXIT.
064800*    ESTE CALCULO NO CONTEMPLA AÑOS BISIESTOS NI EL CASO
064900*    PARTICULAR DE UNA TRANSACCION HECHA UN 29 DE FEBRERO.
065000*    SE ACEPTO ESA LIMITACION EN SU MOMENTO PORQUE EL PLAZO
065100*    ES DE UN ANO COMPLETO Y LA DIFERENCIA DE UN DIA EN UN
065200*    CASO TAN INFRECUENTE NO JUSTIFICABA COMPLICAR EL
065300*    ALGORITMO CON UNA TABLA DE DIAS POR MES.
065400
065500
065600*---- ACREDITA LA CUENTA Y ASIENTA EL MOVIMIENTO DE CANCELACION --
065700 3230-GRABAR-CANCEL-OK-I.
065800
065900*    LA CANCELACION ES EL INVERSO DEL USO: SE ACREDITA (SE
066000*    SUMA) EN LUGAR DE DEBITAR.
066100     ADD LK-PED-IMPORTE TO LK-CTA-SALDO (LX-CUENTA)
066200
066300*    SE GENERA UN TRX-ID NUEVO PARA EL ASIENTO DE
066400*    CANCELACION. NO SE REUTILIZA EL TRX-ID DE LA TRANSACCION
066500*    ORIGEN, PORQUE CADA MOVIMIENTO EN EL DIARIO TIENE QUE
066600*    TENER SU PROPIO IDENTIFICADOR UNICO.
066700     PERFORM 3900-GENERAR-TRX-ID-I THRU 3900-GENERAR-TRX-ID-F
066800
066900*    SE AGREGA UN REGISTRO NUEVO AL DIARIO, DISTINTO DEL
067000*    REGISTRO DE LA TRANSACCION ORIGEN QUE SE ESTA
067100*    CANCELANDO. LA TRANSACCION ORIGEN QUEDA INTACTA EN LA
067200*    TABLA, COMO CONSTANCIA HISTORICA DE QUE EXISTIO.
067300     ADD 1 TO LK-CANT-TRXS
067400     SET LX-TRX TO LK-CANT-TRXS
067500     MOVE WS-TRX-ID-ARMADO-X       TO LK-TRX-ID (LX-TRX)
067600     MOVE LK-CTA-NUMERO (LX-CUENTA) TO
067700                               LK-TRX-NUMERO-CTA (LX-TRX)
067800     MOVE LK-CTA-ID (LX-CUENTA)     TO LK-TRX-CTA-ID (LX-TRX)
067900*    TIPO 'C' = CANCELACION.
068000     MOVE 'C'                       TO LK-TRX-TIPO (LX-TRX)
068100     MOVE 'S'                       TO LK-TRX-RESULTADO (LX-TRX)
068200     MOVE LK-PED-IMPORTE            TO LK-TRX-IMPORTE (LX-TRX)
068300*    EL SALDO QUE SE GRABA ES EL SALDO YA ACREDITADO.
068400     MOVE LK-CTA-SALDO (LX-CUENTA)  TO
068500                               LK-TRX-SALDO-RESULT (LX-TRX)
068600     MOVE LK-FECHA-PROCESO          TO LK-TRX-FECHA (LX-TRX)
068700
068800*    SE DEVUELVE AL PEDIDO EL TRX-ID DE LA CANCELACION (NO EL
068900*    DE LA TRANSACCION ORIGEN), EL NUMERO DE CUENTA Y EL
069000*    SALDO RESULTANTE.
069100     MOVE WS-TRX-ID-ARMADO-X        TO LK-RES-TRX-ID
069200     MOVE LK-CTA-NUMERO (LX-CUENTA) TO LK-RES-NUMERO-CTA
069300     MOVE LK-CTA-SALDO (LX-CUENTA)  TO LK-RES-IMPORTE
069400
069500     PERFORM 8100-SETEAR-OK-I THRU 8100-SETEAR-OK-F.
069600
069700 3230-GRABAR-CANCEL-OK-F. EXIT.
069800*    NOTAR QUE LA CANCELACION NO BORRA NI MODIFICA LA
069900*    TRANSACCION ORIGEN (LX-TRX EN ESTE PUNTO TODAVIA APUNTA
070000*    A LA TRANSACCION QUE SE CANCELO). SI ALGUN DIA SE PIDE
070100*    MARCAR LA ORIGEN COMO "CANCELADA", HAY QUE AGREGAR UN
070200*    CAMPO NUEVO AL LAYOUT DE TRXREC, PORQUE HOY NO EXISTE
070300*    NINGUN INDICADOR DE ESE TIPO EN EL REGISTRO.
070400
070500
070600*---- CONSULTA DE TRANSACCION (QT) -------------------------------
070700*    OPERACION DE SOLO LECTURA: NO MODIFICA NI EL SALDO NI EL
070800*    DIARIO. SIRVE PARA QUE EL CLIENTE VERIFIQUE EL ESTADO DE
070900*    UNA TRANSACCION ANTES DE DECIDIR SI LA CANCELA.
071000 3300-CONSULTAR-TRX-I.
071100*    ESTE PEDIDO (QT) ES EL UNICO DE LOS TRES QUE NO MODIFICA
071200*    NADA - NI EL SALDO DE LA CUENTA NI LA TABLA DE TRXS. SE
071300*    REUTILIZA LA MISMA RUTINA DE BUSQUEDA QUE USA LA
071400*    CANCELACION (3210) PORQUE EL CRITERIO DE BUSQUEDA ES
071500*    EXACTAMENTE EL MISMO: TRX-ID IGUAL AL PEDIDO.
071600
071700     PERFORM 3210-BUSCAR-TRX-ORIGEN-I
071800        THRU 3210-BUSCAR-TRX-ORIGEN-F
071900
072000     IF NOT TRX-FUE-ENCONTRADA THEN
072100*       SI EL TRX-ID NO EXISTE EN EL DIARIO, SE INFORMA EL
072200*       ERROR Y NO SE ARMA NINGUNA RESPUESTA CON DATOS.
072300        MOVE 'TRANSACTION_NOT_FOUND' TO WS-MSG-ERROR
072400        PERFORM 8000-SETEAR-ERROR-I THRU 8000-SETEAR-ERROR-F
072500     ELSE
072600*       SE DEVUELVEN LOS DATOS DE LA TRANSACCION TAL COMO
072700*       ESTAN GRABADOS EN EL DIARIO, SIN NINGUNA
072800*       TRANSFORMACION ADICIONAL.
072900        MOVE LK-TRX-NUMERO-CTA (LX-TRX) TO LK-RES-NUMERO-CTA
073000        MOVE LK-TRX-IMPORTE    (LX-TRX) TO LK-RES-IMPORTE
073100        MOVE LK-TRX-ID         (LX-TRX) TO LK-RES-TRX-ID
073200        PERFORM 8100-SETEAR-OK-I THRU 8100-SETEAR-OK-F
073300     END-IF.
073400
073500 3300-CONSULTAR-TRX-F. EXIT.
073600*    OBSERVACION: SI EL LLAMADOR PIDE UNA CONSULTA SOBRE UNA
073700*    TRX QUE YA FUE CANCELADA, IGUAL SE DEVUELVEN SUS DATOS
073800*    ORIGINALES - NO HAY MARCA DE "CANCELADA" EN EL REGISTRO
073900*    (VER LA NOTA HISTORICA AL FINAL DEL PROGRAMA SOBRE
074000*    TCK-130) ASI QUE EL LLAMADOR NO SE ENTERA POR ESTA VIA.
074100
074200
074300*---- ARMA EL ID DE TRANSACCION NUEVO (FECHA + SECUENCIA) --------
074400*    LA SECUENCIA ES SIMPLEMENTE LA CANTIDAD DE TRANSACCIONES
074500*    QUE YA HAY EN LA TABLA MAS UNO, ASI QUE EL ID QUEDA
074600*    UNICO DENTRO DE LA CORRIDA. NO HACE FALTA UN GENERADOR
074700*    DE SECUENCIA APARTE PORQUE LA TABLA VIVE ENTERA EN
074800*    MEMORIA DURANTE TODO EL LOTE.
074900 3900-GENERAR-TRX-ID-I.
075000
075100*    LA FECHA DEL ID ES SIEMPRE LA FECHA DE PROCESO DEL LOTE,
075200*    NO LA FECHA REAL DEL DIA EN QUE CORRE EL JOB, PARA QUE
075300*    UN REPROCESO DE UN LOTE VIEJO GENERE IDS CONSISTENTES
075400*    CON LA FECHA DE ESE LOTE.
075500     MOVE LK-FECHA-PROCESO         TO WS-TRX-ID-FECHA
075600*    LA SECUENCIA ES LA POSICION QUE VA A OCUPAR EL REGISTRO
075700*    NUEVO EN LA TABLA (LK-CANT-TRXS + 1), NO UN CONTADOR
075800*    INDEPENDIENTE. ESTO GARANTIZA QUE NUNCA SE REPITA UN
075900*    TRX-ID DENTRO DE LA MISMA CORRIDA.
076000     COMPUTE WS-TRX-ID-SECUENCIA = LK-CANT-TRXS + 1.
076100
076200 3900-GENERAR-TRX-ID-F. EXIT.
076300*    ESTE PARRAFO SE LLAMA DESDE 3120 (USO EXITOSO), 3130
076400*    (USO FALLIDO) Y 3230 (CANCELACION). LOS TRES CASOS
076500*    NECESITAN UN TRX-ID NUEVO Y UNICO PARA EL ASIENTO QUE
076600*    ESTAN POR AGREGAR AL DIARIO.
076700
076800
076900*---- ARMA EL RESULTADO DE ERROR CON EL MENSAJE EN WS-MSG-ERROR --
077000*    PARRAFO GENERICO, IDENTICO EN ESPIRITU AL 8000 DE
077100*    PGMACCTS. SE MANTIENE DUPLICADO EN CADA PROGRAMA PORQUE
077200*    NO HAY UN TERCER SUBPROGRAMA COMPARTIDO PARA ESTAS DOS
077300*    LINEAS.
077400 8000-SETEAR-ERROR-I.
077500
077600     SET  LK-RES-ES-ERROR TO TRUE
077700     MOVE WS-MSG-ERROR    TO LK-RES-COD-ERROR.
077800
077900 8000-SETEAR-ERROR-F. EXIT.
078000
078100
078200*---- ARMA EL RESULTADO OK ---------------------------------------
078300 8100-SETEAR-OK-I.
078400
078500     SET  LK-RES-ES-OK    TO TRUE
078600     MOVE SPACES          TO LK-RES-COD-ERROR.
078700
078800 8100-SETEAR-OK-F. EXIT.
078900
079000*    FIN DEL PROGRAMA PGMTRXNS.
079100*    IGUAL QUE PGMACCTS, ESTE PROGRAMA NUNCA ABRE NI ESCRIBE
079200*    ARCHIVOS POR SU CUENTA. TODA LA PERSISTENCIA DE LAS
079300*    TABLAS DE CUENTAS Y TRANSACCIONES QUEDA A CARGO DE
079400*    PROGM45S AL FINAL DEL LOTE.
079500*
079600*    NOTA HISTORICA (TCK-071, FEBRERO 1992): ANTES DE ESTE
079700*    TICKET, LA CANCELACION DE USO NO TENIA LIMITE DE
079800*    ANTIGUEDAD Y SE PODIA CANCELAR CUALQUIER TRANSACCION,
079900*    POR VIEJA QUE FUERA. EL AREA DE NEGOCIO PIDIO ACOTARLO A
080000*    UN ANO PARA EVITAR RECLAMOS SOBRE MOVIMIENTOS DE
080100*    EJERCICIOS CONTABLES YA CERRADOS.
080200*
080300*    NOTA HISTORICA (TCK-Y2K2, ENERO 1999): EN EL MARCO DE LA
080400*    REVISION GENERAL DEL CAMBIO DE SIGLO SE VOLVIO A
080500*    VERIFICAR EL CALCULO DE 3225-VERIF-ANTIGUEDAD-I. SE
080600*    CONFIRMO QUE, AL TRABAJAR SIEMPRE CON AÑO DE CUATRO
080700*    DIGITOS EN LK-FECHA-PROCESO Y LK-TRX-FECHA, EL CALCULO
080800*    DE "HOY MENOS UN ANO" NO TENIA NINGUN PROBLEMA DE CORTE
080900*    DE SIGLO Y NO HIZO FALTA MODIFICAR NINGUNA LINEA DE
081000*    CODIGO, SOLO SE DEJO CONSTANCIA DE LA REVISION EN EL
081100*    HISTORIAL DE CAMBIOS.
081200*
081300*    NOTA HISTORICA (TCK-130, AGOSTO 2026): SE REVISO TODO EL
081400*    PROGRAMA CONTRA LA NUEVA ESPECIFICACION FUNCIONAL DEL
081500*    SERVICIO DE TRANSACCIONES (USO, CANCELACION Y CONSULTA)
081600*    Y SE CONFIRMO QUE LA LOGICA VIGENTE CUMPLE TODOS LOS
081700*    PUNTOS PEDIDOS, INCLUYENDO EL ORDEN DE VALIDACION Y LOS
081800*    CODIGOS DE ERROR DEVUELTOS EN CADA CASO.
081900*
082000*    NOTA PARA EL PROXIMO QUE TOQUE ESTE PROGRAMA: SI ALGUN DIA
082100*    SE PIDE MARCAR LA TRANSACCION ORIGEN COMO "CANCELADA" EN
082200*    VEZ DE SOLO AGREGAR UN REGISTRO DE CANCELACION NUEVO AL
082300*    DIARIO, HAY QUE REVISAR CON CUIDADO 3300-CONSULTAR-TRX-I,
082400*    PORQUE HOY DEVUELVE LOS DATOS ORIGINALES SIN NINGUNA
082500*    INDICACION DE QUE LA TRANSACCION HAYA SIDO CANCELADA
082600*    DESPUES. ESE COMPORTAMIENTO ES EL QUE ESPERA LA
082700*    ESPECIFICACION ACTUAL, PERO NO HAY QUE DARLO POR SENTADO
082800*    SI CAMBIA EL REQUERIMIENTO.
082900*
083000*    RECORDATORIO DE MANTENIMIENTO: LOS LIMITES DE LAS TABLAS
083100*    (500 USUARIOS, 2000 CUENTAS, 5000 TRANSACCIONES) SON LOS
083200*    MISMOS QUE DECLARA PROGM45S EN SU WORKING-STORAGE. SI SE
083300*    AGRANDA UNA TABLA DE UN LADO HAY QUE AGRANDARLA DEL OTRO,
083400*    PORQUE EL LINKAGE NO VALIDA QUE LOS TAMANOS COINCIDAN.

000100*    USRREC
000200**************************************
000300*     LAYOUT MAESTRO DE USUARIOS     *
000400*     LARGO REGISTRO = 30 BYTES      *
000500**************************************
000600*     ESTE LAYOUT SE DOCUMENTA ACA PERO NO SE COPYA -
000700*     CADA PROGRAMA LO PEGA EN SU WORKING-STORAGE, IGUAL
000800*     QUE EL RESTO DE LOS LAYOUTS DEL AREA.
000900*     NO HAY RELLENO DISPONIBLE - LOS CAMPOS OCUPAN
001000*     EXACTAMENTE LOS 30 BYTES DEL REGISTRO.
001100 01  WS-REG-USUARIO.
001200*     POSICION RELATIVA (1:10) ID DE USUARIO
001300     03  USR-ID              PIC 9(10)    VALUE ZEROS.
001400*     POSICION RELATIVA (11:20) NOMBRE DEL USUARIO
001500     03  USR-NOMBRE          PIC X(20)    VALUE SPACES.

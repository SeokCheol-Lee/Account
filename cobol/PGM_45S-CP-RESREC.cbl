000100*    RESREC
000200**************************************
000300*     LAYOUT RESULTADOS DEL LOTE     *
000400*     LARGO REGISTRO = 79 BYTES      *
000500**************************************
000600*     ESTE LAYOUT SE DOCUMENTA ACA PERO NO SE COPYA -
000700*     CADA PROGRAMA LO PEGA EN SU WORKING-STORAGE.
000800*     NO HAY RELLENO DISPONIBLE - LOS CAMPOS OCUPAN
000900*     EXACTAMENTE LOS 79 BYTES DEL REGISTRO.
001000 01  WS-REG-RESULT.
001100*     POSICION RELATIVA (1:2) TIPO DE PEDIDO (ECO DEL PEDIDO)
001200     03  RES-TIPO            PIC X(02)      VALUE SPACES.
001300*     POSICION RELATIVA (3:4) ESTADO 'OK  ' O 'ERR '
001400     03  RES-ESTADO          PIC X(04)      VALUE SPACES.
001500         88  RES-ES-OK                      VALUE 'OK  '.
001600         88  RES-ES-ERROR                   VALUE 'ERR '.
001700*     POSICION RELATIVA (7:30) NOMBRE DEL ERROR, BLANCO SI OK
001800     03  RES-COD-ERROR       PIC X(30)      VALUE SPACES.
001900*     POSICION RELATIVA (37:10) NUMERO DE CUENTA INVOLUCRADA
002000     03  RES-NUMERO-CTA      PIC X(10)      VALUE SPACES.
002100*     POSICION RELATIVA (47:13) IMPORTE O SALDO DEVUELTO
002200     03  RES-IMPORTE         PIC S9(13)     VALUE ZEROS.
002300*     POSICION RELATIVA (60:20) ID DE TRANSACCION GENERADA
002400*     O CONSULTADA
002500     03  RES-TRX-ID          PIC X(20)      VALUE SPACES.

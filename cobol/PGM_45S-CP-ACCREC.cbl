000100*    ACCREC
000200**************************************
000300*     LAYOUT MAESTRO DE CUENTAS      *
000400*     LARGO REGISTRO = 62 BYTES      *
000500**************************************
000600*     ESTE LAYOUT SE DOCUMENTA ACA PERO NO SE COPYA -
000700*     CADA PROGRAMA LO PEGA EN SU WORKING-STORAGE.
000800 01  WS-REG-CUENTA.
000900*     POSICION RELATIVA (1:10) ID INTERNO SECUENCIAL DE CUENTA
001000     03  CTA-ID              PIC 9(10)      VALUE ZEROS.
001100*     POSICION RELATIVA (11:10) ID DEL USUARIO TITULAR
001200     03  CTA-USR-ID          PIC 9(10)      VALUE ZEROS.
001300*     POSICION RELATIVA (21:10) NUMERO EXTERNO DE CUENTA (10 DIG)
001400     03  CTA-NUMERO          PIC X(10)      VALUE SPACES.
001500*     POSICION RELATIVA (31:1) ESTADO
001600*     'I' = EN USO (IN_USE) ; 'U' = DE BAJA (UNREGISTERED)
001700     03  CTA-ESTADO          PIC X(01)      VALUE 'I'.
001800         88  CTA-EN-USO                     VALUE 'I'.
001900         88  CTA-DE-BAJA                    VALUE 'U'.
002000*     POSICION RELATIVA (32:7) SALDO ACTUAL, MONEDA ENTERA
002100     03  CTA-SALDO           PIC S9(13) COMP-3 VALUE ZEROS.
002200*     POSICION RELATIVA (39:8) FECHA DE ALTA (AAAAMMDD)
002300     03  CTA-FEC-ALTA        PIC 9(08)      VALUE ZEROS.
002400*     POSICION RELATIVA (47:8) FECHA DE BAJA, CERO SI ACTIVA
002500     03  CTA-FEC-BAJA        PIC 9(08)      VALUE ZEROS.
002600*     POSICION RELATIVA (55:8) RELLENO PARA USO FUTURO
002700     03  FILLER              PIC X(08)      VALUE SPACES.
002800
002900*     REDEFINICION DE LA FECHA DE ALTA POR COMPONENTES,
003000*     USADA PARA COMPARAR CONTRA LA FECHA DE PROCESO.
003100 01  WS-REG-CUENTA-FEC-ALTA REDEFINES WS-REG-CUENTA.
003200     03  FILLER              PIC X(38).
003300     03  RFA-ANIO            PIC 9(04).
003400     03  RFA-MES             PIC 9(02).
003500     03  RFA-DIA             PIC 9(02).
003600     03  FILLER              PIC X(16).

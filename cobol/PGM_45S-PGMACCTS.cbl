000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMACCTS.
000300 AUTHOR.        M CABRERA.
000400 INSTALLATION.  DEPTO DESARROLLO COBOL - AREA CUENTAS.
000500 DATE-WRITTEN.  05/03/1991.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - NO DISTRIBUIR FUERA DEL DEPTO.
000800
000900******************************************************************
001000*    TICKET 45 SINCRONICA                                       *
001100*    ======================                                     *
001200*    - RUTINA DE NEGOCIO DE CUENTAS, LLAMADA POR PROGM45S.       *
001300*    - ATIENDE ALTA (CR), BAJA (DL) Y VALIDACION DE LISTADO      *
001400*      (LS) DE CUENTAS DE UN USUARIO.                            *
001500*    - NO ABRE NI LEE ARCHIVOS. TRABAJA UNICAMENTE SOBRE LAS     *
001600*      TABLAS DE USUARIOS Y CUENTAS QUE LE PASA PROGM45S POR     *
001700*      EL AREA DE COMUNICACION (LINKAGE).                        *
001800*    - PENSADO PARA CORRER SIEMPRE COMO SUBRUTINA. NO TIENE      *
001900*      SENTIDO COMPILARLO NI EJECUTARLO SUELTO, PORQUE TODA LA   *
002000*      INFORMACION QUE NECESITA LE LLEGA POR EL LINKAGE.         *
002100******************************************************************
002200*    HISTORIAL DE CAMBIOS
002300*    ---------------------------------------------------------
002400*    05/03/1991 MCA TCK-045   ALTA DEL PROGRAMA - SOLO ALTA.      TCK-045
002500*    18/03/1991 MCA TCK-045   AGREGADA LA BAJA DE CUENTA.         TCK-045
002600*    03/06/1991 RGZ TCK-051   CORREGIDO ORDEN DE VALIDACION DE    TCK-051
002700*                             BAJA (USUARIO-CUENTA-DUENO-SALDO).
002800*    27/08/1991 RGZ TCK-058   TOPE DE 10 CUENTAS POR USUARIO.     TCK-058
002900*    14/05/1991 MCA TCK-045   AGREGADA VALIDACION DE LISTADO.     TCK-045
003000*    07/07/1993 LFV TCK-084   NUMERACION DE CUENTA NUEVA TOMADA   TCK-084
003100*                             DEL ULTIMO REGISTRO DE LA TABLA.
003200*    10/08/2026 MCA TCK-130   REVISADO CONTRA ESPECIFICACION      TCK-130
003300*                             NUEVA - SIN CAMBIOS DE LOGICA.
003400*    ---------------------------------------------------------
003500
003600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900
004000*    NO SE DECLARA NINGUN SELECT PORQUE EL PROGRAMA NO ABRE
004100*    ARCHIVOS PROPIOS. LOS SWITCHES DE FIN DE ARCHIVO DE
004200*    USUARIOS Y CUENTAS LOS MANEJA UNICAMENTE PROGM45S.
004300 SPECIAL-NAMES.
004400*    C01 SE RESERVA PARA SALTO DE HOJA EN CASO DE QUE ALGUN
004500*    DIA ESTE PROGRAMA EMITA UN LISTADO PROPIO DE DIAGNOSTICO.
004600     C01 IS TOP-OF-FORM
004700*    CLASE-NUMERICA SE USA EN VALIDACIONES DE CAMPOS QUE
004800*    LLEGAN DEL PEDIDO Y QUE DEBEN SER SOLO DIGITOS.
004900     CLASS CLASE-NUMERICA IS '0' THRU '9'.
005000
005100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005200 DATA DIVISION.
005300 WORKING-STORAGE SECTION.
005400*=======================*
005500
005600 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
005700
005800*    CONTADORES E INDICES DE TRABAJO. TODOS COMP PORQUE SE USAN
005900*    COMO SUBINDICES DE LAS TABLAS EN MEMORIA Y COMO
006000*    ACUMULADORES DE VUELTA DE CICLO.
006100 77  WS-CANT-CUENTAS-ORIG-CTA  PIC 9(4) COMP  VALUE ZEROS.
006200*    INDICE AUXILIAR DE USUARIO, DISTINTO DEL INDEX DE LA
006300*    TABLA (LX-USUARIO) POR SI ALGUN DIA HACE FALTA RECORRER
006400*    LA TABLA DOS VECES EN LA MISMA RUTINA.
006500 77  WS-IX-USUARIO              PIC 9(4) COMP  VALUE ZEROS.
006600 77  WS-IX-CUENTA               PIC 9(4) COMP  VALUE ZEROS.
006700*    ACUMULA CUANTAS CUENTAS TIENE EL USUARIO SOLICITANTE,
006800*    PARA COMPARAR CONTRA EL TOPE DE 10 DEL TICKET 058.
006900 77  WS-CONT-CUENTAS-USR        PIC 9(4) COMP  VALUE ZEROS.
007000*    BANDERAS DE BUSQUEDA. SE PONEN EN 'N' ANTES DE CADA
007100*    RECORRIDO Y SE PASAN A 'S' APENAS SE ENCUENTRA EL
007200*    REGISTRO BUSCADO.
007300 77  WS-USUARIO-ENCONTRADO      PIC X          VALUE 'N'.
007400     88  USUARIO-FUE-ENCONTRADO                VALUE 'S'.
007500 77  WS-CUENTA-ENCONTRADA       PIC X          VALUE 'N'.
007600     88  CUENTA-FUE-ENCONTRADA                 VALUE 'S'.
007700*    AREA DONDE SE ARMA EL CODIGO DE ERROR ANTES DE COPIARLO
007800*    AL RESULTADO. SE USA SIEMPRE LA MISMA VARIABLE PARA QUE
007900*    8000-SETEAR-ERROR-I QUEDE GENERICA.
008000 77  WS-MSG-ERROR                PIC X(30)     VALUE SPACES.
008100
008200*---- ARMADO DEL NUMERO DE CUENTA NUEVO (VISTA NUMERICA) --------
008300*    EL NUMERO DE CUENTA EXTERNO SE MANEJA EN LAS DOS VISTAS
008400*    QUE SIGUEN: NUMERICA PARA PODER SUMARLE 1, Y ALFA PARA
008500*    PODER MOVERLO TAL CUAL AL CAMPO X(10) DE LA TABLA.
008600 01  WS-CTA-NUMERO-NUM          PIC 9(10)      VALUE ZEROS.
008700 01  WS-CTA-NUMERO-ALFA REDEFINES WS-CTA-NUMERO-NUM
008800                                PIC X(10).
008900
009000*---- LINEA DE TRAZA DE LA CUENTA RECIEN CREADA (DEBUG) ----------
009100*    ESTA TRAZA SOLO SALE POR DISPLAY CUANDO SE DA DE ALTA UNA
009200*    CUENTA. SE ARMA CAMPO POR CAMPO PARA QUE SEA FACIL DE LEER
009300*    EN EL SYSOUT DEL JOB CUANDO HAY QUE INVESTIGAR UN RECLAMO.
009400 01  WS-TRAZA-CUENTA.
009500     03  TZ-CTA-ID              PIC 9(10).
009600     03  TZ-CTA-USR-ID          PIC 9(10).
009700     03  TZ-CTA-NUMERO          PIC X(10).
009800     03  TZ-CTA-ESTADO          PIC X(01).
009900     03  TZ-CTA-SALDO           PIC S9(13) COMP-3.
010000     03  TZ-CTA-FEC-ALTA        PIC 9(08).
010100     03  TZ-CTA-FEC-BAJA        PIC 9(08).
010200     03  FILLER                 PIC X(08).
010300*    VISTA ALFANUMERICA DE LA TRAZA COMPLETA, PARA PODER
010400*    MANDARLA ENTERA A UN SOLO DISPLAY SIN TENER QUE LISTAR
010500*    CADA SUBCAMPO POR SEPARADO.
010600 01  WS-TRAZA-CUENTA-X REDEFINES WS-TRAZA-CUENTA
010700                                 PIC X(62).
010800
010900 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
011000
011100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
011200 LINKAGE SECTION.
011300
011400*    COPY CP-REQREC.
011500*    PEDIDO QUE ARMO PROGM45S A PARTIR DE LA LINEA LEIDA DE
011600*    PEDIFILE. LK-PED-TIPO TRAE 'CR', 'DL' O 'LS' SEGUN LA
011700*    OPERACION DE CUENTAS QUE SE HAYA SOLICITADO.
011800 01  LK-REG-PEDIDO.
011900     03  LK-PED-TIPO            PIC X(02).
012000         88  LK-PED-ES-ALTA                    VALUE 'CR'.
012100         88  LK-PED-ES-BAJA                    VALUE 'DL'.
012200         88  LK-PED-ES-LISTADO                 VALUE 'LS'.
012300     03  LK-PED-USR-ID          PIC 9(10).
012400     03  LK-PED-NUMERO-CTA      PIC X(10).
012500     03  LK-PED-IMPORTE         PIC S9(13).
012600*    ESTE PROGRAMA NO USA EL TRX-ID DEL PEDIDO PORQUE LAS
012700*    OPERACIONES DE CUENTAS NO GENERAN TRANSACCIONES EN
012800*    TRXFILE. EL CAMPO VIAJA IGUAL PORQUE ES PARTE FIJA DEL
012900*    AREA DE COMUNICACION COMPARTIDA CON PGMTRXNS.
013000     03  LK-PED-TRX-ID          PIC X(20).
013100*    VISTA ALTERNATIVA DEL PEDIDO PARA DESARMAR EL TRX-ID EN
013200*    FECHA MAS SECUENCIA, POR SI ALGUNA VALIDACION FUTURA DE
013300*    CUENTAS NECESITA CRUZAR CONTRA LA FECHA DE UNA TRANSACCION
013400*    ASOCIADA.
013500 01  LK-REG-PEDIDO-TRXID REDEFINES LK-REG-PEDIDO.
013600     03  FILLER                 PIC X(35).
013700     03  LK-PTI-FECHA           PIC X(08).
013800     03  LK-PTI-SECUENCIA       PIC X(12).
013900
014000*    FECHA DE PROCESO DEL BATCH, TOMADA POR PROGM45S UNA UNICA
014100*    VEZ AL PRINCIPIO DEL RUN Y REPARTIDA A TODAS LAS RUTINAS
014200*    DE NEGOCIO PARA QUE TODO EL LOTE QUEDE FECHADO IGUAL.
014300 01  LK-FECHA-PROCESO           PIC 9(08).
014400
014500*    TABLA DE USUARIOS, CARGADA POR PROGM45S DESDE USERFILE
014600*    ANTES DE EMPEZAR A PROCESAR PEDIDOS. SE RECORRE EN FORMA
014700*    LINEAL PORQUE NO ES TAN GRANDE COMO PARA JUSTIFICAR UNA
014800*    BUSQUEDA BINARIA.
014900 01  LK-CANT-USUARIOS           PIC 9(4) COMP.
015000 01  LK-TAB-USUARIOS.
015100     05  LK-USUARIO OCCURS 500 TIMES
015200                    INDEXED BY LX-USUARIO.
015300         10  LK-USR-ID          PIC 9(10).
015400         10  LK-USR-NOMBRE      PIC X(20).
015500
015600*    TABLA DE CUENTAS, CARGADA POR PROGM45S DESDE ACCTFILE.
015700*    ESTE PROGRAMA LA MODIFICA EN MEMORIA (ALTA Y BAJA); QUIEN
015800*    LA REESCRIBE A DISCO AL FINAL DEL RUN ES SIEMPRE PROGM45S.
015900 01  LK-CANT-CUENTAS            PIC 9(4) COMP.
016000 01  LK-TAB-CUENTAS.
016100     05  LK-CUENTA  OCCURS 2000 TIMES
016200                    INDEXED BY LX-CUENTA.
016300         10  LK-CTA-ID          PIC 9(10).
016400         10  LK-CTA-USR-ID      PIC 9(10).
016500         10  LK-CTA-NUMERO      PIC X(10).
016600         10  LK-CTA-ESTADO      PIC X(01).
016700         10  LK-CTA-SALDO       PIC S9(13) COMP-3.
016800         10  LK-CTA-FEC-ALTA    PIC 9(08).
016900         10  LK-CTA-FEC-BAJA    PIC 9(08).
017000         10  FILLER             PIC X(08).
017100
017200*    COPY CP-RESREC.
017300*    RESULTADO QUE ESTE PROGRAMA LE DEVUELVE A PROGM45S PARA
017400*    QUE LO ESCRIBA EN RESFILE. SE ARMA COMPLETO EN CADA
017500*    LLAMADA, AUNQUE ALGUNOS CAMPOS QUEDEN EN BLANCO SEGUN EL
017600*    TIPO DE OPERACION.
017700 01  LK-REG-RESULT.
017800     03  LK-RES-TIPO            PIC X(02).
017900     03  LK-RES-ESTADO          PIC X(04).
018000         88  LK-RES-ES-OK                      VALUE 'OK  '.
018100         88  LK-RES-ES-ERROR                   VALUE 'ERR '.
018200     03  LK-RES-COD-ERROR       PIC X(30).
018300     03  LK-RES-NUMERO-CTA      PIC X(10).
018400     03  LK-RES-IMPORTE         PIC S9(13).
018500     03  LK-RES-TRX-ID          PIC X(20).
018600
018700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
018800*    PROCEDURE DIVISION
018900*    ==================
019000*    A PARTIR DE ACA SE IMPLEMENTA LA LOGICA DE NEGOCIO DE
019100*    CUENTAS. CADA PARRAFO DE NEGOCIO TERMINA SIEMPRE LLAMANDO
019200*    A 8000-SETEAR-ERROR-I O A 8100-SETEAR-OK-I PARA DEJAR EL
019300*    LK-REG-RESULT ARMADO ANTES DE VOLVER A PROGM45S.
019400*    LA NUMERACION DE PARRAFOS SIGUE LA CONVENCION DEL AREA:
019500*    2XXX PARA LOGICA DE NEGOCIO PROPIA DE ESTE PROGRAMA Y
019600*    8XXX PARA LOS PARRAFOS GENERICOS DE ARMADO DE RESULTADO,
019700*    COMPARTIDOS POR TODAS LAS OPERACIONES.
019800 PROCEDURE DIVISION USING LK-REG-PEDIDO
019900                           LK-FECHA-PROCESO
020000                           LK-CANT-USUARIOS  LK-TAB-USUARIOS
020100                           LK-CANT-CUENTAS   LK-TAB-CUENTAS
020200                           LK-REG-RESULT.
020300
020400*---- PARRAFO PRINCIPAL: DESPACHA SEGUN EL TIPO DE PEDIDO -------
020500 MAIN-PROGRAM-I.
020600
020700*    SE INICIALIZA EL RESULTADO ANTES DE HACER NADA MAS, PARA
020800*    QUE NUNCA QUEDEN VALORES DE UNA LLAMADA ANTERIOR PEGADOS
020900*    EN EL AREA DE COMUNICACION.
021000     MOVE LK-PED-TIPO      TO LK-RES-TIPO
021100     MOVE SPACES           TO LK-RES-COD-ERROR
021200     MOVE SPACES           TO LK-RES-NUMERO-CTA
021300     MOVE ZEROS            TO LK-RES-IMPORTE
021400     MOVE SPACES           TO LK-RES-TRX-ID
021500*    LAS BANDERAS DE BUSQUEDA TAMBIEN SE REINICIAN ACA, ASI
021600*    NO HACE FALTA ACORDARSE DE HACERLO EN CADA PARRAFO DE
021700*    NEGOCIO POR SEPARADO.
021800     MOVE 'N'              TO WS-USUARIO-ENCONTRADO
021900     MOVE 'N'              TO WS-CUENTA-ENCONTRADA
022000
022100*    EL DESPACHO ES POR TIPO DE PEDIDO. LOS TRES CODIGOS
022200*    VALIDOS SON LOS QUE DEFINE EL SERVICIO DE CUENTAS DE LA
022300*    ESPECIFICACION: CR (ALTA), DL (BAJA) Y LS (LISTADO).
022400     EVALUATE TRUE
022500        WHEN LK-PED-ES-ALTA
022600*          ALTA DE CUENTA NUEVA PARA UN USUARIO EXISTENTE.
022700           PERFORM 2100-ALTA-CUENTA-I THRU 2100-ALTA-CUENTA-F
022800        WHEN LK-PED-ES-BAJA
022900*          BAJA (DESREGISTRO) DE UNA CUENTA EXISTENTE.
023000           PERFORM 2200-BAJA-CUENTA-I THRU 2200-BAJA-CUENTA-F
023100        WHEN LK-PED-ES-LISTADO
023200*          VALIDACION PREVIA A UN LISTADO DE CUENTAS DE UN
023300*          USUARIO. EL LISTADO EN SI LO ESCRIBE PROGM45S.
023400           PERFORM 2300-VALIDAR-LISTADO-I
023500              THRU 2300-VALIDAR-LISTADO-F
023600        WHEN OTHER
023700*          NO DEBERIA LLEGAR NUNCA UN TIPO DISTINTO DE CR/DL/LS
023800*          PORQUE PROGM45S FILTRA POR TIPO ANTES DE LLAMAR A
023900*          ESTA RUTINA. SI PASA, SE DEJA CONSTANCIA EN EL
024000*          SYSOUT PARA QUE LO VEA OPERACION.
024100           DISPLAY '* PGMACCTS RECIBIO TIPO INVALIDO ='
024200                   LK-PED-TIPO
024300     END-EVALUATE.
024400
024500 MAIN-PROGRAM-F. GOBACK.
024600
024700
024800*---- ALTA DE CUENTA (CR) ----------------------------------------
024900*    BUSCA EL USUARIO, CUENTA SUS CUENTAS ACTUALES Y SI NO
025000*    LLEGO AL TOPE DE 10 LE ABRE UNA CUENTA NUEVA.
025100 2100-ALTA-CUENTA-I.
025200
025300*    PRIMER PASO: EL USUARIO TIENE QUE EXISTIR EN EL MAESTRO
025400*    DE USUARIOS. SIN USUARIO VALIDO NO HAY CUENTA POSIBLE.
025500     PERFORM 2110-BUSCAR-USUARIO-I THRU 2110-BUSCAR-USUARIO-F
025600
025700     IF NOT USUARIO-FUE-ENCONTRADO THEN
025800*       CODIGO DE ERROR TAL COMO LO PIDE LA ESPECIFICACION
025900*       PARA USUARIO INEXISTENTE.
026000        MOVE 'USER_NOT_FOUND' TO WS-MSG-ERROR
026100        PERFORM 8000-SETEAR-ERROR-I THRU 8000-SETEAR-ERROR-F
026200     ELSE
026300*       SEGUNDO PASO: CUANTAS CUENTAS TIENE HOY EL USUARIO,
026400*       SIN IMPORTAR SI ESTAN ACTIVAS O DADAS DE BAJA. EL
026500*       TOPE DEL TICKET 058 CUENTA TODAS POR IGUAL.
026600        PERFORM 2120-CONTAR-CUENTAS-I THRU 2120-CONTAR-CUENTAS-F
026700        IF WS-CONT-CUENTAS-USR IS GREATER THAN OR EQUAL TO 10
026800           THEN
026900*          TOPE DE 10 CUENTAS POR USUARIO ALCANZADO. NO SE
027000*          ABRE CUENTA NUEVA.
027100           MOVE 'MAX_ACCOUNT_PER_USER_10' TO WS-MSG-ERROR
027200           PERFORM 8000-SETEAR-ERROR-I THRU 8000-SETEAR-ERROR-F
027300        ELSE
027400*          TERCER PASO: SE CALCULA EL NUMERO EXTERNO DE LA
027500*          CUENTA NUEVA Y SE AGREGA AL FINAL DE LA TABLA EN
027600*          MEMORIA. TODAVIA NO SE ESCRIBE A DISCO.
027700           PERFORM 2130-SIG-NRO-CUENTA-I
027800              THRU 2130-SIG-NRO-CUENTA-F
027900           PERFORM 2140-GRABAR-CUENTA-NUEVA-I
028000              THRU 2140-GRABAR-CUENTA-NUEVA-F
028100           PERFORM 8100-SETEAR-OK-I THRU 8100-SETEAR-OK-F
028200        END-IF
028300     END-IF.
028400
028500 2100-ALTA-CUENTA-F. EXIT.
028600
028700
028800*---- BUSQUEDA LINEAL DEL USUARIO SOLICITANTE --------------------
028900*    PARRAFO COMPARTIDO POR ALTA, BAJA Y LISTADO. SIEMPRE
029000*    BUSCA POR LK-PED-USR-ID CONTRA LA TABLA QUE CARGO
029100*    PROGM45S DESDE USERFILE.
029200 2110-BUSCAR-USUARIO-I.
029300
029400     MOVE 'N' TO WS-USUARIO-ENCONTRADO
029500*    RECORRIDO LINEAL COMPLETO DE LA TABLA DE USUARIOS. NO SE
029600*    CORTA AL PRIMER MATCH PORQUE LA COMPARACION SE HACE EN UN
029700*    PARRAFO APARTE (2115), PERO EN LA PRACTICA LOS USR-ID SON
029800*    UNICOS Y SOLO PRENDE LA BANDERA UNA VEZ.
029900     PERFORM 2115-COMPARAR-USUARIO-I THRU 2115-COMPARAR-USUARIO-F
030000        VARYING LX-USUARIO FROM 1 BY 1
030100          UNTIL LX-USUARIO > LK-CANT-USUARIOS.
030200
030300 2110-BUSCAR-USUARIO-F. EXIT.
030400
030500*    NOTA DE MANTENIMIENTO: SI ALGUN DIA LA CANTIDAD DE
030600*    USUARIOS SUPERA LARGAMENTE LOS 500 QUE HOY PERMITE LA
030700*    TABLA, HABRIA QUE EVALUAR ORDENAR LA TABLA POR USR-ID Y
030800*    CAMBIAR ESTE RECORRIDO POR UNA BUSQUEDA BINARIA (SEARCH
030900*    ALL). POR AHORA EL VOLUMEN NO LO JUSTIFICA.
031000
031100*---- COMPARA UN USUARIO DE LA TABLA CONTRA EL PEDIDO -----------
031200 2115-COMPARAR-USUARIO-I.
031300
031400*    SI EL ID DE LA POSICION ACTUAL DE LA TABLA COINCIDE CON
031500*    EL ID PEDIDO, SE PRENDE LA BANDERA DE ENCONTRADO.
031600     IF LK-USR-ID (LX-USUARIO) = LK-PED-USR-ID THEN
031700        MOVE 'S' TO WS-USUARIO-ENCONTRADO
031800     END-IF.
031900
032000 2115-COMPARAR-USUARIO-F. EXIT.
032100
032200*    ESTE PARRAFO SE PERFORMA UNA VEZ POR CADA POSICION DE LA
032300*    TABLA DE USUARIOS. SE MANTIENE COMO UN PARRAFO CHICO Y
032400*    SEPARADO A PROPOSITO, PARA QUE LA COMPARACION QUEDE FACIL
032500*    DE LEER SI ALGUN DIA HAY QUE AGREGAR MAS CRITERIOS DE
032600*    BUSQUEDA (POR EJEMPLO, POR NOMBRE ADEMAS DE POR ID).
032700
032800*---- CUENTA CUANTAS CUENTAS TIENE EL USUARIO (CUALQUIER ESTADO) -
032900*    ESTE CONTADOR ES EL QUE SE COMPARA CONTRA EL TOPE DE 10
033000*    DEL TICKET 058. CUENTA TODAS LAS CUENTAS DEL USUARIO,
033100*    ACTIVAS O DADAS DE BAJA POR IGUAL.
033200 2120-CONTAR-CUENTAS-I.
033300
033400     MOVE ZEROS TO WS-CONT-CUENTAS-USR
033500*    RECORRE TODA LA TABLA DE CUENTAS EN MEMORIA. NO HAY
033600*    FORMA MAS RAPIDA DE CONTAR PORQUE LA TABLA NO ESTA
033700*    INDEXADA POR USUARIO.
033800     PERFORM 2125-SUMAR-CUENTA-USR-I THRU 2125-SUMAR-CUENTA-USR-F
033900        VARYING LX-CUENTA FROM 1 BY 1
034000          UNTIL LX-CUENTA > LK-CANT-CUENTAS.
034100
034200 2120-CONTAR-CUENTAS-F. EXIT.
034300
034400*    ESTE PARRAFO NO DISTINGUE ENTRE CUENTA ACTIVA ('I') Y
034500*    CUENTA DADA DE BAJA ('U'). EL TOPE DE 10 CUENTAS DEL
034600*    TICKET 058 ES SOBRE EL TOTAL HISTORICO DE CUENTAS QUE
034700*    TUVO EL USUARIO, NO SOBRE LAS QUE TIENE ABIERTAS HOY.
034800*    ESTO FUE UNA DECISION DELIBERADA DEL AREA DE NEGOCIO
034900*    PARA EVITAR QUE UN USUARIO ABRA Y CIERRE CUENTAS SIN
035000*    LIMITE PARA "RENOVAR" EL CUPO.
035100
035200*---- SUMA UNA CUENTA AL CONTADOR SI ES DEL USUARIO PEDIDO -------
035300 2125-SUMAR-CUENTA-USR-I.
035400
035500*    SOLO SUMA SI LA CUENTA DE LA POSICION ACTUAL PERTENECE
035600*    AL USUARIO DEL PEDIDO. NO IMPORTA EL ESTADO DE LA CUENTA.
035700     IF LK-CTA-USR-ID (LX-CUENTA) = LK-PED-USR-ID THEN
035800        ADD 1 TO WS-CONT-CUENTAS-USR
035900     END-IF.
036000
036100 2125-SUMAR-CUENTA-USR-F. EXIT.
036200*    PARRAFO DELIBERADAMENTE SIMPLE: UNA SOLA COMPARACION Y UN
036300*    SOLO ADD. SE MANTUVO ASI DESDE EL TICKET 058 PORQUE
036400*    CUALQUIER LOGICA EXTRA ACA SE EJECUTA HASTA 2000 VECES
036500*    POR PEDIDO DE ALTA (UNA POR CADA CUENTA DE LA TABLA).
036600
036700
036800*---- CALCULA EL PROXIMO NUMERO EXTERNO DE CUENTA ----------------
036900*    SI NO HAY CUENTAS EN EL MAESTRO, ARRANCA EN 1234567890.
037000*    SI HAY, TOMA EL NUMERO DEL ULTIMO REGISTRO DE LA TABLA
037100*    Y LE SUMA 1.
037200*    ESTE CRITERIO LO FIJO EL TCK-084 DE 1993, EN REEMPLAZO DE
037300*    UN GENERADOR MAS VIEJO QUE USABA UN CONTADOR APARTE Y QUE
037400*    SE DESINCRONIZABA CUANDO SE REPROCESABA UN LOTE.
037500 2130-SIG-NRO-CUENTA-I.
037600
037700     IF LK-CANT-CUENTAS = ZEROS THEN
037800*       TABLA DE CUENTAS VACIA: ES LA PRIMERA CUENTA QUE SE
037900*       DA DE ALTA EN TODO EL SISTEMA.
038000        MOVE '1234567890' TO WS-CTA-NUMERO-ALFA
038100     ELSE
038200*       SE TOMA EL NUMERO DE LA ULTIMA POSICION OCUPADA DE LA
038300*       TABLA (NO EL MAYOR NUMERICO, SINO EL ULTIMO GRABADO) Y
038400*       SE LE SUMA UNO PARA OBTENER EL SIGUIENTE CORRELATIVO.
038500        MOVE LK-CTA-NUMERO (LK-CANT-CUENTAS) TO WS-CTA-NUMERO-NUM
038600        ADD 1 TO WS-CTA-NUMERO-NUM
038700     END-IF.
038800
038900 2130-SIG-NRO-CUENTA-F. EXIT.
039000
039100
039200*---- AGREGA LA CUENTA NUEVA AL FINAL DE LA TABLA ----------------
039300*    LA CUENTA SE AGREGA SIEMPRE AL FINAL, NUNCA SE INSERTA EN
039400*    EL MEDIO, PARA QUE 2130 PUEDA SEGUIR USANDO "LA ULTIMA
039500*    POSICION" COMO REFERENCIA DEL ULTIMO NUMERO USADO.
039600 2140-GRABAR-CUENTA-NUEVA-I.
039700
039800     ADD 1 TO LK-CANT-CUENTAS
039900     SET LX-CUENTA TO LK-CANT-CUENTAS
040000
040100*    SE ARMA EL REGISTRO NUEVO CAMPO A CAMPO. EL ID INTERNO
040200*    DE LA CUENTA ES SIMPLEMENTE LA POSICION QUE OCUPA EN LA
040300*    TABLA, PORQUE NO SE REUTILIZAN POSICIONES DE CUENTAS
040400*    DADAS DE BAJA.
040500     MOVE LK-CANT-CUENTAS        TO LK-CTA-ID     (LX-CUENTA)
040600     MOVE LK-PED-USR-ID          TO LK-CTA-USR-ID (LX-CUENTA)
040700     MOVE WS-CTA-NUMERO-ALFA     TO LK-CTA-NUMERO (LX-CUENTA)
040800*    LA CUENTA NACE ACTIVA ('I' = INSCRIPTA).
040900     MOVE 'I'                    TO LK-CTA-ESTADO (LX-CUENTA)
041000*    EL SALDO INICIAL ES EL IMPORTE QUE TRAE EL PEDIDO DE
041100*    ALTA (PUEDE SER CERO SI EL PEDIDO NO TRAJO DEPOSITO
041200*    INICIAL).
041300     MOVE LK-PED-IMPORTE         TO LK-CTA-SALDO  (LX-CUENTA)
041400     MOVE LK-FECHA-PROCESO       TO
041500                               LK-CTA-FEC-ALTA (LX-CUENTA)
041600*    LA FECHA DE BAJA QUEDA EN CERO HASTA QUE SE DE DE BAJA.
041700     MOVE ZEROS                  TO
041800                               LK-CTA-FEC-BAJA (LX-CUENTA)
041900*    SE COPIAN AL RESULTADO EL NUMERO DE CUENTA Y EL IMPORTE
042000*    PARA QUE PROGM45S LOS ESCRIBA EN LA LINEA DE RESFILE.
042100     MOVE WS-CTA-NUMERO-ALFA     TO LK-RES-NUMERO-CTA
042200     MOVE LK-PED-IMPORTE         TO LK-RES-IMPORTE
042300
042400*    SE ARMA LA TRAZA DE DEBUG PARA EL DISPLAY DE ABAJO.
042500     MOVE LK-CTA-ID     (LX-CUENTA) TO TZ-CTA-ID
042600     MOVE LK-CTA-USR-ID (LX-CUENTA) TO TZ-CTA-USR-ID
042700     MOVE LK-CTA-NUMERO (LX-CUENTA) TO TZ-CTA-NUMERO
042800     MOVE LK-CTA-ESTADO (LX-CUENTA) TO TZ-CTA-ESTADO
042900     MOVE LK-CTA-SALDO  (LX-CUENTA) TO TZ-CTA-SALDO
043000     MOVE LK-CTA-FEC-ALTA (LX-CUENTA) TO TZ-CTA-FEC-ALTA
043100     MOVE LK-CTA-FEC-BAJA (LX-CUENTA) TO TZ-CTA-FEC-BAJA
043200*    EL DISPLAY DE TRAZA QUEDA SIEMPRE PRENDIDO, NO DEPENDE
043300*    DE NINGUN UPSI, PORQUE ES BARATO Y AYUDA A DIAGNOSTICAR
043400*    RECLAMOS DE ALTAS DUPLICADAS.
043500     DISPLAY '* PGMACCTS ALTA CUENTA = ' WS-TRAZA-CUENTA-X.
043600
043700 2140-GRABAR-CUENTA-NUEVA-F. EXIT.
043800
043900*    ESTE ES EL UNICO PARRAFO DEL PROGRAMA QUE AGREGA UN
044000*    ELEMENTO NUEVO A LK-TAB-CUENTAS. SI SE LLEGA A NECESITAR
044100*    OTRO PUNTO DE ALTA DE CUENTA EN EL FUTURO (POR EJEMPLO
044200*    UNA MIGRACION MASIVA), TIENE QUE REUTILIZAR ESTE PARRAFO
044300*    Y NO DUPLICAR LA LOGICA DE ARMADO DEL REGISTRO.
044400
044500
044600*---- BAJA DE CUENTA (DL) ----------------------------------------
044700*    ORDEN DE VALIDACION FIJADO POR TCK-051: USUARIO, CUENTA,     TCK-051
044800*    DUENO DE LA CUENTA, YA DADA DE BAJA, SALDO EN CERO.
044900*    ANTES DEL TCK-051 SE VALIDABA PRIMERO LA CUENTA Y RECIEN
045000*    DESPUES EL USUARIO, LO QUE HACIA QUE UN PEDIDO CON
045100*    USUARIO INEXISTENTE Y CUENTA INEXISTENTE DEVOLVIERA
045200*    ACCOUNT_NOT_FOUND EN LUGAR DE USER_NOT_FOUND.
045300 2200-BAJA-CUENTA-I.
045400
045500*    PRIMERA VALIDACION: EL USUARIO TIENE QUE EXISTIR.
045600     PERFORM 2110-BUSCAR-USUARIO-I THRU 2110-BUSCAR-USUARIO-F
045700
045800     IF NOT USUARIO-FUE-ENCONTRADO THEN
045900        MOVE 'USER_NOT_FOUND' TO WS-MSG-ERROR
046000        PERFORM 8000-SETEAR-ERROR-I THRU 8000-SETEAR-ERROR-F
046100     ELSE
046200*       SEGUNDA VALIDACION: LA CUENTA PEDIDA TIENE QUE EXISTIR
046300*       EN EL MAESTRO, INDEPENDIENTEMENTE DE QUIEN SEA EL DUENO.
046400        PERFORM 2210-BUSCAR-CUENTA-I THRU 2210-BUSCAR-CUENTA-F
046500        IF NOT CUENTA-FUE-ENCONTRADA THEN
046600           MOVE 'ACCOUNT_NOT_FOUND' TO WS-MSG-ERROR
046700           PERFORM 8000-SETEAR-ERROR-I
046800              THRU 8000-SETEAR-ERROR-F
046900        ELSE
047000*          TERCERA, CUARTA Y QUINTA VALIDACION (DUENO, YA
047100*          DADA DE BAJA, SALDO EN CERO) SE HACEN JUNTAS EN
047200*          2220 PORQUE DEPENDEN UNA DE LA OTRA EN CASCADA. EL
047300*          INDICE LX-CUENTA QUEDA POSICIONADO SOBRE LA CUENTA
047400*          QUE ENCONTRO 2210, ASI QUE 2220 NO VUELVE A BUSCAR.
047500           PERFORM 2220-VALIDAR-BAJA-I THRU 2220-VALIDAR-BAJA-F
047600        END-IF
047700     END-IF.
047800
047900 2200-BAJA-CUENTA-F. EXIT.
048000
048100
048200*---- BUSQUEDA LINEAL DE LA CUENTA POR NUMERO EXTERNO ------------
048300*    BUSCA POR EL NUMERO DE CUENTA X(10) QUE TRAE EL PEDIDO,
048400*    NO POR EL ID INTERNO. EL NUMERO EXTERNO ES EL QUE CONOCE
048500*    EL CLIENTE Y EL QUE APARECE EN EL PEDIDO DE BAJA.
048600 2210-BUSCAR-CUENTA-I.
048700
048800     MOVE 'N' TO WS-CUENTA-ENCONTRADA
048900*    SE RECORRE TODA LA TABLA AUNQUE EL NUMERO DE CUENTA SEA
049000*    UNICO, POR LA MISMA RAZON QUE EN 2110: LA BANDERA SE
049100*    PRENDE UNA SOLA VEZ Y EL COSTO DE SEGUIR RECORRIENDO ES
049200*    ACEPTABLE PARA EL VOLUMEN ACTUAL DE CUENTAS.
049300     PERFORM 2215-COMPARAR-CUENTA-I THRU 2215-COMPARAR-CUENTA-F
049400        VARYING LX-CUENTA FROM 1 BY 1
049500          UNTIL LX-CUENTA > LK-CANT-CUENTAS.
049600
049700 2210-BUSCAR-CUENTA-F. EXIT.
049800*    IMPORTANTE: ESTE PARRAFO DEJA POSICIONADO EL INDICE
049900*    LX-CUENTA SOBRE LA ULTIMA CUENTA COMPARADA, QUE COINCIDE
050000*    CON LA CUENTA ENCONTRADA CUANDO CUENTA-FUE-ENCONTRADA
050100*    ESTA EN 'S'. 2220-VALIDAR-BAJA-I DEPENDE DE ESTE
050200*    COMPORTAMIENTO PARA SEGUIR TRABAJANDO SOBRE LA MISMA
050300*    POSICION SIN VOLVER A BUSCAR.
050400
050500
050600*---- COMPARA UNA CUENTA DE LA TABLA CONTRA EL PEDIDO -----------
050700 2215-COMPARAR-CUENTA-I.
050800
050900*    COMPARACION DIRECTA DE NUMERO DE CUENTA. NO HACE FALTA
051000*    JUSTIFICAR CEROS NI ESPACIOS PORQUE AMBOS CAMPOS SON
051100*    X(10) Y VIENEN DEL MISMO LAYOUT.
051200     IF LK-CTA-NUMERO (LX-CUENTA) = LK-PED-NUMERO-CTA THEN
051300        MOVE 'S' TO WS-CUENTA-ENCONTRADA
051400     END-IF.
051500
051600 2215-COMPARAR-CUENTA-F. EXIT.
051700
051800*    A DIFERENCIA DE 2115 (QUE COMPARA POR ID NUMERICO), ACA
051900*    SE COMPARA UN CAMPO ALFANUMERICO X(10). NO HACE FALTA
052000*    NINGUN TRATAMIENTO ESPECIAL PORQUE EL NUMERO DE CUENTA
052100*    SIEMPRE VIENE JUSTIFICADO A LA IZQUIERDA CON CEROS,
052200*    TANTO EN EL MAESTRO COMO EN EL PEDIDO.
052300
052400
052500*---- VALIDACIONES DE LA BAJA, EN EL ORDEN DEL TICKET 051 --------
052600*    ESTE PARRAFO ENCADENA LAS TRES ULTIMAS VALIDACIONES DE LA
052700*    BAJA. SE SALE POR LA PRIMERA QUE FALLE, NUNCA SE ACUMULAN
052800*    VARIOS ERRORES EN UN MISMO RESULTADO.
052900 2220-VALIDAR-BAJA-I.
053000
053100*    LA CUENTA ENCONTRADA TIENE QUE SER DEL USUARIO QUE PIDE
053200*    LA BAJA. SI ES DE OTRO USUARIO, ES UN INTENTO DE BAJA
053300*    SOBRE UNA CUENTA AJENA.
053400     IF LK-CTA-USR-ID (LX-CUENTA) NOT = LK-PED-USR-ID THEN
053500        MOVE 'USER_ACCOUNT_UN_MATH' TO WS-MSG-ERROR
053600        PERFORM 8000-SETEAR-ERROR-I THRU 8000-SETEAR-ERROR-F
053700     ELSE
053800*       LA CUENTA NO PUEDE ESTAR YA DADA DE BAJA. 'U' ES EL
053900*       ESTADO DE CUENTA DESREGISTRADA (BAJA).
054000        IF LK-CTA-ESTADO (LX-CUENTA) = 'U' THEN
054100           MOVE 'ACCOUNT_ALREADY_UNREGISTERED' TO WS-MSG-ERROR
054200           PERFORM 8000-SETEAR-ERROR-I
054300              THRU 8000-SETEAR-ERROR-F
054400        ELSE
054500*          NO SE PUEDE DAR DE BAJA UNA CUENTA CON SALDO. EL
054600*          CLIENTE TIENE QUE RETIRAR TODO ANTES DE CERRAR LA
054700*          CUENTA.
054800           IF LK-CTA-SALDO (LX-CUENTA) NOT = ZEROS THEN
054900              MOVE 'BALANCE_NOT_EMPTY' TO WS-MSG-ERROR
055000              PERFORM 8000-SETEAR-ERROR-I
055100                 THRU 8000-SETEAR-ERROR-F
055200           ELSE
055300*             TODAS LAS VALIDACIONES PASARON. SE MARCA LA
055400*             CUENTA COMO DESREGISTRADA Y SE FECHA LA BAJA
055500*             CON LA FECHA DE PROCESO DEL LOTE.
055600              MOVE 'U' TO LK-CTA-ESTADO (LX-CUENTA)
055700              MOVE LK-FECHA-PROCESO TO
055800                               LK-CTA-FEC-BAJA (LX-CUENTA)
055900              MOVE LK-CTA-NUMERO (LX-CUENTA) TO
056000                               LK-RES-NUMERO-CTA
056100              PERFORM 8100-SETEAR-OK-I THRU 8100-SETEAR-OK-F
056200           END-IF
056300        END-IF
056400     END-IF.
056500
056600 2220-VALIDAR-BAJA-F. EXIT.
056700
056800*    LAS TRES VALIDACIONES DE ESTE PARRAFO ESTAN ANIDADAS
056900*    A PROPOSITO, NO EN PARRAFOS SEPARADOS, PORQUE EL TCK-051
057000*    LAS DEJO EXPRESAMENTE ATADAS UNA A LA SIGUIENTE: NO TIENE
057100*    SENTIDO VALIDAR EL SALDO DE UNA CUENTA QUE YA ESTA DADA
057200*    DE BAJA, NI VALIDAR EL ESTADO DE UNA CUENTA QUE NO ES DEL
057300*    USUARIO QUE LA PIDE. SI SE LLEGA A REESCRIBIR ESTE
057400*    PARRAFO, HAY QUE RESPETAR EL ORDEN.
057500
057600
057700*---- VALIDACION PREVIA AL LISTADO (LS) --------------------------
057800*    SOLO VERIFICA QUE EL USUARIO EXISTA. EL RECORRIDO DE LA
057900*    TABLA DE CUENTAS Y LA GRABACION DE LAS LINEAS DE RESULTADO
058000*    LAS HACE EL PROGRAMA PRINCIPAL, QUE ES QUIEN ESCRIBE
058100*    RESFILE.
058200*    ESTE PROGRAMA NO ESCRIBE RESFILE DIRECTAMENTE PORQUE UN
058300*    LISTADO PUEDE GENERAR VARIAS LINEAS DE RESULTADO POR UN
058400*    SOLO PEDIDO, Y EL AREA DE COMUNICACION SOLO TIENE LUGAR
058500*    PARA UN LK-REG-RESULT POR LLAMADA.
058600 2300-VALIDAR-LISTADO-I.
058700
058800     PERFORM 2110-BUSCAR-USUARIO-I THRU 2110-BUSCAR-USUARIO-F
058900
059000     IF NOT USUARIO-FUE-ENCONTRADO THEN
059100        MOVE 'USER_NOT_FOUND' TO WS-MSG-ERROR
059200        PERFORM 8000-SETEAR-ERROR-I THRU 8000-SETEAR-ERROR-F
059300     ELSE
059400*       USUARIO VALIDO: SE DEVUELVE OK Y PROGM45S QUEDA
059500*       HABILITADO PARA RECORRER SU PROPIA COPIA DE LA TABLA
059600*       DE CUENTAS Y ESCRIBIR UNA LINEA POR CADA CUENTA DEL
059700*       USUARIO.
059800        PERFORM 8100-SETEAR-OK-I THRU 8100-SETEAR-OK-F
059900     END-IF.
060000
060100 2300-VALIDAR-LISTADO-F. EXIT.
060200
060300*    ESTA SEPARACION DE RESPONSABILIDADES (PGMACCTS VALIDA,
060400*    PROGM45S ESCRIBE) EXISTE DESDE EL DISENO ORIGINAL DEL
060500*    TICKET 45 Y SE MANTUVO SIN CAMBIOS EN LAS REVISIONES
060600*    POSTERIORES PORQUE FUNCIONA BIEN Y NO HAY MOTIVO PARA
060700*    TOCARLA.
060800
060900*---- ARMA EL RESULTADO DE ERROR CON EL MENSAJE EN WS-MSG-ERROR --
061000*    PARRAFO GENERICO DE SALIDA POR ERROR. TODOS LOS PARRAFOS
061100*    DE VALIDACION CARGAN WS-MSG-ERROR CON EL CODIGO QUE PIDE
061200*    LA ESPECIFICACION Y LLAMAN A ESTE PARRAFO PARA DEJAR EL
061300*    RESULTADO ARMADO.
061400 8000-SETEAR-ERROR-I.
061500
061600     SET  LK-RES-ES-ERROR TO TRUE
061700     MOVE WS-MSG-ERROR    TO LK-RES-COD-ERROR.
061800
061900 8000-SETEAR-ERROR-F. EXIT.
062000
062100*    LOS CODIGOS QUE LLEGAN EN WS-MSG-ERROR SON SIEMPRE
062200*    LITERALES EN INGLES (USER_NOT_FOUND, ACCOUNT_NOT_FOUND,
062300*    ETC) PORQUE ASI LOS DEFINE LA ESPECIFICACION FUNCIONAL
062400*    DEL SERVICIO DE CUENTAS. EL RESTO DEL PROGRAMA, COMENTARIOS
062500*    Y MENSAJES DE DISPLAY INCLUIDOS, SIGUE EN CASTELLANO COMO
062600*    EL RESTO DE LOS SISTEMAS DEL AREA.
062700
062800
062900*---- ARMA EL RESULTADO OK ---------------------------------------
063000*    PARRAFO GENERICO DE SALIDA EXITOSA. SE LIMPIA EL CODIGO
063100*    DE ERROR POR LAS DUDAS, AUNQUE MAIN-PROGRAM-I YA LO HAYA
063200*    DEJADO EN BLANCO AL EMPEZAR LA LLAMADA.
063300 8100-SETEAR-OK-I.
063400
063500     SET  LK-RES-ES-OK    TO TRUE
063600     MOVE SPACES          TO LK-RES-COD-ERROR.
063700
063800 8100-SETEAR-OK-F. EXIT.
063900
064000*    FIN DEL PROGRAMA PGMACCTS.
064100*    RECORDAR QUE ESTE PROGRAMA NUNCA ESCRIBE NI ACCTFILE NI
064200*    RESFILE DIRECTAMENTE. TODA SALIDA A DISCO LA HACE
064300*    PROGM45S, TOMANDO COMO INSUMO LAS TABLAS EN MEMORIA QUE
064400*    ESTE PROGRAMA MODIFICA Y EL LK-REG-RESULT QUE ARMA EN
064500*    CADA LLAMADA. CUALQUIER CAMBIO A ESTA REGLA DEBE
064600*    COORDINARSE CON EL MANTENEDOR DE PROGM45S.

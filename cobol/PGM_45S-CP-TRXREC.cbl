000100*    TRXREC
000200**************************************
000300*     LAYOUT DIARIO DE TRANSACCIONES *
000400*     LARGO REGISTRO = 71 BYTES      *
000500**************************************
000600*     ESTE LAYOUT SE DOCUMENTA ACA PERO NO SE COPYA -
000700*     CADA PROGRAMA LO PEGA EN SU WORKING-STORAGE.
000800 01  WS-REG-TRX.
000900*     POSICION RELATIVA (1:20) ID UNICO DE TRANSACCION
001000     03  TRX-ID              PIC X(20)      VALUE SPACES.
001100*     POSICION RELATIVA (21:10) NUMERO DE CUENTA AFECTADA
001200     03  TRX-NUMERO-CTA      PIC X(10)      VALUE SPACES.
001300*     POSICION RELATIVA (31:10) ID INTERNO DE LA CUENTA
001400     03  TRX-CTA-ID          PIC 9(10)      VALUE ZEROS.
001500*     POSICION RELATIVA (41:1) TIPO
001600*     'U' = USO (DEBITO) ; 'C' = CANCELACION (CREDITO)
001700     03  TRX-TIPO            PIC X(01)      VALUE SPACES.
001800         88  TRX-TIPO-USO                   VALUE 'U'.
001900         88  TRX-TIPO-CANCEL                VALUE 'C'.
002000*     POSICION RELATIVA (42:1) RESULTADO
002100*     'S' = EXITOSA ; 'F' = FALLIDA
002200     03  TRX-RESULTADO       PIC X(01)      VALUE SPACES.
002300         88  TRX-RESULT-OK                  VALUE 'S'.
002400         88  TRX-RESULT-FALLO               VALUE 'F'.
002500*     POSICION RELATIVA (43:7) IMPORTE DE LA TRANSACCION
002600     03  TRX-IMPORTE         PIC S9(13) COMP-3 VALUE ZEROS.
002700*     POSICION RELATIVA (50:7) SALDO DE CUENTA INMEDIATAMENTE
002800*     POSTERIOR A LA TRANSACCION (O EN EL MOMENTO, SI FALLO)
002900     03  TRX-SALDO-RESULT    PIC S9(13) COMP-3 VALUE ZEROS.
003000*     POSICION RELATIVA (57:8) FECHA DE LA TRANSACCION (AAAAMMDD)
003100     03  TRX-FECHA           PIC 9(08)      VALUE ZEROS.
003200*     POSICION RELATIVA (65:7) RELLENO PARA USO FUTURO
003300     03  FILLER              PIC X(07)      VALUE SPACES.
003400
003500*     REDEFINICION DE LA FECHA DE TRANSACCION POR COMPONENTES,
003600*     USADA PARA LA REGLA DE ANTIGUEDAD MAXIMA DE CANCELACION.
003700 01  WS-REG-TRX-FECHA REDEFINES WS-REG-TRX.
003800     03  FILLER              PIC X(56).
003900     03  RTF-ANIO            PIC 9(04).
004000     03  RTF-MES             PIC 9(02).
004100     03  RTF-DIA             PIC 9(02).
004200     03  FILLER              PIC X(07).

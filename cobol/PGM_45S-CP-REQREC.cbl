000100*    REQREC
000200**************************************
000300*     LAYOUT PEDIDOS DEL LOTE        *
000400*     LARGO REGISTRO = 55 BYTES      *
000500**************************************
000600*     ESTE LAYOUT SE DOCUMENTA ACA PERO NO SE COPYA -
000700*     CADA PROGRAMA LO PEGA EN SU WORKING-STORAGE.
000800*     NO HAY RELLENO DISPONIBLE - LOS CAMPOS OCUPAN
000900*     EXACTAMENTE LOS 55 BYTES DEL REGISTRO.
001000 01  WS-REG-PEDIDO.
001100*     POSICION RELATIVA (1:2) TIPO DE PEDIDO
001200*     'CR' ALTA CUENTA   ; 'DL' BAJA CUENTA
001300*     'US' USO DE SALDO  ; 'CN' CANCELAR USO
001400*     'QT' CONSULTAR TRX ; 'LS' LISTAR CUENTAS DE USUARIO
001500     03  PED-TIPO            PIC X(02)      VALUE SPACES.
001600         88  PED-ES-ALTA                    VALUE 'CR'.
001700         88  PED-ES-BAJA                    VALUE 'DL'.
001800         88  PED-ES-USO                     VALUE 'US'.
001900         88  PED-ES-CANCEL                  VALUE 'CN'.
002000         88  PED-ES-CONSULTA                VALUE 'QT'.
002100         88  PED-ES-LISTADO                 VALUE 'LS'.
002200*     POSICION RELATIVA (3:10) ID DE USUARIO SOLICITANTE
002300*     (SE USA EN CR, DL, US, LS)
002400     03  PED-USR-ID          PIC 9(10)      VALUE ZEROS.
002500*     POSICION RELATIVA (13:10) NUMERO DE CUENTA DESTINO
002600*     (SE USA EN DL, US, CN)
002700     03  PED-NUMERO-CTA      PIC X(10)      VALUE SPACES.
002800*     POSICION RELATIVA (23:13) IMPORTE
002900*     (SALDO INICIAL EN CR ; MONTO EN US Y CN)
003000     03  PED-IMPORTE         PIC S9(13)     VALUE ZEROS.
003100*     POSICION RELATIVA (36:20) ID DE TRANSACCION ORIGEN
003200*     (SE USA EN CN Y QT)
003300     03  PED-TRX-ID          PIC X(20)      VALUE SPACES.

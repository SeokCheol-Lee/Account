000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PROGM45S.
000300 AUTHOR.        M CABRERA.
000400 INSTALLATION.  DEPTO DESARROLLO COBOL - AREA CUENTAS.
000500 DATE-WRITTEN.  05/03/1991.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - NO DISTRIBUIR FUERA DEL DEPTO.
000800
000900******************************************************************
001000*    TICKET 45 SINCRONICA                                       *
001100*    ======================                                     *
001200*    - PROGRAMA PRINCIPAL DEL LOTE DE CUENTAS Y MOVIMIENTOS.     *
001300*    - LEE EL ARCHIVO DE PEDIDOS (REQFILE) Y POR CADA PEDIDO     *
001400*      DESPACHA A UNA DE LAS DOS RUTINAS DE NEGOCIO:             *
001500*      PGMACCTS (ALTA/BAJA/LISTADO DE CUENTAS) O                 *
001600*      PGMTRXNS (USO/CANCELACION/CONSULTA DE MOVIMIENTOS).       *
001700*    - LOS MAESTROS DE USUARIOS Y CUENTAS Y EL DIARIO DE         *
001800*      MOVIMIENTOS SE CARGAN COMPLETOS EN TABLA AL INICIO        *
001900*      (NO HAY ORGANIZACION INDEXADA DISPONIBLE PARA ESTOS       *
002000*      ARCHIVOS) Y SE REESCRIBEN COMPLETOS AL FINAL DEL LOTE.    *
002100*    - EMITE UN RESULTADO POR PEDIDO EN RESFILE Y UN REPORTE     *
002200*      DE TOTALES DE CONTROL EN RPTFILE.                         *
002300*    - ESTE PROGRAMA NO CONTIENE NINGUNA REGLA DE NEGOCIO DE     *
002400*      CUENTAS NI DE MOVIMIENTOS; TODA LA VALIDACION VIVE EN     *
002500*      PGMACCTS Y PGMTRXNS. ACA SOLO SE ARMA EL AREA DE          *
002600*      COMUNICACION (LINKAGE) QUE ESAS DOS RUTINAS ESPERAN Y     *
002700*      SE GRABA LO QUE DEVUELVEN.                                *
002800******************************************************************
002900*    HISTORIAL DE CAMBIOS
003000*    ---------------------------------------------------------
003100*    05/03/1991 MCA TCK-045   ALTA DEL PROGRAMA.                  TCK-045
003200*    18/03/1991 MCA TCK-045   AGREGADO EL DESPACHO DE BAJA (DL).  TCK-045
003300*    02/04/1991 MCA TCK-045   AGREGADO USO/CANCEL DE SALDO.       TCK-045
003400*    22/04/1991 MCA TCK-045   AGREGADA CONSULTA DE MOVIMIENTOS.   TCK-045
003500*    09/05/1991 MCA TCK-045   AGREGADO EL REPORTE DE CONTROL.     TCK-045
003600*    14/05/1991 MCA TCK-045   AGREGADO LISTADO DE CUENTAS (LS).   TCK-045
003700*    03/06/1991 RGZ TCK-051   CORREGIDO ORDEN DE VALIDACION DE    TCK-051
003800*                             BAJA (USUARIO-CUENTA-DUENO-SALDO).
003900*    27/08/1991 RGZ TCK-058   TOPE DE 10 CUENTAS POR USUARIO.     TCK-058
004000*    11/11/1991 MCA TCK-063   REESCRITURA COMPLETA DE MAESTROS    TCK-063
004100*                             AL CIERRE EN LUGAR DE REWRITE.
004200*    19/02/1992 LFV TCK-071   AGREGADO CHEQUEO DE ANTIGUEDAD      TCK-071
004300*                             MAXIMA DE UN ANO PARA CANCELAR.
004400*    07/07/1993 LFV TCK-084   AMPLIADAS LAS TABLAS DE CUENTAS Y   TCK-084
004500*                             MOVIMIENTOS POR CRECIMIENTO DE
004600*                             VOLUMEN DEL LOTE NOCTURNO.
004700*    30/01/1995 RGZ TCK-096   REVISADO FILE STATUS EN CIERRE DE   TCK-096
004800*                             MAESTROS - NO CORTABA EL LOTE.
004900*    03/12/1998 JLP TCK-Y2K1  REVISION Y2K - FECHAS YA VENIAN EN  TCK-Y2K1
005000*                             AAAAMMDD DE 8 POSICIONES, SIN
005100*                             CAMBIOS DE PICTURE REQUERIDOS.
005200*    26/01/1999 JLP TCK-Y2K2  VERIFICADO CORTE DE SIGLO EN EL     TCK-Y2K2
005300*                             CALCULO DE ANTIGUEDAD DE CANCELAR.
005400*    14/09/2001 CQR TCK-112   AGREGADO EL TOTAL DE RECHAZADOS AL  TCK-112
005500*                             REPORTE DE CONTROL.
005600*    10/08/2026 MCA TCK-130   REVISADO CONTRA ESPECIFICACION      TCK-130
005700*                             NUEVA DE BALANCE-USE Y CANCELACION.
005800*    ---------------------------------------------------------
005900
006000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300
006400*    UPSI-0 QUEDA RESERVADO PARA UN FUTURO MODO DE LOTE
006500*    "ESPECIAL" (POR EJEMPLO, UN REPROCESO SOLO DE CANCELACIONES)
006600*    QUE TODAVIA NO SE PIDIO. HOY EL LOTE SIEMPRE CORRE EN MODO
006700*    NORMAL PORQUE EL OPERADOR NUNCA PRENDE EL SWITCH EN EL JCL.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM
007000     CLASS CLASE-NUMERICA IS '0' THRU '9'
007100     UPSI-0 ON  STATUS IS WS-UPSI-LOTE-ESPECIAL
007200     UPSI-0 OFF STATUS IS WS-UPSI-LOTE-NORMAL.
007300
007400*    LOS SEIS ARCHIVOS DEL LOTE SE ASIGNAN POR NOMBRE LOGICO,
007500*    RESUELTO EN EL JCL DE CORRIDA CONTRA EL DATASET FISICO DE
007600*    CADA AMBIENTE (PRODUCCION, CALIDAD, DESARROLLO).
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900*    USERFILE: MAESTRO DE USUARIOS, SOLO LECTURA. NUNCA SE
008000*    REESCRIBE PORQUE EL LOTE NO DA DE ALTA NI MODIFICA USUARIOS.
008100     SELECT USERFILE  ASSIGN DDUSRIN
008200            FILE STATUS IS FS-USERFILE.
008300
008400*    ACCTFILE: MAESTRO DE CUENTAS. SE LEE COMPLETO AL INICIO Y
008500*    SE REESCRIBE COMPLETO AL CIERRE CON LOS SALDOS Y ALTAS/BAJAS
008600*    DEL LOTE (TCK-063).
008700     SELECT ACCTFILE  ASSIGN DDACCT
008800            FILE STATUS IS FS-ACCTFILE.
008900
009000*    TRXFILE: DIARIO DE MOVIMIENTOS. MISMA MECANICA QUE ACCTFILE:
009100*    SE CARGA ENTERO Y SE REESCRIBE ENTERO AL CIERRE.
009200     SELECT TRXFILE   ASSIGN DDTRXFI
009300            FILE STATUS IS FS-TRXFILE.
009400
009500*    REQFILE: ARCHIVO DE PEDIDOS DEL LOTE, EN EL ORDEN EN QUE
009600*    LLEGARON DURANTE EL DIA. SE LEE UNA SOLA VEZ, SECUENCIAL.
009700     SELECT REQFILE   ASSIGN DDREQIN
009800            FILE STATUS IS FS-REQFILE.
009900
010000*    RESFILE: UN REGISTRO DE RESULTADO POR CADA PEDIDO LEIDO,
010100*    EN EL MISMO ORDEN QUE REQFILE. ES LA SALIDA QUE CONSUME
010200*    EL SISTEMA QUE DISPARO LOS PEDIDOS.
010300     SELECT RESFILE   ASSIGN DDRESOU
010400            FILE STATUS IS FS-RESFILE.
010500
010600*    RPTFILE: REPORTE IMPRESO DE TOTALES DE CONTROL PARA EL
010700*    OPERADOR DEL LOTE NOCTURNO (TCK-112).
010800     SELECT RPTFILE   ASSIGN DDRPTOU
010900            FILE STATUS IS FS-RPTFILE.
011000
011100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
011200 DATA DIVISION.
011300 FILE SECTION.
011400
011500*    LOS SEIS REGISTROS DE ARCHIVO SE DECLARAN COMO PIC X GENERICO
011600*    Y SE LEEN/ESCRIBEN "INTO"/"FROM" LOS GRUPOS DE WORKING-STORAGE
011700*    QUE TIENEN EL LAYOUT REAL. ASI EL FD QUEDA INDEPENDIENTE DEL
011800*    LAYOUT DE NEGOCIO, QUE VIVE EN LAS COPYS DEL AREA.
011900*    MAESTRO DE USUARIOS, 30 BYTES, SOLO LECTURA (VER
012000*    PGM_45S-CP-USRREC.CBL PARA EL DETALLE DEL LAYOUT).
012100 FD  USERFILE
012200     BLOCK CONTAINS 0 RECORDS
012300     RECORDING MODE IS F.
012400 01  REG-USERFILE           PIC X(30).
012500
012600*    MAESTRO DE CUENTAS, 62 BYTES, LECTURA AL INICIO Y
012700*    REESCRITURA COMPLETA AL CIERRE (VER PGM_45S-CP-ACCREC.CBL).
012800 FD  ACCTFILE
012900     BLOCK CONTAINS 0 RECORDS
013000     RECORDING MODE IS F.
013100 01  REG-ACCTFILE           PIC X(62).
013200
013300*    DIARIO DE TRANSACCIONES, 71 BYTES, MISMA MECANICA DE
013400*    CARGA Y REESCRITURA QUE ACCTFILE (VER PGM_45S-CP-TRXREC.CBL).
013500 FD  TRXFILE
013600     BLOCK CONTAINS 0 RECORDS
013700     RECORDING MODE IS F.
013800 01  REG-TRXFILE            PIC X(71).
013900
014000*    ARCHIVO DE PEDIDOS DEL LOTE, 55 BYTES, SOLO LECTURA,
014100*    SECUENCIAL DE PRINCIPIO A FIN (VER PGM_45S-CP-REQREC.CBL).
014200 FD  REQFILE
014300     BLOCK CONTAINS 0 RECORDS
014400     RECORDING MODE IS F.
014500 01  REG-REQFILE            PIC X(55).
014600
014700*    ARCHIVO DE RESULTADOS, 79 BYTES, UN REGISTRO POR CADA
014800*    RESULTADO GENERADO DURANTE EL LOTE (VER PGM_45S-CP-RESREC.CBL).
014900 FD  RESFILE
015000     BLOCK CONTAINS 0 RECORDS
015100     RECORDING MODE IS F.
015200 01  REG-RESFILE            PIC X(79).
015300
015400*    RPTFILE ES EL UNICO ARCHIVO DE IMPRESION DEL LOTE, POR ESO
015500*    ES EL UNICO FD SIN BLOCK CONTAINS 0 (SE DEJA QUE EL SISTEMA
015600*    DE IMPRESION MANEJE SU PROPIO BLOQUEO).
015700 FD  RPTFILE
015800     RECORDING MODE IS F.
015900 01  REG-RPTFILE            PIC X(132).
016000
016100 WORKING-STORAGE SECTION.
016200*=======================*
016300
016400 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
016500
016600*---- SWITCHES DE UPSI (NO SE USA POR AHORA - RESERVADO) --------
016700 77  WS-UPSI-LOTE-ESPECIAL      PIC X       VALUE 'N'.
016800 77  WS-UPSI-LOTE-NORMAL        PIC X       VALUE 'Y'.
016900
017000*---- FILE STATUS ------------------------------------------------
017100*    UN FILE STATUS POR ARCHIVO, CON SU 88 DE FIN DE ARCHIVO
017200*    SOLO EN LOS TRES QUE SE LEEN SECUENCIALMENTE HASTA EOF
017300*    (USERFILE, ACCTFILE, TRXFILE) Y EN REQFILE, QUE TAMBIEN SE
017400*    LEE HASTA EOF PARA TERMINAR EL LOTE.
017500 77  FS-USERFILE                PIC XX      VALUE SPACES.
017600     88  FS-USERFILE-FIN                    VALUE '10'.
017700 77  FS-ACCTFILE                PIC XX      VALUE SPACES.
017800     88  FS-ACCTFILE-FIN                    VALUE '10'.
017900 77  FS-TRXFILE                 PIC XX      VALUE SPACES.
018000     88  FS-TRXFILE-FIN                     VALUE '10'.
018100 77  FS-REQFILE                 PIC XX      VALUE SPACES.
018200     88  FS-REQFILE-FIN                     VALUE '10'.
018300*    RESFILE Y RPTFILE SON SOLO SALIDA, ASI QUE SU FILE STATUS
018400*    SE CONSULTA UNICAMENTE DESPUES DEL OPEN, NUNCA HACE FALTA
018500*    UN 88 DE FIN DE ARCHIVO PARA ELLOS.
018600 77  FS-RESFILE                 PIC XX      VALUE SPACES.
018700 77  FS-RPTFILE                 PIC XX      VALUE SPACES.
018800
018900*    BANDERA GENERAL DE FIN DE PROCESO DEL LOTE. SE PRENDE
019000*    CUANDO REQFILE LLEGA A EOF O CUANDO CUALQUIER OPEN DE
019100*    ENTRADA FALLA (VER 1000-INICIO-I).
019200 77  WS-STATUS-FIN              PIC X       VALUE 'N'.
019300     88  WS-FIN-PEDIDOS                     VALUE 'Y'.
019400     88  WS-NO-FIN-PEDIDOS                  VALUE 'N'.
019500
019600*---- CONTADORES DE TABLA (COMP PARA VELOCIDAD DE INDICE) -------
019700*    ESTOS TRES CONTADORES SE PASAN POR LINKAGE A PGMACCTS Y A
019800*    PGMTRXNS Y REFLEJAN CUANTAS POSICIONES DE CADA TABLA ESTAN
019900*    REALMENTE OCUPADAS (NO EL TAMANO MAXIMO DECLARADO CON
020000*    OCCURS). LAS DOS SUBRUTINAS LOS ACTUALIZAN CUANDO AGREGAN
020100*    UN REGISTRO NUEVO.
020200 77  WS-CANT-USUARIOS           PIC 9(4)  COMP  VALUE ZEROS.
020300 77  WS-CANT-CUENTAS            PIC 9(4)  COMP  VALUE ZEROS.
020400 77  WS-CANT-TRXS                PIC 9(4) COMP  VALUE ZEROS.
020500*    INDICE DE USO GENERAL, RESERVADO PARA RECORRIDOS QUE NO
020600*    TIENEN SU PROPIO INDICE DEDICADO EN EL PARRAFO.
020700 77  WS-IX                      PIC 9(4)  COMP  VALUE ZEROS.
020800
020900*---- FECHA DE PROCESO -------------------------------------------
021000*    SE TOMA UNA SOLA VEZ AL INICIO DEL LOTE (1000-INICIO-I) Y
021100*    SE REPARTE SIN CAMBIOS A TODAS LAS CUENTAS Y TRANSACCIONES
021200*    NUEVAS Y A LAS DOS SUBRUTINAS, PARA QUE TODO EL LOTE QUEDE
021300*    FECHADO CON EL MISMO DIA AUNQUE LA CORRIDA CRUCE LA
021400*    MEDIANOCHE.
021500 77  WS-FECHA-PROCESO           PIC 9(8)    VALUE ZEROS.
021600
021700*---- ACUMULADORES DE CONTROL ------------------------------------
021800*    ESTOS CINCO ACUMULADORES ALIMENTAN EL REPORTE DE TOTALES
021900*    (5000-IMPRIMIR-REPORTE-I). LOS TRES PRIMEROS SON CANTIDADES
022000*    DE PEDIDOS (COMP); LOS DOS ULTIMOS SON IMPORTES DE MOVIMIENTO
022100*    Y VAN EN COMP-3, IGUAL CONVENCION QUE LOS SALDOS DE CUENTA.
022200 77  WS-TOT-LEIDOS              PIC 9(7)  COMP  VALUE ZEROS.
022300 77  WS-TOT-OK                  PIC 9(7)  COMP  VALUE ZEROS.
022400*    EL TOTAL DE RECHAZADOS SE AGREGO RECIEN EN TCK-112 (2001);
022500*    ANTES DE ESE TICKET EL REPORTE SOLO MOSTRABA LEIDOS Y OK.
022600 77  WS-TOT-RECHAZADOS          PIC 9(7)  COMP  VALUE ZEROS.
022700 77  WS-TOT-USADO               PIC S9(13) COMP-3 VALUE ZEROS.
022800 77  WS-TOT-CANCELADO           PIC S9(13) COMP-3 VALUE ZEROS.
022900
023000*---- IMPRESION DEL REPORTE --------------------------------------
023100 77  WS-LINEAS-PAGINA           PIC 9(2)  COMP  VALUE ZEROS.
023200*    CAMPO DE EDICION UNICO, REUTILIZADO PARA LOS CINCO TOTALES
023300*    DEL REPORTE. SE MUEVE UN VALOR DISTINTO ANTES DE CADA
023400*    STRING, ASI QUE NO HACE FALTA UN CAMPO DE EDICION POR TOTAL.
023500 77  WS-EDIT-TOTAL              PIC ZZ,ZZZ,ZZZ,ZZ9.
023600
023700*//// COPYS PEGADAS (VER PGM_45S-CP-*.CBL PARA EL LAYOUT) ////////
023800
023900*    COPY CP-USRREC.
024000*    LAYOUT MAESTRO DE USUARIOS - LARGO 30 BYTES.
024100*    ESTE GRUPO SE USA COMO AREA DE PASO ENTRE USERFILE Y LA
024200*    TABLA WS-TAB-USUARIOS DURANTE LA CARGA INICIAL (1100/1105);
024300*    NO SE VUELVE A ESCRIBIR AL DISCO PORQUE USERFILE ES SOLO
024400*    LECTURA.
024500 01  WS-REG-USUARIO.
024600     03  USR-ID              PIC 9(10)    VALUE ZEROS.
024700     03  USR-NOMBRE          PIC X(20)    VALUE SPACES.
024800
024900*    COPY CP-ACCREC.
025000*    LAYOUT MAESTRO DE CUENTAS - LARGO 62 BYTES.
025100*    SIRVE DE AREA DE PASO TANTO PARA LA CARGA INICIAL (1200/1205)
025200*    COMO PARA LA REESCRITURA FINAL (4900/4905).
025300 01  WS-REG-CUENTA.
025400*    ID INTERNO SECUENCIAL, ASIGNADO POR PGMACCTS AL DAR DE ALTA.
025500     03  CTA-ID              PIC 9(10)      VALUE ZEROS.
025600*    ID DEL USUARIO TITULAR DE LA CUENTA.
025700     03  CTA-USR-ID          PIC 9(10)      VALUE ZEROS.
025800*    NUMERO EXTERNO DE CUENTA, EL QUE USAN LOS PEDIDOS DE USO,
025900*    CANCELACION Y LISTADO PARA IDENTIFICAR LA CUENTA.
026000     03  CTA-NUMERO          PIC X(10)      VALUE SPACES.
026100*    ESTADO: 'I' = EN USO, 'U' = DADA DE BAJA (TCK-045/TCK-051).
026200     03  CTA-ESTADO          PIC X(01)      VALUE 'I'.
026300         88  CTA-EN-USO                     VALUE 'I'.
026400         88  CTA-DE-BAJA                    VALUE 'U'.
026500*    SALDO VIGENTE DE LA CUENTA, EN MONEDA ENTERA.
026600     03  CTA-SALDO           PIC S9(13) COMP-3 VALUE ZEROS.
026700     03  CTA-FEC-ALTA        PIC 9(08)      VALUE ZEROS.
026800*    FECHA DE BAJA, CERO MIENTRAS LA CUENTA SIGUE ACTIVA.
026900     03  CTA-FEC-BAJA        PIC 9(08)      VALUE ZEROS.
027000*    RELLENO PARA USO FUTURO, RESERVADO IGUAL QUE EN EL LAYOUT
027100*    DOCUMENTADO EN PGM_45S-CP-ACCREC.CBL.
027200     03  FILLER              PIC X(08)      VALUE SPACES.
027300*    REDEFINICION POR COMPONENTES DE LA FECHA DE ALTA. NO SE
027400*    USA DESDE ESTE PROGRAMA (LA COMPARACION DE ANTIGUEDAD LA
027500*    HACE PGMTRXNS SOBRE SU PROPIA COPIA DEL LAYOUT) PERO SE
027600*    MANTIENE PORQUE ASI ESTA DOCUMENTADA LA COPY.
027700 01  WS-REG-CUENTA-FEC-ALTA REDEFINES WS-REG-CUENTA.
027800     03  FILLER              PIC X(38).
027900     03  RFA-ANIO            PIC 9(04).
028000     03  RFA-MES             PIC 9(02).
028100     03  RFA-DIA             PIC 9(02).
028200     03  FILLER              PIC X(16).
028300
028400*    COPY CP-TRXREC.
028500*    LAYOUT DIARIO DE TRANSACCIONES - LARGO 71 BYTES.
028600 01  WS-REG-TRX.
028700     03  TRX-ID              PIC X(20)      VALUE SPACES.
028800     03  TRX-NUMERO-CTA      PIC X(10)      VALUE SPACES.
028900     03  TRX-CTA-ID          PIC 9(10)      VALUE ZEROS.
029000*    'U' = USO DE SALDO, 'C' = CANCELACION (TCK-054).
029100     03  TRX-TIPO            PIC X(01)      VALUE SPACES.
029200         88  TRX-TIPO-USO                   VALUE 'U'.
029300         88  TRX-TIPO-CANCEL                VALUE 'C'.
029400*    'S' = EXITOSO, 'F' = FALLIDO. SOLO APLICA A USO (TCK-071):
029500*    UNA CANCELACION QUE NO PASA VALIDACIONES NO GRABA NADA.
029600     03  TRX-RESULTADO       PIC X(01)      VALUE SPACES.
029700         88  TRX-RESULT-OK                  VALUE 'S'.
029800         88  TRX-RESULT-FALLO                VALUE 'F'.
029900     03  TRX-IMPORTE         PIC S9(13) COMP-3 VALUE ZEROS.
030000*    SALDO DE LA CUENTA INMEDIATAMENTE DESPUES DE ESTE ASIENTO.
030100     03  TRX-SALDO-RESULT    PIC S9(13) COMP-3 VALUE ZEROS.
030200     03  TRX-FECHA           PIC 9(08)      VALUE ZEROS.
030300     03  FILLER              PIC X(07)      VALUE SPACES.
030400*    REDEFINICION POR COMPONENTES DE LA FECHA DEL MOVIMIENTO.
030500*    TAMPOCO SE USA DESDE PROGM45S; SE MANTIENE POR CONSISTENCIA
030600*    DE LAYOUT CON LAS COPIAS QUE TIENEN LAS SUBRUTINAS.
030700 01  WS-REG-TRX-FEC REDEFINES WS-REG-TRX.
030800     03  FILLER              PIC X(56).
030900     03  RFT-ANIO            PIC 9(04).
031000     03  RFT-MES             PIC 9(02).
031100     03  RFT-DIA             PIC 9(02).
031200     03  FILLER              PIC X(07).
031300
031400*    COPY CP-REQREC.
031500*    LAYOUT PEDIDOS DEL LOTE - LARGO 55 BYTES.
031600*    ESTE ES EL AREA QUE VIAJA TAL CUAL POR LINKAGE A LAS DOS
031700*    SUBRUTINAS DE NEGOCIO (WS-REG-PEDIDO ES EL LK-REG-PEDIDO
031800*    DE PGMACCTS Y DE PGMTRXNS).
031900 01  WS-REG-PEDIDO.
032000*    SEIS CODIGOS DE OPERACION POSIBLES, TRES ATENDIDOS POR
032100*    PGMACCTS (CR/DL/LS) Y TRES POR PGMTRXNS (US/CN/QT).
032200     03  PED-TIPO            PIC X(02)      VALUE SPACES.
032300         88  PED-ES-ALTA                    VALUE 'CR'.
032400         88  PED-ES-BAJA                    VALUE 'DL'.
032500         88  PED-ES-USO                     VALUE 'US'.
032600         88  PED-ES-CANCEL                  VALUE 'CN'.
032700         88  PED-ES-CONSULTA                VALUE 'QT'.
032800         88  PED-ES-LISTADO                 VALUE 'LS'.
032900     03  PED-USR-ID          PIC 9(10)      VALUE ZEROS.
033000     03  PED-NUMERO-CTA      PIC X(10)      VALUE SPACES.
033100*    IMPORTE DEL PEDIDO. SOLO TIENE SENTIDO EN ALTA (SALDO
033200*    INICIAL, SI LA ESPECIFICACION LO PERMITE), USO Y
033300*    CANCELACION; EN BAJA, LISTADO Y CONSULTA VIENE EN CEROS.
033400     03  PED-IMPORTE         PIC S9(13)     VALUE ZEROS.
033500*    TRX-ID DE REFERENCIA, SOLO USADO EN CANCELACION Y CONSULTA.
033600     03  PED-TRX-ID          PIC X(20)      VALUE SPACES.
033700*    VISTA ALTERNATIVA DEL PEDIDO PARA DESARMAR EL TRX-ID EN
033800*    SUS DOS PARTES (FECHA Y SECUENCIA) SIN DECLARAR UN GRUPO
033900*    APARTE SOBRE UN CAMPO SUELTO.
034000 01  WS-REG-PEDIDO-TRXID REDEFINES WS-REG-PEDIDO.
034100     03  FILLER              PIC X(35).
034200     03  PTI-FECHA           PIC X(08).
034300     03  PTI-SECUENCIA       PIC X(12).
034400
034500*    COPY CP-RESREC.
034600*    LAYOUT RESULTADOS DEL LOTE - LARGO 79 BYTES.
034700*    ESTE ES EL AREA QUE LAS DOS SUBRUTINAS ARMAN Y DEVUELVEN
034800*    POR LINKAGE (LK-REG-RESULT), Y QUE ESTE PROGRAMA GRABA TAL
034900*    CUAL EN RESFILE.
035000 01  WS-REG-RESULT.
035100     03  RES-TIPO            PIC X(02)      VALUE SPACES.
035200     03  RES-ESTADO          PIC X(04)      VALUE SPACES.
035300         88  RES-ES-OK                      VALUE 'OK  '.
035400         88  RES-ES-ERROR                   VALUE 'ERR '.
035500     03  RES-COD-ERROR       PIC X(30)      VALUE SPACES.
035600     03  RES-NUMERO-CTA      PIC X(10)      VALUE SPACES.
035700     03  RES-IMPORTE         PIC S9(13)     VALUE ZEROS.
035800     03  RES-TRX-ID          PIC X(20)      VALUE SPACES.
035900
036000*///////////////////////////////////////////////////////////////
036100
036200*---- TABLAS EN MEMORIA (NO HAY ORGANIZACION INDEXADA) -----------
036300*    LOS TOPES DE OCUPACION (500/2000/5000) SON LOS MISMOS QUE
036400*    DECLARAN PGMACCTS Y PGMTRXNS EN SU LINKAGE SECTION (TCK-084).
036500*    SI SE AGRANDA UNA TABLA ACA, HAY QUE AGRANDARLA TAMBIEN EN
036600*    LAS DOS SUBRUTINAS PORQUE EL LINKAGE NO VALIDA TAMANOS.
036700 01  WS-TAB-USUARIOS.
036800     05  WS-USUARIO OCCURS 500 TIMES
036900                    INDEXED BY IX-USUARIO.
037000*        ID DE USUARIO, CLAVE DE BUSQUEDA EN TODA LA TABLA.
037100         10  T-USR-ID        PIC 9(10).
037200*        NOMBRE DEL USUARIO. SOLO SE USA PARA EL LISTADO, NUNCA
037300*        PARA VALIDAR NADA.
037400         10  T-USR-NOMBRE    PIC X(20).
037500
037600 01  WS-TAB-CUENTAS.
037700     05  WS-CUENTA  OCCURS 2000 TIMES
037800                    INDEXED BY IX-CUENTA.
037900*        ID INTERNO SECUENCIAL, ASIGNADO AL DAR DE ALTA LA CUENTA.
038000         10  T-CTA-ID        PIC 9(10).
038100*        ID DEL USUARIO TITULAR - CLAVE DE BUSQUEDA POR DUENO.
038200         10  T-CTA-USR-ID    PIC 9(10).
038300*        NUMERO EXTERNO DE CUENTA, EL QUE VE EL USUARIO FINAL.
038400         10  T-CTA-NUMERO    PIC X(10).
038500*        'I' EN USO, 'U' DADA DE BAJA. VER 88-LEVELS EN LA COPY.
038600         10  T-CTA-ESTADO    PIC X(01).
038700*        SALDO VIGENTE, ACTUALIZADO POR CADA USO O CANCELACION.
038800         10  T-CTA-SALDO     PIC S9(13) COMP-3.
038900         10  T-CTA-FEC-ALTA  PIC 9(08).
039000*        CERO MIENTRAS LA CUENTA SIGUE ACTIVA.
039100         10  T-CTA-FEC-BAJA  PIC 9(08).
039200         10  FILLER          PIC X(08).
039300
039400*    LA TABLA DE TRANSACCIONES ES LA MAS GRANDE DE LAS TRES
039500*    (5000 POSICIONES) PORQUE ACUMULA TODOS LOS USOS Y
039600*    CANCELACIONES QUE YA EXISTIAN AL EMPEZAR EL LOTE MAS TODOS
039700*    LOS QUE SE GENERAN DURANTE LA CORRIDA DE HOY.
039800 01  WS-TAB-TRXS.
039900     05  WS-TRX     OCCURS 5000 TIMES
040000                    INDEXED BY IX-TRX.
040100*        FECHA + SECUENCIA, ARMADO EN 3900-GENERAR-TRX-ID-I DE
040200*        PGMTRXNS. ES LA CLAVE QUE UNA CANCELACION USA PARA
040300*        ENCONTRAR SU MOVIMIENTO DE USO ORIGEN.
040400         10  T-TRX-ID           PIC X(20).
040500         10  T-TRX-NUMERO-CTA   PIC X(10).
040600         10  T-TRX-CTA-ID       PIC 9(10).
040700*        'U' USO, 'C' CANCELACION.
040800         10  T-TRX-TIPO         PIC X(01).
040900*        'S' EXITOSA, 'F' RECHAZADA. UN RECHAZO TAMBIEN QUEDA
041000*        ASENTADO EN EL DIARIO, NO SOLO LOS MOVIMIENTOS EXITOSOS.
041100         10  T-TRX-RESULTADO    PIC X(01).
041200         10  T-TRX-IMPORTE      PIC S9(13) COMP-3.
041300*        SALDO DE LA CUENTA INMEDIATAMENTE DESPUES DE ESTE
041400*        MOVIMIENTO, NO EL IMPORTE DEL MOVIMIENTO EN SI.
041500         10  T-TRX-SALDO-RESULT PIC S9(13) COMP-3.
041600         10  T-TRX-FECHA        PIC 9(08).
041700         10  FILLER             PIC X(07).
041800
041900 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
042000
042100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
042200 PROCEDURE DIVISION.
042300
042400*---- CUERPO PRINCIPAL DEL LOTE -----------------------------------
042500*    EL FLUJO ES EL CLASICO DE UN LOTE SECUENCIAL COBOL: ABRIR Y
042600*    CARGAR (1000), LEER EL PRIMER PEDIDO ANTES DE ENTRAR AL
042700*    CICLO, PROCESAR HASTA FIN DE ARCHIVO (2000, QUE A SU VEZ
042800*    LEE EL PROXIMO PEDIDO AL TERMINAR CADA UNO) Y CERRAR (4000).
042900 MAIN-PROGRAM-I.
043000
043100     PERFORM 1000-INICIO-I     THRU 1000-INICIO-F
043200     PERFORM 1900-LEER-PEDIDO-I THRU 1900-LEER-PEDIDO-F
043300     PERFORM 2000-PROCESO-I    THRU 2000-PROCESO-F
043400                                UNTIL WS-FIN-PEDIDOS
043500     PERFORM 4000-CIERRE-I     THRU 4000-CIERRE-F.
043600
043700 MAIN-PROGRAM-F. GOBACK.
043800
043900
044000*----  CUERPO INICIO APERTURA Y CARGA DE MAESTROS ----------------
044100*    SE ABREN LOS TRES MAESTROS DE ENTRADA Y SE CARGA CADA UNO
044200*    A SU TABLA CORRESPONDIENTE, LUEGO SE ABRE EL ARCHIVO DE
044300*    PEDIDOS Y LOS DOS DE SALIDA. CUALQUIER FALLA DE OPEN CORTA
044400*    EL LOTE CON RETURN-CODE 9999 Y PRENDE WS-FIN-PEDIDOS PARA
044500*    QUE EL CICLO PRINCIPAL NO LLEGUE A EJECUTARSE.
044600 1000-INICIO-I.
044700
044800*    LA FECHA DE PROCESO SE TOMA UNA UNICA VEZ, AL PRINCIPIO DEL
044900*    LOTE, DE LA FECHA DEL SISTEMA EN FORMATO AAAAMMDD.
045000     ACCEPT WS-FECHA-PROCESO FROM DATE YYYYMMDD
045100
045200*    SI USERFILE NO ABRE, NO TIENE SENTIDO SEGUIR CON EL RESTO
045300*    DE LOS OPENS PORQUE NINGUNA OPERACION DE CUENTAS NI DE
045400*    MOVIMIENTOS PUEDE VALIDAR UN USUARIO SIN ESTE MAESTRO.
045500     OPEN INPUT  USERFILE
045600     IF FS-USERFILE IS NOT EQUAL '00' THEN
045700        DISPLAY '* ERROR EN OPEN USERFILE = ' FS-USERFILE
045800        MOVE 9999 TO RETURN-CODE
045900        SET  WS-FIN-PEDIDOS TO TRUE
046000     ELSE
046100        PERFORM 1100-CARGAR-USUARIOS-I
046200           THRU 1100-CARGAR-USUARIOS-F
046300     END-IF
046400
046500*    LOS OPENS SIGUIENTES SE INTENTAN AUNQUE EL ANTERIOR HAYA
046600*    FALLADO, PARA QUE EL LOG DEL JOB MUESTRE TODOS LOS ERRORES
046700*    DE UNA SOLA CORRIDA EN LUGAR DE UNO POR VEZ EN SUCESIVOS
046800*    REINTENTOS DEL OPERADOR.
046900     OPEN INPUT  ACCTFILE
047000     IF FS-ACCTFILE IS NOT EQUAL '00' THEN
047100        DISPLAY '* ERROR EN OPEN ACCTFILE = ' FS-ACCTFILE
047200        MOVE 9999 TO RETURN-CODE
047300        SET  WS-FIN-PEDIDOS TO TRUE
047400     ELSE
047500        PERFORM 1200-CARGAR-CUENTAS-I
047600           THRU 1200-CARGAR-CUENTAS-F
047700     END-IF
047800
047900     OPEN INPUT  TRXFILE
048000     IF FS-TRXFILE IS NOT EQUAL '00' THEN
048100        DISPLAY '* ERROR EN OPEN TRXFILE = ' FS-TRXFILE
048200        MOVE 9999 TO RETURN-CODE
048300        SET  WS-FIN-PEDIDOS TO TRUE
048400     ELSE
048500        PERFORM 1300-CARGAR-TRXS-I THRU 1300-CARGAR-TRXS-F
048600     END-IF
048700
048800*    REQFILE SE ABRE DESPUES DE LOS TRES MAESTROS PORQUE NO
048900*    TIENE SENTIDO EMPEZAR A LEER PEDIDOS SI TODAVIA NO HAY
049000*    TABLAS DE USUARIOS, CUENTAS Y TRANSACCIONES CARGADAS.
049100     OPEN INPUT  REQFILE
049200     IF FS-REQFILE IS NOT EQUAL '00' THEN
049300        DISPLAY '* ERROR EN OPEN REQFILE = ' FS-REQFILE
049400        MOVE 9999 TO RETURN-CODE
049500        SET  WS-FIN-PEDIDOS TO TRUE
049600     END-IF
049700
049800*    RESFILE Y RPTFILE SE ABREN AL FINAL DE ESTE PARRAFO, YA QUE
049900*    SON DE SALIDA Y NO DEPENDEN DE NINGUNA CARGA PREVIA. A
050000*    DIFERENCIA DE LOS TRES MAESTROS, ESTOS DOS NO TIENEN UN
050100*    PARRAFO DE CARGA PROPIO PORQUE NO SE LEE NADA DE ELLOS.
050200     OPEN OUTPUT RESFILE
050300     IF FS-RESFILE IS NOT EQUAL '00' THEN
050400        DISPLAY '* ERROR EN OPEN RESFILE = ' FS-RESFILE
050500        MOVE 9999 TO RETURN-CODE
050600        SET  WS-FIN-PEDIDOS TO TRUE
050700     END-IF
050800
050900*    EL REPORTE DE CONTROL ES EL ULTIMO ARCHIVO QUE SE ABRE;
051000*    SI ESTE OPEN FALLA, EL LOTE SE CORTA IGUAL QUE CON
051100*    CUALQUIER OTRO ERROR DE APERTURA.
051200     OPEN OUTPUT RPTFILE
051300     IF FS-RPTFILE IS NOT EQUAL '00' THEN
051400        DISPLAY '* ERROR EN OPEN RPTFILE = ' FS-RPTFILE
051500        MOVE 9999 TO RETURN-CODE
051600        SET  WS-FIN-PEDIDOS TO TRUE
051700     END-IF.
051800
051900 1000-INICIO-F. EXIT.
052000
052100
052200*---- CARGA DE USUARIOS EN TABLA ---------------------------------
052300*    RECORRE USERFILE DE PRINCIPIO A FIN, CARGANDO CADA REGISTRO
052400*    EN LA PROXIMA POSICION LIBRE DE WS-TAB-USUARIOS. AL ABRIR
052500*    RECIEN EL FILE STATUS TODAVIA NO TIENE UN VALOR CONOCIDO,
052600*    POR ESO SE INICIALIZA WS-STATUS-FIN ANTES DEL PERFORM
052700*    (AUNQUE ESE CAMPO NO SE USA COMO CONDICION DE SALIDA DE
052800*    ESTE LAZO EN PARTICULAR, SE DEJA POR SIMETRIA CON EL RESTO
052900*    DE LOS PARRAFOS DE CARGA).
053000 1100-CARGAR-USUARIOS-I.
053100
053200     MOVE 'N' TO WS-STATUS-FIN
053300     PERFORM 1105-LEER-UN-USUARIO-I THRU 1105-LEER-UN-USUARIO-F
053400        UNTIL FS-USERFILE-FIN.
053500
053600 1100-CARGAR-USUARIOS-F. EXIT.
053700
053800
053900*---- LEE UN REGISTRO DE USERFILE Y LO CARGA EN LA TABLA ---------
054000 1105-LEER-UN-USUARIO-I.
054100
054200     READ USERFILE INTO WS-REG-USUARIO
054300     IF NOT FS-USERFILE-FIN THEN
054400        ADD 1 TO WS-CANT-USUARIOS
054500*       SET POSICIONA EL INDICE SOBRE LA PROXIMA POSICION LIBRE
054600*       DE LA TABLA, YA INCREMENTADA POR EL ADD DE ARRIBA.
054700        SET IX-USUARIO TO WS-CANT-USUARIOS
054800        MOVE USR-ID     TO T-USR-ID     (IX-USUARIO)
054900        MOVE USR-NOMBRE TO T-USR-NOMBRE (IX-USUARIO)
055000     END-IF.
055100
055200 1105-LEER-UN-USUARIO-F. EXIT.
055300
055400
055500*---- CARGA DE CUENTAS EN TABLA ----------------------------------
055600*    ANALOGA A 1100, PERO PARA EL MAESTRO DE CUENTAS. EL MOVE
055700*    '00' A FS-ACCTFILE ANTES DEL PERFORM ES DEFENSIVO: DEJA
055800*    EL FILE STATUS EN UN VALOR CONOCIDO POR SI EL ARCHIVO
055900*    ESTUVIERA VACIO Y LA PRIMERA LECTURA TARDARA EN LLEGAR.
056000 1200-CARGAR-CUENTAS-I.
056100
056200     MOVE '00' TO FS-ACCTFILE
056300     PERFORM 1205-LEER-UNA-CUENTA-I THRU 1205-LEER-UNA-CUENTA-F
056400        UNTIL FS-ACCTFILE-FIN.
056500
056600 1200-CARGAR-CUENTAS-F. EXIT.
056700
056800
056900*---- LEE UN REGISTRO DE ACCTFILE Y LO CARGA EN LA TABLA ---------
057000*    SE MUEVE CAMPO A CAMPO EN LUGAR DE UN MOVE DE GRUPO PORQUE
057100*    EL LAYOUT DEL REGISTRO (WS-REG-CUENTA) Y EL LAYOUT DE LA
057200*    OCURRENCIA DE TABLA (WS-CUENTA) NO SON IDENTICOS BYTE A
057300*    BYTE - LA TABLA NO LLEVA EL FILLER DE 8 BYTES DEL REGISTRO.
057400 1205-LEER-UNA-CUENTA-I.
057500
057600     READ ACCTFILE INTO WS-REG-CUENTA
057700     IF NOT FS-ACCTFILE-FIN THEN
057800        ADD 1 TO WS-CANT-CUENTAS
057900        SET IX-CUENTA TO WS-CANT-CUENTAS
058000*       ID INTERNO SECUENCIAL DE LA CUENTA.
058100        MOVE CTA-ID       TO T-CTA-ID       (IX-CUENTA)
058200*       ID DEL USUARIO TITULAR.
058300        MOVE CTA-USR-ID   TO T-CTA-USR-ID   (IX-CUENTA)
058400*       NUMERO EXTERNO DE CUENTA.
058500        MOVE CTA-NUMERO   TO T-CTA-NUMERO   (IX-CUENTA)
058600*       ESTADO 'I' (EN USO) O 'U' (DE BAJA).
058700        MOVE CTA-ESTADO   TO T-CTA-ESTADO   (IX-CUENTA)
058800*       SALDO VIGENTE AL MOMENTO DE ARRANCAR EL LOTE.
058900        MOVE CTA-SALDO    TO T-CTA-SALDO    (IX-CUENTA)
059000*       FECHA DE ALTA DE LA CUENTA.
059100        MOVE CTA-FEC-ALTA TO T-CTA-FEC-ALTA (IX-CUENTA)
059200*       FECHA DE BAJA, CERO SI LA CUENTA SIGUE ACTIVA.
059300        MOVE CTA-FEC-BAJA TO T-CTA-FEC-BAJA (IX-CUENTA)
059400     END-IF.
059500
059600 1205-LEER-UNA-CUENTA-F. EXIT.
059700
059800
059900*---- CARGA DE MOVIMIENTOS EN TABLA ------------------------------
060000*    ANALOGA A 1100 Y 1200, AHORA PARA EL DIARIO DE
060100*    TRANSACCIONES. ESTA ES LA TABLA MAS GRANDE Y LA QUE MAS
060200*    TARDA EN CARGARSE EN UN LOTE NOCTURNO DE VOLUMEN ALTO
060300*    (VER TCK-084).
060400 1300-CARGAR-TRXS-I.
060500
060600     MOVE '00' TO FS-TRXFILE
060700     PERFORM 1305-LEER-UNA-TRX-I THRU 1305-LEER-UNA-TRX-F
060800        UNTIL FS-TRXFILE-FIN.
060900
061000 1300-CARGAR-TRXS-F. EXIT.
061100
061200
061300*---- LEE UN REGISTRO DE TRXFILE Y LO CARGA EN LA TABLA ----------
061400 1305-LEER-UNA-TRX-I.
061500
061600     READ TRXFILE INTO WS-REG-TRX
061700     IF NOT FS-TRXFILE-FIN THEN
061800        ADD 1 TO WS-CANT-TRXS
061900        SET IX-TRX TO WS-CANT-TRXS
062000*       TRX-ID YA ARMADO (FECHA + SECUENCIA) DEL MOVIMIENTO.
062100        MOVE TRX-ID           TO T-TRX-ID           (IX-TRX)
062200*       NUMERO EXTERNO DE LA CUENTA AFECTADA.
062300        MOVE TRX-NUMERO-CTA   TO T-TRX-NUMERO-CTA   (IX-TRX)
062400*       ID INTERNO DE LA CUENTA AFECTADA.
062500        MOVE TRX-CTA-ID       TO T-TRX-CTA-ID       (IX-TRX)
062600*       'U' = USO, 'C' = CANCELACION.
062700        MOVE TRX-TIPO         TO T-TRX-TIPO         (IX-TRX)
062800*       'S' = EXITOSO, 'F' = FALLIDO.
062900        MOVE TRX-RESULTADO    TO T-TRX-RESULTADO    (IX-TRX)
063000        MOVE TRX-IMPORTE      TO T-TRX-IMPORTE      (IX-TRX)
063100*       SALDO DE LA CUENTA DESPUES DE ESTE MOVIMIENTO.
063200        MOVE TRX-SALDO-RESULT TO T-TRX-SALDO-RESULT (IX-TRX)
063300        MOVE TRX-FECHA        TO T-TRX-FECHA        (IX-TRX)
063400     END-IF.
063500
063600 1305-LEER-UNA-TRX-F. EXIT.
063700
063800
063900*---- LECTURA DEL PROXIMO PEDIDO ---------------------------------
064000*    ESTE PARRAFO SE LLAMA DOS VECES: UNA ANTES DE ENTRAR AL
064100*    CICLO PRINCIPAL (PARA TENER EL PRIMER PEDIDO YA LEIDO
064200*    CUANDO SE EVALUA LA CONDICION UNTIL) Y UNA AL FINAL DE
064300*    2000-PROCESO-I, DESPUES DE DESPACHAR CADA PEDIDO. ES EL
064400*    PATRON CLASICO "LEER ANTES DEL LAZO" DE COBOL SECUENCIAL.
064500 1900-LEER-PEDIDO-I.
064600
064700     READ REQFILE INTO WS-REG-PEDIDO
064800
064900     EVALUATE FS-REQFILE
065000*       LECTURA NORMAL: SE SUMA UN PEDIDO MAS AL TOTAL LEIDO,
065100*       QUE VA A APARECER EN LA PRIMERA LINEA DEL REPORTE.
065200        WHEN '00'
065300           ADD 1 TO WS-TOT-LEIDOS
065400        WHEN '10'
065500*          FIN DE ARCHIVO NORMAL: NO ES UN ERROR, SOLO INDICA
065600*          QUE YA NO QUEDAN MAS PEDIDOS POR PROCESAR.
065700           SET WS-FIN-PEDIDOS TO TRUE
065800        WHEN OTHER
065900*          CUALQUIER OTRO FILE STATUS ES UN ERROR DE LECTURA
066000*          REAL (POR EJEMPLO, UN REGISTRO CON LARGO INCORRECTO)
066100*          Y CORTA EL LOTE CON RETURN-CODE 9999.
066200           DISPLAY '* ERROR EN LECTURA REQFILE = ' FS-REQFILE
066300           MOVE 9999 TO RETURN-CODE
066400           SET WS-FIN-PEDIDOS TO TRUE
066500     END-EVALUATE.
066600
066700 1900-LEER-PEDIDO-F. EXIT.
066800
066900
067000*---- DESPACHO DE UN PEDIDO -----------------------------------
067100*    ESTE ES EL PARRAFO CENTRAL DEL CICLO DE PROCESO: SEGUN EL
067200*    CODIGO DE PED-TIPO, DELEGA EN UNO DE LOS SEIS PARRAFOS DE
067300*    OPERACION (2100 A 2600), CADA UNO DE LOS CUALES ARMA EL
067400*    LINKAGE Y LLAMA A LA SUBRUTINA QUE CORRESPONDA. AL TERMINAR
067500*    DE DESPACHAR, VUELVE A LEER EL PROXIMO PEDIDO ANTES DE
067600*    DEVOLVER EL CONTROL AL PERFORM ... UNTIL DE MAIN-PROGRAM-I.
067700 2000-PROCESO-I.
067800
067900*    EL RESULTADO SE INICIALIZA ANTES DE CADA PEDIDO PARA QUE
068000*    NO QUEDEN RESIDUOS DE UN PEDIDO ANTERIOR (POR EJEMPLO, UN
068100*    NUMERO DE CUENTA DE UNA CONSULTA PREVIA QUEDANDO EN UN
068200*    RESULTADO DE BAJA POSTERIOR).
068300     INITIALIZE WS-REG-RESULT
068400     MOVE PED-TIPO TO RES-TIPO
068500
068600*    DESPACHO POR TIPO DE PEDIDO. LOS PRIMEROS TRES (CR/DL/LS)
068700*    SON DE CUENTAS Y LOS TRES SIGUIENTES (US/CN/QT) SON DE
068800*    MOVIMIENTOS, EN EL MISMO ORDEN EN QUE SE FUERON AGREGANDO
068900*    A LO LARGO DE 1991 SEGUN EL HISTORIAL DE CAMBIOS.
069000     EVALUATE TRUE
069100*       'CR' - ALTA DE CUENTA NUEVA.
069200        WHEN PED-ES-ALTA
069300           PERFORM 2100-PROC-ALTA-I    THRU 2100-PROC-ALTA-F
069400*       'DL' - BAJA DE UNA CUENTA EXISTENTE.
069500        WHEN PED-ES-BAJA
069600           PERFORM 2200-PROC-BAJA-I    THRU 2200-PROC-BAJA-F
069700*       'LS' - LISTADO DE TODAS LAS CUENTAS DE UN USUARIO.
069800        WHEN PED-ES-LISTADO
069900           PERFORM 2300-PROC-LISTADO-I THRU 2300-PROC-LISTADO-F
070000*       'US' - USO (DEBITO) DE SALDO DE UNA CUENTA.
070100        WHEN PED-ES-USO
070200           PERFORM 2400-PROC-USO-I     THRU 2400-PROC-USO-F
070300*       'CN' - CANCELACION (REVERSION) DE UN USO PREVIO.
070400        WHEN PED-ES-CANCEL
070500           PERFORM 2500-PROC-CANCEL-I  THRU 2500-PROC-CANCEL-F
070600*       'QT' - CONSULTA DE UNA TRANSACCION YA EXISTENTE.
070700        WHEN PED-ES-CONSULTA
070800           PERFORM 2600-PROC-CONSULTA-I
070900              THRU 2600-PROC-CONSULTA-F
071000        WHEN OTHER
071100*          TIPO DE PEDIDO QUE NO ESTA EN NINGUNO DE LOS SEIS
071200*          CODIGOS VALIDOS. NO SE ESCRIBE NINGUN RESULTADO EN
071300*          RESFILE PARA ESTE PEDIDO, SOLO SE DEJA CONSTANCIA
071400*          EN EL DISPLAY PARA QUE EL OPERADOR LO VEA EN EL LOG
071500*          DEL JOB.
071600           DISPLAY '* TIPO DE PEDIDO DESCONOCIDO = ' PED-TIPO
071700     END-EVALUATE
071800
071900*    SE LEE EL PROXIMO PEDIDO ANTES DE VOLVER AL PERFORM ...
072000*    UNTIL, PARA QUE LA CONDICION WS-FIN-PEDIDOS QUEDE ACTUALIZADA
072100*    ANTES DE LA SIGUIENTE EVALUACION DEL LAZO.
072200     PERFORM 1900-LEER-PEDIDO-I THRU 1900-LEER-PEDIDO-F.
072300
072400 2000-PROCESO-F. EXIT.
072500
072600
072700*---- ALTA DE CUENTA (CR) - DELEGA EN PGMACCTS -------------------
072800*    SE PASAN LAS TRES TABLAS COMPLETAS (USUARIOS, CUENTAS Y SUS
072900*    CONTADORES) PORQUE PGMACCTS NECESITA VALIDAR AL USUARIO
073000*    TITULAR, CONTAR CUANTAS CUENTAS YA TIENE (TOPE DE 10,
073100*    TCK-058) Y AGREGAR LA CUENTA NUEVA AL FINAL DE LA TABLA.
073200 2100-PROC-ALTA-I.
073300
073400*    PARAMETROS EN ORDEN: EL PEDIDO TAL CUAL SE LEYO, LA FECHA
073500*    DE PROCESO DEL LOTE, LA TABLA DE USUARIOS CON SU CONTADOR,
073600*    LA TABLA DE CUENTAS CON SU CONTADOR Y EL AREA DE RESULTADO
073700*    QUE PGMACCTS VA A LLENAR.
073800     CALL 'PGMACCTS' USING WS-REG-PEDIDO
073900                            WS-FECHA-PROCESO
074000                            WS-CANT-USUARIOS  WS-TAB-USUARIOS
074100                            WS-CANT-CUENTAS   WS-TAB-CUENTAS
074200                            WS-REG-RESULT
074300
074400     PERFORM 3900-ESCRIBIR-RESULTADO-I
074500        THRU 3900-ESCRIBIR-RESULTADO-F.
074600
074700 2100-PROC-ALTA-F. EXIT.
074800
074900
075000*---- BAJA DE CUENTA (DL) - DELEGA EN PGMACCTS -------------------
075100*    MISMOS PARAMETROS DE LINKAGE QUE EL ALTA. LA VALIDACION DE
075200*    QUE LA CUENTA SEA DEL USUARIO Y TENGA SALDO CERO (TCK-051)
075300*    QUEDA POR COMPLETO DEL LADO DE PGMACCTS.
075400 2200-PROC-BAJA-I.
075500
075600*    PARAMETROS EN ORDEN: EL PEDIDO TAL CUAL SE LEYO, LA FECHA
075700*    DE PROCESO DEL LOTE, LA TABLA DE USUARIOS CON SU CONTADOR,
075800*    LA TABLA DE CUENTAS CON SU CONTADOR Y EL AREA DE RESULTADO
075900*    QUE PGMACCTS VA A LLENAR.
076000     CALL 'PGMACCTS' USING WS-REG-PEDIDO
076100                            WS-FECHA-PROCESO
076200                            WS-CANT-USUARIOS  WS-TAB-USUARIOS
076300                            WS-CANT-CUENTAS   WS-TAB-CUENTAS
076400                            WS-REG-RESULT
076500
076600     PERFORM 3900-ESCRIBIR-RESULTADO-I
076700        THRU 3900-ESCRIBIR-RESULTADO-F.
076800
076900 2200-PROC-BAJA-F. EXIT.
077000
077100
077200*---- LISTADO DE CUENTAS DE UN USUARIO (LS) ----------------------
077300*    A DIFERENCIA DE ALTA Y BAJA, EL LISTADO NO PRODUCE UN SOLO
077400*    RESULTADO SINO POTENCIALMENTE VARIOS (UNO POR CADA CUENTA
077500*    DEL USUARIO), ASI QUE ESTE PARRAFO NO LLAMA A
077600*    3900-ESCRIBIR-RESULTADO-I DIRECTAMENTE SALVO EN EL CAMINO
077700*    DE ERROR. SE LLAMA A PGMACCTS PRIMERO SOLO PARA VALIDAR QUE
077800*    EL USUARIO PEDIDO EXISTA.
077900 2300-PROC-LISTADO-I.
078000
078100*    PARAMETROS EN ORDEN: EL PEDIDO TAL CUAL SE LEYO, LA FECHA
078200*    DE PROCESO DEL LOTE, LA TABLA DE USUARIOS CON SU CONTADOR,
078300*    LA TABLA DE CUENTAS CON SU CONTADOR Y EL AREA DE RESULTADO
078400*    QUE PGMACCTS VA A LLENAR.
078500     CALL 'PGMACCTS' USING WS-REG-PEDIDO
078600                            WS-FECHA-PROCESO
078700                            WS-CANT-USUARIOS  WS-TAB-USUARIOS
078800                            WS-CANT-CUENTAS   WS-TAB-CUENTAS
078900                            WS-REG-RESULT
079000
079100     IF RES-ES-ERROR THEN
079200*       EL USUARIO NO EXISTE (U OTRO ERROR DE VALIDACION DE
079300*       PGMACCTS): SE ESCRIBE UN UNICO RESULTADO DE ERROR Y NO
079400*       SE INTENTA LISTAR NADA.
079500        PERFORM 3900-ESCRIBIR-RESULTADO-I
079600           THRU 3900-ESCRIBIR-RESULTADO-F
079700     ELSE
079800*       EL USUARIO EXISTE: SE RECORRE LA TABLA DE CUENTAS
079900*       COMPLETA BUSCANDO LAS QUE LE PERTENECEN Y SE ESCRIBE UN
080000*       REGISTRO DE RESFILE POR CADA UNA. EL TOTAL DE OK SE
080100*       INCREMENTA UNA SOLA VEZ POR PEDIDO DE LISTADO, NO POR
080200*       CADA CUENTA LISTADA.
080300        PERFORM 2310-LISTAR-CUENTAS-USR-I
080400           THRU 2310-LISTAR-CUENTAS-USR-F
080500        ADD 1 TO WS-TOT-OK
080600     END-IF.
080700
080800 2300-PROC-LISTADO-F. EXIT.
080900
081000
081100*---- RECORRE LA TABLA DE CUENTAS PARA EL USUARIO PEDIDO ---------
081200*    RECORRIDO LINEAL COMPLETO DE LA TABLA DE CUENTAS, SIN
081300*    APROVECHAR NINGUN ORDEN NI INDICE SECUNDARIO PORQUE LA
081400*    TABLA NO ESTA ORDENADA POR USUARIO.
081500 2310-LISTAR-CUENTAS-USR-I.
081600
081700     PERFORM 2315-LISTAR-UNA-CUENTA-I
081800        THRU 2315-LISTAR-UNA-CUENTA-F
081900        VARYING IX-CUENTA FROM 1 BY 1
082000        UNTIL IX-CUENTA > WS-CANT-CUENTAS.
082100
082200 2310-LISTAR-CUENTAS-USR-F. EXIT.
082300
082400
082500*---- ESCRIBE UNA LINEA DE RESFILE SI LA CUENTA ES DEL USUARIO ---
082600*    SE ARMA EL RESULTADO A MANO, CAMPO POR CAMPO, EN LUGAR DE
082700*    LLAMAR A UNA SUBRUTINA, PORQUE LISTAR NO ES UNA OPERACION
082800*    QUE NECESITE VALIDACION DE NEGOCIO ADICIONAL - SOLO
082900*    FILTRAR POR DUENO Y COPIAR LOS DATOS DE LA CUENTA.
083000 2315-LISTAR-UNA-CUENTA-I.
083100
083200     IF T-CTA-USR-ID (IX-CUENTA) = PED-USR-ID THEN
083300        MOVE 'LS'                        TO RES-TIPO
083400        SET  RES-ES-OK                   TO TRUE
083500        MOVE SPACES                      TO RES-COD-ERROR
083600        MOVE T-CTA-NUMERO (IX-CUENTA)     TO RES-NUMERO-CTA
083700        MOVE T-CTA-SALDO  (IX-CUENTA)     TO RES-IMPORTE
083800        MOVE SPACES                       TO RES-TRX-ID
083900        WRITE REG-RESFILE FROM WS-REG-RESULT
084000     END-IF.
084100
084200 2315-LISTAR-UNA-CUENTA-F. EXIT.
084300
084400
084500*---- USO DE SALDO (US) - DELEGA EN PGMTRXNS ---------------------
084600*    A DIFERENCIA DE LAS OPERACIONES DE CUENTAS, LAS TRES
084700*    OPERACIONES DE MOVIMIENTOS (2400/2500/2600) TAMBIEN
084800*    NECESITAN LA TABLA DE TRANSACCIONES Y SU CONTADOR, POR ESO
084900*    EL CALL LLEVA DOS PARAMETROS MAS QUE EL DE PGMACCTS.
085000 2400-PROC-USO-I.
085100
085200*    IGUAL QUE EL CALL A PGMACCTS, MAS LA TABLA DE
085300*    TRANSACCIONES CON SU CONTADOR, QUE PGMTRXNS NECESITA PARA
085400*    BUSCAR MOVIMIENTOS ORIGEN Y PARA AGREGAR EL ASIENTO NUEVO.
085500     CALL 'PGMTRXNS' USING WS-REG-PEDIDO
085600                            WS-FECHA-PROCESO
085700                            WS-CANT-USUARIOS  WS-TAB-USUARIOS
085800                            WS-CANT-CUENTAS   WS-TAB-CUENTAS
085900                            WS-CANT-TRXS      WS-TAB-TRXS
086000                            WS-REG-RESULT
086100
086200*    SOLO SE ACUMULA AL TOTAL DE USO SI PGMTRXNS DEVOLVIO OK;
086300*    UN USO RECHAZADO NO SUMA IMPORTE, AUNQUE SI QUEDE ASENTADO
086400*    EN EL DIARIO CON RESULTADO 'F' (TCK-071).
086500*    RES-IMPORTE, EN ESTE CASO, ES EL SALDO RESULTANTE DE LA
086600*    CUENTA DESPUES DEL DEBITO, NO EL IMPORTE DEBITADO - VER
086700*    3120-GRABAR-USO-OK-I EN PGMTRXNS PARA EL DETALLE.
086800     IF RES-ES-OK THEN
086900        ADD RES-IMPORTE TO WS-TOT-USADO
087000     END-IF
087100
087200     PERFORM 3900-ESCRIBIR-RESULTADO-I
087300        THRU 3900-ESCRIBIR-RESULTADO-F.
087400
087500 2400-PROC-USO-F. EXIT.
087600
087700
087800*---- CANCELACION DE SALDO (CN) - DELEGA EN PGMTRXNS -------------
087900*    MISMOS PARAMETROS DE LINKAGE QUE EL USO. LA VALIDACION DE
088000*    ANTIGUEDAD MAXIMA DE UN ANO (TCK-071) Y LA DE IMPORTE
088100*    COMPLETO SIN CANCELACIONES PARCIALES SON RESPONSABILIDAD
088200*    DE PGMTRXNS.
088300 2500-PROC-CANCEL-I.
088400
088500*    IGUAL QUE EL CALL A PGMACCTS, MAS LA TABLA DE
088600*    TRANSACCIONES CON SU CONTADOR, QUE PGMTRXNS NECESITA PARA
088700*    BUSCAR MOVIMIENTOS ORIGEN Y PARA AGREGAR EL ASIENTO NUEVO.
088800     CALL 'PGMTRXNS' USING WS-REG-PEDIDO
088900                            WS-FECHA-PROCESO
089000                            WS-CANT-USUARIOS  WS-TAB-USUARIOS
089100                            WS-CANT-CUENTAS   WS-TAB-CUENTAS
089200                            WS-CANT-TRXS      WS-TAB-TRXS
089300                            WS-REG-RESULT
089400
089500*    IGUAL QUE EN EL USO, RES-IMPORTE ES EL SALDO RESULTANTE DE
089600*    LA CUENTA DESPUES DEL CREDITO, NO EL IMPORTE CANCELADO.
089700     IF RES-ES-OK THEN
089800        ADD RES-IMPORTE TO WS-TOT-CANCELADO
089900     END-IF
090000
090100     PERFORM 3900-ESCRIBIR-RESULTADO-I
090200        THRU 3900-ESCRIBIR-RESULTADO-F.
090300
090400 2500-PROC-CANCEL-F. EXIT.
090500
090600
090700*---- CONSULTA DE MOVIMIENTO (QT) - DELEGA EN PGMTRXNS -----------
090800*    LA CONSULTA NO MODIFICA NINGUNA TABLA, ASI QUE ESTE PARRAFO
090900*    NO ACTUALIZA NINGUN ACUMULADOR DE IMPORTE - SOLO EL
091000*    CONTADOR GENERAL DE OK/RECHAZADOS QUE LLEVA
091100*    3900-ESCRIBIR-RESULTADO-I.
091200 2600-PROC-CONSULTA-I.
091300
091400*    IGUAL QUE EL CALL A PGMACCTS, MAS LA TABLA DE
091500*    TRANSACCIONES CON SU CONTADOR, QUE PGMTRXNS NECESITA PARA
091600*    BUSCAR MOVIMIENTOS ORIGEN Y PARA AGREGAR EL ASIENTO NUEVO.
091700     CALL 'PGMTRXNS' USING WS-REG-PEDIDO
091800                            WS-FECHA-PROCESO
091900                            WS-CANT-USUARIOS  WS-TAB-USUARIOS
092000                            WS-CANT-CUENTAS   WS-TAB-CUENTAS
092100                            WS-CANT-TRXS      WS-TAB-TRXS
092200                            WS-REG-RESULT
092300
092400     PERFORM 3900-ESCRIBIR-RESULTADO-I
092500        THRU 3900-ESCRIBIR-RESULTADO-F.
092600
092700 2600-PROC-CONSULTA-F. EXIT.
092800
092900
093000*---- GRABA EL RESULTADO Y ACTUALIZA TOTALES DE CONTROL ----------
093100*    PARRAFO COMPARTIDO POR LAS CINCO OPERACIONES QUE PRODUCEN
093200*    UN UNICO RESULTADO POR PEDIDO (TODAS MENOS LISTADO, QUE
093300*    ESCRIBE SUS PROPIOS REGISTROS EN 2315). ACTUALIZA EL TOTAL
093400*    DE OK O DE RECHAZADOS SEGUN EL ESTADO DEVUELTO POR LA
093500*    SUBRUTINA DE NEGOCIO (TCK-112).
093600 3900-ESCRIBIR-RESULTADO-I.
093700
093800     WRITE REG-RESFILE FROM WS-REG-RESULT
093900
094000     IF RES-ES-OK THEN
094100        ADD 1 TO WS-TOT-OK
094200     ELSE
094300        ADD 1 TO WS-TOT-RECHAZADOS
094400     END-IF.
094500
094600 3900-ESCRIBIR-RESULTADO-F. EXIT.
094700
094800
094900*----  CUERPO FINAL - REESCRITURA DE MAESTROS Y REPORTE ----------
095000*    SE CIERRAN PRIMERO LOS ARCHIVOS QUE YA NO HACEN FALTA
095100*    (REQFILE, RESFILE Y USERFILE, QUE NUNCA SE REESCRIBE), LUEGO
095200*    SE REESCRIBEN LOS MAESTROS QUE SI CAMBIARON DURANTE EL LOTE
095300*    (ACCTFILE Y TRXFILE) Y POR ULTIMO SE IMPRIME EL REPORTE DE
095400*    CONTROL ANTES DE CERRAR RPTFILE.
095500 4000-CIERRE-I.
095600
095700*    REQFILE YA NO TIENE MAS PEDIDOS POR LEER (SE LLEGO A ESTE
095800*    PARRAFO PORQUE WS-FIN-PEDIDOS ESTA EN TRUE) Y RESFILE YA
095900*    TIENE GRABADO UN RESULTADO POR CADA PEDIDO, ASI QUE LOS
096000*    DOS SE PUEDEN CERRAR DE UNA. USERFILE TAMBIEN SE CIERRA ACA
096100*    PORQUE ES SOLO LECTURA Y YA CUMPLIO SU FUNCION.
096200     CLOSE REQFILE
096300     CLOSE RESFILE
096400     CLOSE USERFILE
096500
096600*    ACCTFILE Y TRXFILE SE CIERRAN Y REABREN DENTRO DE ESTE
096700*    PARRAFO PORQUE HAY QUE PASAR DE MODO INPUT A MODO OUTPUT
096800*    PARA VOLCAR LA TABLA COMPLETA (TCK-063).
096900     PERFORM 4900-REESCRIBIR-MAESTROS-I
097000        THRU 4900-REESCRIBIR-MAESTROS-F
097100
097200*    EL REPORTE SE IMPRIME DESPUES DE REESCRIBIR LOS MAESTROS
097300*    PARA QUE LOS TOTALES DE CONTROL QUEDEN CONSISTENTES CON LO
097400*    QUE REALMENTE SE GRABO EN DISCO.
097500     PERFORM 5000-IMPRIMIR-REPORTE-I
097600        THRU 5000-IMPRIMIR-REPORTE-F
097700
097800     CLOSE RPTFILE.
097900
098000 4000-CIERRE-F. EXIT.
098100
098200
098300*---- REESCRIBE ACCTFILE Y TRXFILE COMPLETOS DESDE LA TABLA ------
098400*---- (NO HAY ACCESO INDEXADO PARA REESCRIBIR SOLO LO QUE       --
098500*---- CAMBIO, ASI QUE SE VUELCA TODA LA TABLA)                  --
098600*    ESTA REESCRITURA TOTAL SE INTRODUJO EN TCK-063 (1991), EN
098700*    REEMPLAZO DE UN REWRITE REGISTRO POR REGISTRO QUE NO
098800*    FUNCIONABA BIEN CUANDO EL LOTE AGREGABA CUENTAS O
098900*    TRANSACCIONES NUEVAS (EL REWRITE SOLO SIRVE PARA MODIFICAR
099000*    UN REGISTRO EXISTENTE, NO PARA AGREGAR AL FINAL). LA
099100*    VERIFICACION DE FILE STATUS EN LA REAPERTURA SE REFORZO EN
099200*    TCK-096 (1995) PORQUE UN PROBLEMA DE ESPACIO EN DISCO
099300*    HABIA DEJADO EL LOTE CORTAR SIN AVISO CLARO.
099400 4900-REESCRIBIR-MAESTROS-I.
099500
099600     CLOSE ACCTFILE
099700     OPEN OUTPUT ACCTFILE
099800     IF FS-ACCTFILE IS NOT EQUAL '00' THEN
099900        DISPLAY '* ERROR EN REAPERTURA ACCTFILE = ' FS-ACCTFILE
100000        MOVE 9999 TO RETURN-CODE
100100     ELSE
100200        PERFORM 4905-GRABAR-UNA-CUENTA-I
100300           THRU 4905-GRABAR-UNA-CUENTA-F
100400           VARYING IX-CUENTA FROM 1 BY 1
100500           UNTIL IX-CUENTA > WS-CANT-CUENTAS
100600        CLOSE ACCTFILE
100700     END-IF
100800
100900     CLOSE TRXFILE
101000     OPEN OUTPUT TRXFILE
101100     IF FS-TRXFILE IS NOT EQUAL '00' THEN
101200        DISPLAY '* ERROR EN REAPERTURA TRXFILE = ' FS-TRXFILE
101300        MOVE 9999 TO RETURN-CODE
101400     ELSE
101500        PERFORM 4915-GRABAR-UNA-TRX-I
101600           THRU 4915-GRABAR-UNA-TRX-F
101700           VARYING IX-TRX FROM 1 BY 1
101800           UNTIL IX-TRX > WS-CANT-TRXS
101900        CLOSE TRXFILE
102000     END-IF.
102100
102200 4900-REESCRIBIR-MAESTROS-F. EXIT.
102300
102400
102500*---- MUEVE UNA CUENTA DE LA TABLA AL REGISTRO Y LA ESCRIBE ------
102600*    ES EL PARRAFO INVERSO DE 1205: ALLA SE MOVIA DEL REGISTRO A
102700*    LA TABLA, ACA SE MUEVE DE LA TABLA AL REGISTRO. IGUAL QUE
102800*    ALLA, ES CAMPO A CAMPO PORQUE LA TABLA NO INCLUYE EL
102900*    FILLER DE 8 BYTES DEL REGISTRO DE ARCHIVO.
103000 4905-GRABAR-UNA-CUENTA-I.
103100
103200*    SE VUELCA CAMPO POR CAMPO, EN EL MISMO ORDEN QUE 1205,
103300*    PARA QUE QUEDE CLARO QUE ES LA OPERACION INVERSA.
103400     MOVE T-CTA-ID       (IX-CUENTA) TO CTA-ID
103500     MOVE T-CTA-USR-ID   (IX-CUENTA) TO CTA-USR-ID
103600     MOVE T-CTA-NUMERO   (IX-CUENTA) TO CTA-NUMERO
103700     MOVE T-CTA-ESTADO   (IX-CUENTA) TO CTA-ESTADO
103800     MOVE T-CTA-SALDO    (IX-CUENTA) TO CTA-SALDO
103900     MOVE T-CTA-FEC-ALTA (IX-CUENTA) TO CTA-FEC-ALTA
104000     MOVE T-CTA-FEC-BAJA (IX-CUENTA) TO CTA-FEC-BAJA
104100*    EL FILLER DE 8 BYTES DE CTA-FEC-BAJA EN ADELANTE QUEDA CON
104200*    EL VALOR SPACES DE LA VALUE CLAUSE DE WS-REG-CUENTA, YA QUE
104300*    LA TABLA NO LO GUARDA.
104400     WRITE REG-ACCTFILE FROM WS-REG-CUENTA.
104500
104600 4905-GRABAR-UNA-CUENTA-F. EXIT.
104700
104800
104900*---- MUEVE UNA TRANSACCION DE LA TABLA AL REGISTRO Y LA ESCRIBE -
105000*    INVERSO DE 1305, MISMA LOGICA QUE 4905 PERO PARA EL DIARIO
105100*    DE MOVIMIENTOS.
105200 4915-GRABAR-UNA-TRX-I.
105300
105400*    OPERACION INVERSA DE 1305, MISMO ORDEN DE CAMPOS.
105500     MOVE T-TRX-ID           (IX-TRX) TO TRX-ID
105600     MOVE T-TRX-NUMERO-CTA   (IX-TRX) TO TRX-NUMERO-CTA
105700     MOVE T-TRX-CTA-ID       (IX-TRX) TO TRX-CTA-ID
105800     MOVE T-TRX-TIPO         (IX-TRX) TO TRX-TIPO
105900     MOVE T-TRX-RESULTADO    (IX-TRX) TO TRX-RESULTADO
106000     MOVE T-TRX-IMPORTE      (IX-TRX) TO TRX-IMPORTE
106100     MOVE T-TRX-SALDO-RESULT (IX-TRX) TO TRX-SALDO-RESULT
106200     MOVE T-TRX-FECHA        (IX-TRX) TO TRX-FECHA
106300*    ESTA ES LA ULTIMA TRANSACCION QUE SE ESCRIBE ANTES DE
106400*    CERRAR TRXFILE DEFINITIVAMENTE PARA ESTA CORRIDA.
106500     WRITE REG-TRXFILE FROM WS-REG-TRX.
106600
106700 4915-GRABAR-UNA-TRX-F. EXIT.
106800
106900
107000*---- REPORTE DE TOTALES DE CONTROL - UN SOLO NIVEL DE TOTAL -----
107100*    REPORTE SIMPLE DE UNA SOLA PAGINA, SIN QUIEBRES DE CONTROL
107200*    NI ENCABEZADOS REPETIDOS, PORQUE SOLO INFORMA TOTALES
107300*    GENERALES DEL LOTE COMPLETO. EL TOTAL DE RECHAZADOS SE
107400*    AGREGO EN TCK-112 (2001) A PEDIDO DEL AREA DE OPERACIONES,
107500*    QUE NECESITABA VER DE UN VISTAZO CUANTOS PEDIDOS HABIAN
107600*    FALLADO SIN TENER QUE CONTAR LOS 'ERR' EN RESFILE A MANO.
107700 5000-IMPRIMIR-REPORTE-I.
107800
107900     MOVE SPACES TO REG-RPTFILE
108000     STRING 'PROGM45S - LOTE DE CUENTAS Y MOVIMIENTOS'
108100            '   FECHA DE CORRIDA: ' WS-FECHA-PROCESO
108200            DELIMITED BY SIZE INTO REG-RPTFILE
108300     WRITE REG-RPTFILE AFTER ADVANCING TOP-OF-FORM
108400     MOVE SPACES TO REG-RPTFILE
108500     WRITE REG-RPTFILE AFTER ADVANCING 1 LINE
108600
108700*    CADA LINEA DEL REPORTE REUTILIZA EL MISMO CAMPO DE EDICION
108800*    (WS-EDIT-TOTAL); SE MUEVE EL TOTAL, SE ARMA LA LINEA CON
108900*    STRING Y SE ESCRIBE, EN ESE ORDEN, PARA CADA UNO DE LOS
109000*    CINCO TOTALES DEL LOTE.
109100*    LINEA 1: CANTIDAD DE PEDIDOS LEIDOS DE REQFILE, SIN
109200*    IMPORTAR SI TERMINARON OK O RECHAZADOS.
109300     MOVE WS-TOT-LEIDOS TO WS-EDIT-TOTAL
109400     STRING 'PEDIDOS LEIDOS                '
109500            WS-EDIT-TOTAL DELIMITED BY SIZE INTO REG-RPTFILE
109600     WRITE REG-RPTFILE AFTER ADVANCING 1 LINE
109700
109800*    LINEA 2: CANTIDAD DE PEDIDOS QUE TERMINARON EN 'OK',
109900*    INCLUYENDO CADA CUENTA LISTADA POR UN PEDIDO DE LISTADO.
110000     MOVE SPACES TO REG-RPTFILE
110100     MOVE WS-TOT-OK TO WS-EDIT-TOTAL
110200     STRING 'PEDIDOS OK                    '
110300            WS-EDIT-TOTAL DELIMITED BY SIZE INTO REG-RPTFILE
110400     WRITE REG-RPTFILE AFTER ADVANCING 1 LINE
110500
110600*    LINEA 3: CANTIDAD DE PEDIDOS RECHAZADOS POR VALIDACION DE
110700*    NEGOCIO (TCK-112, PEDIDO DEL AREA DE OPERACIONES EN 2001).
110800     MOVE SPACES TO REG-RPTFILE
110900     MOVE WS-TOT-RECHAZADOS TO WS-EDIT-TOTAL
111000     STRING 'PEDIDOS RECHAZADOS            '
111100            WS-EDIT-TOTAL DELIMITED BY SIZE INTO REG-RPTFILE
111200     WRITE REG-RPTFILE AFTER ADVANCING 1 LINE
111300
111400*    LINEA 4: SUMA DE LOS IMPORTES DE TODOS LOS USOS DE SALDO
111500*    EXITOSOS DEL LOTE.
111600     MOVE SPACES TO REG-RPTFILE
111700     MOVE WS-TOT-USADO TO WS-EDIT-TOTAL
111800     STRING 'IMPORTE TOTAL USADO           '
111900            WS-EDIT-TOTAL DELIMITED BY SIZE INTO REG-RPTFILE
112000     WRITE REG-RPTFILE AFTER ADVANCING 1 LINE
112100
112200*    LINEA 5: SUMA DE LOS IMPORTES DE TODAS LAS CANCELACIONES
112300*    EXITOSAS DEL LOTE. ES LA ULTIMA LINEA DEL REPORTE.
112400     MOVE SPACES TO REG-RPTFILE
112500     MOVE WS-TOT-CANCELADO TO WS-EDIT-TOTAL
112600     STRING 'IMPORTE TOTAL CANCELADO       '
112700            WS-EDIT-TOTAL DELIMITED BY SIZE INTO REG-RPTFILE
112800     WRITE REG-RPTFILE AFTER ADVANCING 1 LINE.
112900
113000 5000-IMPRIMIR-REPORTE-F. EXIT.
113100
113200*    FIN DEL PROGRAMA PROGM45S.
113300*    NOTA HISTORICA (TCK-058, AGOSTO 1991): EL TOPE DE 10
113400*    CUENTAS POR USUARIO SE VALIDA POR COMPLETO DENTRO DE
113500*    PGMACCTS; ESTE PROGRAMA SOLO LE PASA LA TABLA DE CUENTAS
113600*    COMPLETA PARA QUE PUEDA CONTAR.
113700*
113800*    NOTA HISTORICA (TCK-084, JULIO 1993): LAS TABLAS SE
113900*    AMPLIARON DE 200/500/1000 A 500/2000/5000 POSICIONES
114000*    RESPECTIVAMENTE, POR EL CRECIMIENTO SOSTENIDO DEL VOLUMEN
114100*    DEL LOTE NOCTURNO. LOS TRES LIMITES TIENEN QUE COINCIDIR
114200*    SIEMPRE CON LOS QUE DECLARAN PGMACCTS Y PGMTRXNS.
114300*
114400*    NOTA HISTORICA (TCK-130, AGOSTO 2026): SE REVISO TODO EL
114500*    FLUJO DE DESPACHO CONTRA LA NUEVA ESPECIFICACION FUNCIONAL
114600*    DEL SISTEMA DE CUENTAS Y MOVIMIENTOS (ALTA, BAJA, LISTADO,
114700*    USO, CANCELACION Y CONSULTA) Y SE CONFIRMO QUE EL ORDEN DE
114800*    LOS SEIS CODIGOS DE PEDIDO, LOS PARAMETROS DE LINKAGE
114900*    PASADOS A CADA SUBRUTINA Y EL CONTENIDO DEL REPORTE DE
115000*    CONTROL CUMPLEN TODOS LOS PUNTOS PEDIDOS, SIN NECESIDAD DE
115100*    CAMBIAR NINGUNA LINEA DE LOGICA.
115200*
115300*    RECORDATORIO DE MANTENIMIENTO: SI ALGUN DIA SE AGREGA UN
115400*    SEPTIMO TIPO DE PEDIDO, HAY QUE TOCAR CUATRO LUGARES: LA
115500*    88 NUEVA EN PED-TIPO (WORKING-STORAGE DE ESTE PROGRAMA Y
115600*    DE LA COPY LK-REG-PEDIDO DE LA SUBRUTINA QUE CORRESPONDA),
115700*    LA RAMA NUEVA DEL EVALUATE DE 2000-PROCESO-I, EL PARRAFO
115800*    2XXX-PROC-... NUEVO QUE ARME EL CALL, Y SI CORRESPONDE, UN
115900*    ACUMULADOR NUEVO PARA EL REPORTE DE 5000.
116000*
116100*    NOTA SOBRE EL DISENO GENERAL DE ESTE PROGRAMA: PROGM45S ES
116200*    DELIBERADAMENTE UN "PROGRAMA TONTO" EN EL SENTIDO DE QUE NO
116300*    TOMA NINGUNA DECISION DE NEGOCIO POR SI MISMO. SU UNICA
116400*    RESPONSABILIDAD ES ORQUESTAR: ABRIR LOS SEIS ARCHIVOS,
116500*    CARGAR LAS TRES TABLAS EN MEMORIA, LEER CADA PEDIDO DE
116600*    REQFILE, DECIDIR (POR EL CODIGO DE OPERACION UNICAMENTE, NO
116700*    POR NINGUNA REGLA DE FONDO) A CUAL DE LAS DOS SUBRUTINAS
116800*    DESPACHARLO, ESCRIBIR EL RESULTADO EN RESFILE, Y AL FINAL
116900*    VOLCAR LAS TABLAS ACTUALIZADAS DE VUELTA A DISCO E IMPRIMIR
117000*    EL REPORTE DE CONTROL. TODA LA VALIDACION DE REGLAS DE
117100*    NEGOCIO (TOPES, DUPLICADOS, SALDOS, ESTADOS DE CUENTA)
117200*    VIVE EN PGMACCTS Y PGMTRXNS. ESTA SEPARACION SE MANTUVO ASI
117300*    DESDE LA VERSION ORIGINAL DEL LOTE Y NO SE TOCO EN TCK-130,
117400*    PORQUE FACILITA QUE CUALQUIERA DE LAS DOS SUBRUTINAS SE
117500*    PUEDA PROBAR POR SEPARADO, PASANDOLE UN JUEGO DE PEDIDOS
117600*    CHICO, SIN NECESIDAD DE CORRER EL LOTE COMPLETO.
117700*
117800*    NOTA SOBRE EL ORDEN DE CARGA DE LAS TABLAS: SE CARGA
117900*    PRIMERO USUARIOS, LUEGO CUENTAS, LUEGO TRANSACCIONES,
118000*    SIEMPRE EN ESE ORDEN, PORQUE LAS VALIDACIONES DE PGMACCTS
118100*    Y PGMTRXNS ASUMEN QUE LAS TRES TABLAS YA ESTAN COMPLETAS
118200*    ANTES DE PROCESAR EL PRIMER PEDIDO. SI ALGUN DIA SE
118300*    QUISIERA PROCESAR PEDIDOS A MEDIDA QUE SE VAN LEYENDO LOS
118400*    MAESTROS (PARA ACORTAR EL TIEMPO DE ARRANQUE DEL LOTE), HAY
118500*    QUE REVISAR CON CUIDADO SI ALGUNA VALIDACION DEPENDE DE VER
118600*    LA TABLA COMPLETA (POR EJEMPLO, EL TOPE DE CUENTAS POR
118700*    USUARIO EN PGMACCTS RECORRE TODA WS-TAB-CUENTAS).
118800*
118900*    NOTA SOBRE LOS NOMBRES DE ARCHIVO LOGICO: USERFILE, ACCTFILE,
119000*    TRXFILE, REQFILE, RESFILE Y RPTFILE SON NOMBRES LOGICOS QUE
119100*    EL JCL DE LA CORRIDA ASOCIA A LOS DATASETS FISICOS DE CADA
119200*    AMBIENTE (DESARROLLO, PRUEBA, PRODUCCION); EL PROGRAMA NUNCA
119300*    CONOCE NI DEBE CONOCER LA RUTA FISICA DE NINGUN ARCHIVO.
119400*
119500*    NOTA SOBRE POR QUE NO HAY ACCESO INDEXADO: LOS TRES MAESTROS
119600*    (USERFILE, ACCTFILE, TRXFILE) SE MANEJAN COMO ARCHIVOS
119700*    SECUENCIALES SIMPLES, NO INDEXADOS, PORQUE ASI SE DEFINIERON
119800*    LOS DATASETS FISICOS DESDE EL PRINCIPIO DEL LOTE (1991) Y
119900*    NUNCA HUBO UN PEDIDO PARA MIGRARLOS. ESA ES LA RAZON DE FONDO
120000*    POR LA QUE ESTE PROGRAMA TIENE QUE CARGAR TODO EN MEMORIA:
120100*    SIN ORGANIZACION INDEXADA NO HAY FORMA DE LEER UNA CUENTA
120200*    PUNTUAL POR SU ID SIN RECORRER EL ARCHIVO ENTERO, Y HACER ESO
120300*    UNA VEZ POR PEDIDO SERIA INACEPTABLE EN UN LOTE CON VOLUMEN
120400*    ALTO (VER TCK-084). LA CONTRAPARTIDA ES EL LIMITE DURO DE
120500*    OCUPACION DE CADA TABLA (500/2000/5000): SI ALGUN DIA
120600*    CUALQUIERA DE LOS TRES MAESTROS SUPERA ESE TOPE, EL LOTE
120700*    FALLARIA SIN AVISO CLARO PORQUE NINGUN PARRAFO DE CARGA
120800*    VERIFICA HOY QUE LA TABLA NO SE HAYA LLENADO ANTES DE ESCRIBIR
120900*    LA SIGUIENTE POSICION.
121000*
121100*    NOTA SOBRE EL AREA DE RESULTADO (WS-REG-RESULT): ES EL UNICO
121200*    GRUPO QUE LLENAN TANTO PGMACCTS COMO PGMTRXNS, SIN IMPORTAR
121300*    QUE OPERACION SE HAYA PEDIDO. LOS SEIS CAMPOS (TIPO, ESTADO,
121400*    CODIGO DE ERROR, NUMERO DE CUENTA, IMPORTE Y TRX-ID) TIENEN
121500*    UN SIGNIFICADO LIGERAMENTE DISTINTO SEGUN LA OPERACION - POR
121600*    EJEMPLO, RES-IMPORTE ES EL SALDO RESULTANTE EN USO Y
121700*    CANCELACION PERO EL SALDO ACTUAL EN LISTADO Y CONSULTA, Y
121800*    RES-TRX-ID QUEDA EN BLANCO PARA TODO LO QUE NO SEA UNA
121900*    OPERACION SOBRE EL DIARIO DE MOVIMIENTOS. QUIEN LEA RESFILE
122000*    AGUAS ABAJO DEBE INTERPRETAR CADA CAMPO SEGUN RES-TIPO.
122100*
122200*    NOTA SOBRE EL REPORTE DE CONTROL (RPTFILE): TIENE SOLO CINCO
122300*    LINEAS FIJAS, SIN ENCABEZADO NI PIE, PORQUE FUE PENSADO DESDE
122400*    EL PRINCIPIO PARA SER LEIDO POR EL OPERADOR DEL TURNO NOCHE
122500*    DIRECTAMENTE DEL SPOOL, NO PARA ARCHIVARSE NI DISTRIBUIRSE.
122600*    SI ALGUN DIA SE PIDE UN ENCABEZADO CON FECHA DE PROCESO Y
122700*    NUMERO DE PAGINA, EL CAMPO WS-LINEAS-PAGINA YA ESTA
122800*    DECLARADO PERO TODAVIA NO SE USA PARA CONTROL DE SALTO DE
122900*    HOJA - QUEDA RESERVADO PARA ESE FUTURO PEDIDO.
123000*
123100*    NOTA SOBRE LOS SEIS CODIGOS DE PEDIDO: CR (ALTA), DL (BAJA)
123200*    Y LS (LISTADO) VIAJAN A PGMACCTS; US (USO), CN (CANCELACION)
123300*    Y QT (CONSULTA) VIAJAN A PGMTRXNS. NINGUN CODIGO SE COMPARTE
123400*    ENTRE LAS DOS SUBRUTINAS, ASI QUE EL EVALUATE DE 2000-PROCESO-I
123500*    ES UNA SIMPLE TABLA DE DESPACHO, SIN NINGUNA LOGICA
123600*    ADICIONAL DE DECISION.
123700*
123800*    NOTA FINAL: CUALQUIER CAMBIO A ESTE PROGRAMA QUE TOQUE EL
123900*    ORDEN O LOS TIPOS DE LOS PARAMETROS DE LINKAGE DE LOS CALL
124000*    A PGMACCTS O PGMTRXNS TIENE QUE REVISARSE CONTRA LA LINKAGE
124100*    SECTION DE AMBAS SUBRUTINAS EN EL MISMO CAMBIO - EL COMPILADOR
124200*    NO AVISA SI LOS PARAMETROS NO COINCIDEN EN NUMERO O TIPO.
